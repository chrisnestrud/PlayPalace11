000100*****************************************************************         
000200*                                                               *         
000300*  TLETAB  --  SCHEDULED-ANNOUNCEMENT TABLE, SHARED BY THE      *         
000400*               TIMELINE ENGINE (TIMELINE) AND ANY MATCH        *         
000500*               ENGINE THAT SCHEDULES ANNOUNCEMENTS AGAINST IT. *         
000600*               IN-MEMORY ONLY -- NOT A DISK RECORD.            *         
000700*                                                               *         
000800*****************************************************************         
000900* CHANGE LOG.                                                             
001000*    1992-10-01  CHIPMAN     ORIGINAL COPYBOOK FOR THE PIRATES            
001100*                            SPEECH-QUEUE PROTOTYPE.  ONE FLAT            
001200*                            ENTRY, CALLER SUPPLIED ITS OWN               
001300*                            OCCURS WRAPPER.                              
001400*    1994-11-09  R.HALVERSN  FOLDED THE OCCURS CLAUSE INTO THE            
001500*                            COPYBOOK ITSELF SO EVERY CALLER              
001600*                            SIZES THE TABLE THE SAME WAY.                
001700*    1997-06-19  R.HALVERSN  RAISED FROM 12 TO 20 ENTRIES,                
001800*                            TICKET PIR-030.                              
001900*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
002000*                            NO CHANGE REQUIRED.                          
002100*****************************************************************         
002200 01  TLE-TIMELINE-TABLE.                                                  
002300     05  TLE-ENTRY OCCURS 20 TIMES INDEXED BY TLE-NDX.                    
002400*            DUE TICK -- INSERT TICK PLUS MAX(0, DELAY).                  
002500         10  TLE-TICK                PIC 9(06).                           
002600*            ANNOUNCEMENT TEXT.                                           
002700         10  TLE-TEXT                PIC X(60).                           
002800*            "Y" = SPECTATORS ONLY.                                       
002900         10  TLE-ONLY-SPECT          PIC X(01).                           
003000*            "N" = EXCLUDE SPECTATORS.                                    
003100         10  TLE-INCL-SPECT          PIC X(01).                           
003200*            CANCELLATION TAG, BLANK = NOT CANCELLABLE BY TAG.            
003300         10  TLE-TAG                 PIC X(16).                           
003400         10  FILLER                  PIC X(01).                           
