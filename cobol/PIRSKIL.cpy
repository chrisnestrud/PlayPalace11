000100*****************************************************************         
000200*                                                               *         
000300*  PIRSKIL  --  SKILL STATE RECORD FOR THE PIRATES SKILLS       *         
000400*                ENGINE (PIRSKILL).  ONE RECORD PER SKILL SLOT  *         
000500*                OWNED BY A PLAYER.                             *         
000600*                                                               *         
000700*****************************************************************         
000800* CHANGE LOG.                                                             
000900*    1991-03-04  CHIPMAN     ORIGINAL COPYBOOK, PORTED FROM THE           
001000*                            PIRATES SUITE'S SKILL TABLE.                 
001100*    1994-07-21  R.HALVERSN  ADDED SKL-PLAYER-LEVEL SO THE                
001200*                            ELIGIBILITY CHECK NO LONGER NEEDS            
001300*                            A LOOKUP AGAINST HWFPLYR.                    
001400*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
001500*                            NO CHANGE REQUIRED.                          
001600*****************************************************************         
001700 01  SKL-SKILL-RECORD.                                                    
001800*        OWNING PLAYER.                                                   
001900     05  SKL-USER-ID                 PIC X(08).                           
002000*        SKILL DISCRIMINATOR CODE.                                        
002100     05  SKL-TYPE                    PIC X(12).                           
002200*        DISPLAY NAME.                                                    
002300     05  SKL-NAME                    PIC X(20).                           
002400*        LEVEL REQUIRED TO UNLOCK THE SKILL.                              
002500     05  SKL-REQ-LEVEL               PIC 9(03).                           
002600*        TURNS OF COOLDOWN REMAINING.                                     
002700     05  SKL-COOLDOWN                PIC 9(03).                           
002800*        COOLDOWN APPLIED ON ACTIVATION.                                  
002900     05  SKL-MAX-COOLDOWN            PIC 9(03).                           
003000*        BUFF TURNS REMAINING, ZERO = INACTIVE.                           
003100     05  SKL-ACTIVE                  PIC 9(03).                           
003200*        BUFF DURATION APPLIED ON ACTIVATION.                             
003300     05  SKL-DURATION                PIC 9(03).                           
003400*        LEVEL OF THE OWNING PLAYER, FOR ELIGIBILITY.                     
003500     05  SKL-PLAYER-LEVEL            PIC 9(03).                           
003600*        "TICK" OR "ACTIVATE".                                            
003700     05  SKL-ACTION                  PIC X(08).                           
003800     05  FILLER                      PIC X(14).                           
