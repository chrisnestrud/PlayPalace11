000100*****************************************************************         
000200*                                                               *         
000300*   P I R S K I L L                                             *         
000400*                                                               *         
000500*   SKILL-STATE ENGINE FOR THE PIRATES SUITE.  READS ONE        *         
000600*   SKILL-SLOT RECORD PER TRANSACTION, APPLIES A TICK (BUFF     *         
000700*   THEN COOLDOWN COUNTDOWN) OR AN ACTIVATE REQUEST (LEVEL      *         
000800*   LOCK, ALREADY-ACTIVE, ON-COOLDOWN CHECKS), AND WRITES THE   *         
000900*   UPDATED SLOT BACK WITH A STATUS CODE.                       *         
001000*                                                               *         
001100*****************************************************************         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID.    PIRSKILL.                                                 
001400 AUTHOR.        CHIPMAN.                                                  
001500 INSTALLATION.  EMIT GAMES GROUP.                                         
001600 DATE-WRITTEN.  03/04/91.                                                 
001700 DATE-COMPILED.                                                           
001800 SECURITY.      NONE.                                                     
001900*****************************************************************         
002000* CHANGE LOG.                                                             
002100*   1991-03-04  CHIPMAN     ORIGINAL VERSION, PORTED FROM THE             
002200*                           PIRATES SUITE'S IN-MEMORY SKILL               
002300*                           TABLE TO A BATCH TRANSACTION DECK.            
002400*   1994-07-21  R.HALVERSN  ELIGIBILITY CHECK NOW USES                    
002500*                           SKL-PLAYER-LEVEL DIRECTLY OFF THE             
002600*                           TRANSACTION, NO LOOKUP NEEDED.                
002700*   1996-05-30  R.HALVERSN  ADDED THE END-OF-JOB STATUS TALLY             
002800*                           (TICKET PIR-022).                             
002900*   1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS ON THE            
003000*                           SKILL RECORD, ONLY THE JOB-SUMMARY            
003100*                           BANNER; WIDENED TO A FOUR-DIGIT YEAR.         
003200*   1999-02-11  CHIPMAN     Y2K FIX APPLIED AND UNIT TESTED               
003300*                           AGAINST THE 01/01/2000 BOUNDARY               
003400*                           (TICKET PIR-022).                             
003500*   2004-08-19  T.OKONKWO   ADDED THE ACTION-CODE VALIDATION              
003600*                           TABLE SO A BAD TRANSACTION COMES              
003700*                           BACK REJECTED INSTEAD OF ABENDING             
003800*                           THE EVALUATE (TICKET PIR-041).                
003900*   2013-11-04  T.OKONKWO   TICKET HWF-142.  1500-PROCESS-ONE-            
004000*                           SKILL NOW USES A GO TO AT-END EXIT            
004100*                           INSTEAD OF NESTED AT END/NOT AT END,          
004200*                           AND EVERY PERFORM OF A PARAGRAPH              
004300*                           CARRYING ITS OWN -EXIT NOW RUNS               
004400*                           PERFORM ... THRU ...-EXIT.  ALSO              
004500*                           PROMOTED WS-SKILLS-EOF-SW AND                 
004600*                           WS-SLOT-NDX TO 77-LEVEL.                      
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-370.                                               
005100 OBJECT-COMPUTER.  IBM-370.                                               
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     CLASS LOWER-LETTERS IS "a" THRU "z"                                  
005500     UPSI-0 ON STATUS IS PIR-TRACE-ON                                     
005600            OFF STATUS IS PIR-TRACE-OFF.                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT SKILLS-IN-FILE  ASSIGN TO SKLIN                               
006000         ORGANIZATION IS SEQUENTIAL.                                      
006100     SELECT SKILLS-OUT-FILE ASSIGN TO SKLOUT                              
006200         ORGANIZATION IS SEQUENTIAL.                                      
006300*                                                                         
006400* //PIRSKILL JOB 1,NOTIFY=&SYSUID                                         
006500* //***************************************************/                  
006600* //COBRUN  EXEC IGYWCL                                                   
006700* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(PIRSKILL),DISP=SHR                   
006800* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(PIRSKILL),DISP=SHR                  
006900* //***************************************************/                  
007000* // IF RC = 0 THEN                                                       
007100* //***************************************************/                  
007200* //RUN     EXEC PGM=PIRSKILL                                             
007300* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
007400* //SKLIN     DD DSN=&SYSUID..PIR.SKLIN,DISP=SHR                          
007500* //SKLOUT    DD DSN=&SYSUID..PIR.SKLOUT,DISP=(NEW,CATLG)                 
007600* //SYSUDUMP  DD DUMMY                                                    
007700* //***************************************************/                  
007800* // ELSE                                                                 
007900* // ENDIF                                                                
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300 FD  SKILLS-IN-FILE                                                       
008400     RECORDING MODE F.                                                    
008500     COPY PIRSKIL REPLACING ==SKL-== BY ==SKI-==.                         
008600 FD  SKILLS-OUT-FILE                                                      
008700     RECORDING MODE F.                                                    
008800     COPY PIRSKIL REPLACING ==SKL-== BY ==SKO-==.                         
008900*                                                                         
009000 WORKING-STORAGE SECTION.                                                 
009100*                                                                         
009200*    STANDALONE SWITCH AND SUBSCRIPT -- 77-LEVEL, SAME SHOP HABIT         
009300*    THE OLDER BOARD-GAME DECKS CARRY.                                    
009400*                                                                         
009500 77  WS-SKILLS-EOF-SW                 PIC X(01) VALUE "N".                
009600     88  WS-SKILLS-EOF                    VALUE "Y".                      
009700 77  WS-SLOT-NDX                      PIC 9(02) COMP.                     
009800*                                                                         
009900*    TRANSACTION RECORD, BUILT UP AND UPDATED HERE, THEN MOVED TO         
010000*    THE OUTPUT FD FOR WRITE -- SAME HABIT AS THE MATCH ENGINE'S          
010100*    RESULT RECORD.                                                       
010200*                                                                         
010300     COPY PIRSKIL REPLACING ==SKL-== BY ==WS-SKL-==.                      
010400*                                                                         
010500*    RUN-DATE WORK AREA FOR THE END-OF-JOB SUMMARY BANNER.                
010600*                                                                         
010700 01  WS-RUN-DATE-AREA.                                                    
010800     05  WS-RUN-DATE                 PIC 9(08).                           
010900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
011000         10  WS-RUN-YEAR             PIC 9(04).                           
011100         10  WS-RUN-MONTH            PIC 9(02).                           
011200         10  WS-RUN-DAY              PIC 9(02).                           
011300     05  FILLER                      PIC X(02).                           
011400*                                                                         
011500*    VALID ACTION-CODE TABLE.  ANY TRANSACTION WHOSE SKL-ACTION           
011600*    DOES NOT MATCH ONE OF THESE TWO SLOTS COMES BACK REJECTED            
011700*    RATHER THAN FALLING INTO THE EVALUATE'S WHEN OTHER SILENTLY.         
011800*                                                                         
011900 01  WS-VALID-ACTION-LOAD.                                                
012000     05  FILLER                      PIC X(08) VALUE "TICK    ".          
012100     05  FILLER                      PIC X(08) VALUE "ACTIVATE".          
012200 01  WS-VALID-ACTION-TABLE REDEFINES WS-VALID-ACTION-LOAD.                
012300     05  VAT-ACTION-CODE OCCURS 2 TIMES  PIC X(08).                       
012400*                                                                         
012500*    END-OF-JOB STATUS TALLY.  LABELS LOADED VIA FILLER/REDEFINES,        
012600*    SAME IDIOM AS THE MATCH ENGINE'S DICTIONARY TABLE; COUNTS            
012700*    ARE KEPT SEPARATELY SINCE THEY MUST BE COMP, NOT ZONED.              
012800*                                                                         
012900 01  WS-TALLY-LABEL-LOAD.                                                 
013000     05  FILLER                      PIC X(08) VALUE "OK      ".          
013100     05  FILLER                      PIC X(08) VALUE "LOCKED  ".          
013200     05  FILLER                      PIC X(08) VALUE "ACTIVE  ".          
013300     05  FILLER                      PIC X(08) VALUE "COOLDOWN".          
013400     05  FILLER                      PIC X(08) VALUE "EXPIRED ".          
013500     05  FILLER                      PIC X(08) VALUE "REJECTED".          
013600 01  WS-TALLY-LABEL-TABLE REDEFINES WS-TALLY-LABEL-LOAD.                  
013700     05  TAL-LABEL OCCURS 6 TIMES        PIC X(08).                       
013800 01  WS-TALLY-COUNT OCCURS 6 TIMES  PIC 9(05) COMP VALUE ZERO.            
013900*                                                                         
014000*    GENERAL WORK AREA.                                                   
014100*                                                                         
014200 01  WS-COUNTERS.                                                         
014300     05  WS-RECS-READ                 PIC 9(05) COMP VALUE ZERO.          
014400     05  WS-IX                        PIC 9(02) COMP.                     
014500     05  FILLER                       PIC X(01).                          
014600*                                                                         
014700 PROCEDURE DIVISION.                                                      
014800*                                                                         
014900*****************************************************************         
015000*  0000-MAIN-CONTROL  --  TOP OF THE RUN.                                 
015100*****************************************************************         
015200 0000-MAIN-CONTROL.                                                       
015300     PERFORM 1000-INITIALIZE THRU 1000-EXIT                               
015400     PERFORM 1500-PROCESS-ONE-SKILL THRU 1500-EXIT                        
015500         UNTIL WS-SKILLS-EOF                                              
015600     PERFORM 1800-WRITE-JOB-SUMMARY THRU 1800-EXIT                        
015700     PERFORM 1900-CLOSE-FILES THRU 1900-EXIT                              
015800     STOP RUN.                                                            
015900*                                                                         
016000 1000-INITIALIZE.                                                         
016100     OPEN INPUT  SKILLS-IN-FILE                                           
016200     OPEN OUTPUT SKILLS-OUT-FILE.                                         
016300 1000-EXIT.                                                               
016400     EXIT.                                                                
016500*                                                                         
016600*    END-OF-JOB SUMMARY, ONE LINE PER STATUS CODE.  PIR-TRACE-ON          
016700*    (UPSI-0) ALSO GATES A RUN-DATE LINE AHEAD OF THE TALLY WHEN A        
016800*    PROGRAMMER FLIPS THE SWITCH FOR A DEBUGGING RUN.                     
016900 1800-WRITE-JOB-SUMMARY.                                                  
017000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                                
017100     PERFORM 1950-PRINT-TALLY-LINE THRU 1950-EXIT                         
017200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 6.                       
017300 1800-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600 1900-CLOSE-FILES.                                                        
017700     CLOSE SKILLS-IN-FILE                                                 
017800           SKILLS-OUT-FILE.                                               
017900 1900-EXIT.                                                               
018000     EXIT.                                                                
018100*                                                                         
018200 1950-PRINT-TALLY-LINE.                                                   
018300     IF WS-IX = 1 AND PIR-TRACE-ON                                        
018400         DISPLAY "PIRSKILL RUN DATE " WS-RUN-MONTH "/"                    
018500                 WS-RUN-DAY "/" WS-RUN-YEAR                               
018600     END-IF                                                               
018700     DISPLAY "PIRSKILL " TAL-LABEL (WS-IX) " "                            
018800             WS-TALLY-COUNT (WS-IX).                                      
018900 1950-EXIT.                                                               
019000     EXIT.                                                                
019100*                                                                         
019200*****************************************************************         
019300*  1500-PROCESS-ONE-SKILL  --  READ ONE TRANSACTION AND DISPATCH          
019400*  IT.  EVERY TRANSACTION WRITES ONE OUTPUT RECORD.                       
019500*****************************************************************         
019600 1500-PROCESS-ONE-SKILL.                                                  
019700     READ SKILLS-IN-FILE INTO WS-SKL-SKILL-RECORD                         
019800         AT END                                                           
019900             SET WS-SKILLS-EOF TO TRUE                                    
020000             GO TO 1500-EXIT                                              
020100     END-READ                                                             
020200     ADD 1 TO WS-RECS-READ                                                
020300     PERFORM 1550-DISPATCH-ONE-SKILL THRU 1550-EXIT.                      
020400 1500-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700 1550-DISPATCH-ONE-SKILL.                                                 
020800     PERFORM 1560-CHECK-VALID-ACTION THRU 1560-EXIT                       
020900     IF WS-SLOT-NDX > 2                                                   
021000         MOVE "REJECTED" TO WS-SKL-ACTION                                 
021100     ELSE                                                                 
021200         IF WS-SKL-ACTION = "TICK    "                                    
021300             PERFORM 2000-TICK-SKILL THRU 2000-EXIT                       
021400         ELSE                                                             
021500             PERFORM 2100-ACTIVATE-SKILL THRU 2100-EXIT                   
021600         END-IF                                                           
021700     END-IF                                                               
021800     PERFORM 1570-TALLY-ONE-STATUS THRU 1570-EXIT                         
021900     WRITE SKO-SKILL-RECORD FROM WS-SKL-SKILL-RECORD.                     
022000 1550-EXIT.                                                               
022100     EXIT.                                                                
022200*                                                                         
022300 1560-CHECK-VALID-ACTION.                                                 
022400     PERFORM 1565-TEST-ONE-VALID-CODE THRU 1565-EXIT                      
022500         VARYING WS-SLOT-NDX FROM 1 BY 1                                  
022600             UNTIL WS-SLOT-NDX > 2                                        
022700                OR VAT-ACTION-CODE (WS-SLOT-NDX) = WS-SKL-ACTION.         
022800 1560-EXIT.                                                               
022900     EXIT.                                                                
023000*                                                                         
023100 1565-TEST-ONE-VALID-CODE.                                                
023200     CONTINUE.                                                            
023300 1565-EXIT.                                                               
023400     EXIT.                                                                
023500*                                                                         
023600 1570-TALLY-ONE-STATUS.                                                   
023700     PERFORM 1575-TEST-ONE-TALLY-LABEL THRU 1575-EXIT                     
023800         VARYING WS-SLOT-NDX FROM 1 BY 1                                  
023900             UNTIL WS-SLOT-NDX > 6                                        
024000                OR TAL-LABEL (WS-SLOT-NDX) = WS-SKL-ACTION                
024100     IF WS-SLOT-NDX < 7                                                   
024200         ADD 1 TO WS-TALLY-COUNT (WS-SLOT-NDX)                            
024300     END-IF.                                                              
024400 1570-EXIT.                                                               
024500     EXIT.                                                                
024600*                                                                         
024700 1575-TEST-ONE-TALLY-LABEL.                                               
024800     CONTINUE.                                                            
024900 1575-EXIT.                                                               
025000     EXIT.                                                                
025100*                                                                         
025200*****************************************************************         
025300*  2000-TICK-SKILL  --  ONE TURN'S WORTH OF COUNTDOWN.  THE BUFF          
025400*  DECREMENTS BEFORE THE COOLDOWN; THE "EXPIRED" STATUS FIRES             
025500*  EXACTLY ON THE DECREMENT THAT DRIVES THE BUFF TO ZERO.  BOTH           
025600*  COUNTERS FLOOR AT ZERO.                                                
025700*****************************************************************         
025800 2000-TICK-SKILL.                                                         
025900     IF WS-SKL-ACTIVE > ZERO                                              
026000         SUBTRACT 1 FROM WS-SKL-ACTIVE                                    
026100         IF WS-SKL-ACTIVE = ZERO                                          
026200             MOVE "EXPIRED " TO WS-SKL-ACTION                             
026300         ELSE                                                             
026400             MOVE "ACTIVE  " TO WS-SKL-ACTION                             
026500         END-IF                                                           
026600     ELSE                                                                 
026700         MOVE "OK      " TO WS-SKL-ACTION                                 
026800     END-IF                                                               
026900     IF WS-SKL-COOLDOWN > ZERO                                            
027000         SUBTRACT 1 FROM WS-SKL-COOLDOWN                                  
027100     END-IF.                                                              
027200 2000-EXIT.                                                               
027300     EXIT.                                                                
027400*                                                                         
027500*****************************************************************         
027600*  2100-ACTIVATE-SKILL  --  ELIGIBILITY IN ORDER: LEVEL LOCK,             
027700*  ALREADY ACTIVE, ON COOLDOWN.  A CLEAN ACTIVATION SETS THE BUFF         
027800*  AND THE COOLDOWN IN THE SAME MOTION.                                   
027900*****************************************************************         
028000 2100-ACTIVATE-SKILL.                                                     
028100     IF WS-SKL-PLAYER-LEVEL < WS-SKL-REQ-LEVEL                            
028200         MOVE "LOCKED  " TO WS-SKL-ACTION                                 
028300     ELSE                                                                 
028400         IF WS-SKL-ACTIVE > ZERO                                          
028500             MOVE "ACTIVE  " TO WS-SKL-ACTION                             
028600         ELSE                                                             
028700             IF WS-SKL-COOLDOWN > ZERO                                    
028800                 MOVE "COOLDOWN" TO WS-SKL-ACTION                         
028900             ELSE                                                         
029000                 MOVE WS-SKL-DURATION     TO WS-SKL-ACTIVE                
029100                 MOVE WS-SKL-MAX-COOLDOWN TO WS-SKL-COOLDOWN              
029200                 MOVE "OK      " TO WS-SKL-ACTION                         
029300             END-IF                                                       
029400         END-IF                                                           
029500     END-IF.                                                              
029600 2100-EXIT.                                                               
029700     EXIT.                                                                
