000100*****************************************************************         
000200*                                                               *         
000300*  HWFDICT  --  FIXED SCORING AND DICTIONARY TABLES FOR THE     *         
000400*                HANGIN' MATCH ENGINE (HWFMATCH).  THE          *         
000500*                PRODUCTION SYSTEM MAY LOAD A LARGER WORD LIST  *         
000600*                AS A DEPLOYMENT CONCERN; THIS COPYBOOK CARRIES *         
000700*                THE HOUSE WORD LIST AND RULE TABLES ONLY.      *         
000800*                                                               *         
000900*****************************************************************         
001000* CHANGE LOG.                                                             
001100*    1989-05-09  CHIPMAN     ORIGINAL LETTER-VALUE TABLE AND              
001200*                            RACK-POOL TABLE.                             
001300*    1990-02-18  CHIPMAN     ADDED THE HOUSE DICTIONARY FOR THE           
001400*                            "STRICT" DICTIONARY MODE.                    
001500*    1993-02-19  R.HALVERSN  ADDED WS-MODIFIER-CHANCE-TABLE FOR           
001600*                            THE DOUBLE/TRIPLE LETTER-WORD BOARD.         
001700*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
001800*                            NO CHANGE REQUIRED.                          
001900*****************************************************************         
002000*                                                                         
002100*    HOUSE DICTIONARY.  LOWER-CASE, SPACE-PADDED TO 12 BYTES.             
002200*    LOADED AS FILLER LITERALS THEN RE-VIEWED AS A TABLE BELOW            
002300*    SO THE WORD LIST CAN BE MAINTAINED ONE LINE PER WORD.                
002400*                                                                         
002500 01  WS-DICTIONARY-LOAD.                                                  
002600     05  FILLER              PIC X(12) VALUE "at          ".              
002700     05  FILLER              PIC X(12) VALUE "ox          ".              
002800     05  FILLER              PIC X(12) VALUE "in          ".              
002900     05  FILLER              PIC X(12) VALUE "on          ".              
003000     05  FILLER              PIC X(12) VALUE "cat         ".              
003100     05  FILLER              PIC X(12) VALUE "dog         ".              
003200     05  FILLER              PIC X(12) VALUE "sun         ".              
003300     05  FILLER              PIC X(12) VALUE "sea         ".              
003400     05  FILLER              PIC X(12) VALUE "ice         ".              
003500     05  FILLER              PIC X(12) VALUE "fox         ".              
003600     05  FILLER              PIC X(12) VALUE "owl         ".              
003700     05  FILLER              PIC X(12) VALUE "ant         ".              
003800     05  FILLER              PIC X(12) VALUE "bird        ".              
003900     05  FILLER              PIC X(12) VALUE "fish        ".              
004000     05  FILLER              PIC X(12) VALUE "tree        ".              
004100     05  FILLER              PIC X(12) VALUE "lamp        ".              
004200     05  FILLER              PIC X(12) VALUE "wolf        ".              
004300     05  FILLER              PIC X(12) VALUE "frog        ".              
004400     05  FILLER              PIC X(12) VALUE "star        ".              
004500     05  FILLER              PIC X(12) VALUE "house       ".              
004600     05  FILLER              PIC X(12) VALUE "river       ".              
004700     05  FILLER              PIC X(12) VALUE "stone       ".              
004800     05  FILLER              PIC X(12) VALUE "cloud       ".              
004900     05  FILLER              PIC X(12) VALUE "light       ".              
005000     05  FILLER              PIC X(12) VALUE "music       ".              
005100     05  FILLER              PIC X(12) VALUE "happy       ".              
005200     05  FILLER              PIC X(12) VALUE "bridge      ".              
005300     05  FILLER              PIC X(12) VALUE "castle      ".              
005400     05  FILLER              PIC X(12) VALUE "forest      ".              
005500     05  FILLER              PIC X(12) VALUE "island      ".              
005600     05  FILLER              PIC X(12) VALUE "planet      ".              
005700     05  FILLER              PIC X(12) VALUE "rocket      ".              
005800     05  FILLER              PIC X(12) VALUE "wonder      ".              
005900     05  FILLER              PIC X(12) VALUE "yellow      ".              
006000     05  FILLER              PIC X(12) VALUE "orange      ".              
006100     05  FILLER              PIC X(12) VALUE "purple      ".              
006200     05  FILLER              PIC X(12) VALUE "violet      ".              
006300     05  FILLER              PIC X(12) VALUE "crystal     ".              
006400     05  FILLER              PIC X(12) VALUE "thunder     ".              
006500     05  FILLER              PIC X(12) VALUE "whisper     ".              
006600     05  FILLER              PIC X(12) VALUE "canyon      ".              
006700     05  FILLER              PIC X(12) VALUE "desert      ".              
006800     05  FILLER              PIC X(12) VALUE "meadow      ".              
006900     05  FILLER              PIC X(12) VALUE "harbor      ".              
007000     05  FILLER              PIC X(12) VALUE "lantern     ".              
007100     05  FILLER              PIC X(12) VALUE "compass     ".              
007200     05  FILLER              PIC X(12) VALUE "anchor      ".              
007300     05  FILLER              PIC X(12) VALUE "voyage      ".              
007400     05  FILLER              PIC X(12) VALUE "puzzle      ".              
007500     05  FILLER              PIC X(12) VALUE "riddle      ".              
007600     05  FILLER              PIC X(12) VALUE "mystery     ".              
007700     05  FILLER              PIC X(12) VALUE "secret      ".              
007800     05  FILLER              PIC X(12) VALUE "garden      ".              
007900     05  FILLER              PIC X(12) VALUE "shadow      ".              
008000     05  FILLER              PIC X(12) VALUE "ember       ".              
008100     05  FILLER              PIC X(12) VALUE "frost       ".              
008200     05  FILLER              PIC X(12) VALUE "blaze       ".              
008300     05  FILLER              PIC X(12) VALUE "splash      ".              
008400     05  FILLER              PIC X(12) VALUE "gravel      ".              
008500     05  FILLER              PIC X(12) VALUE "pepper      ".              
008600     05  FILLER              PIC X(12) VALUE "walnut      ".              
008700     05  FILLER              PIC X(12) VALUE "cherry      ".              
008800     05  FILLER              PIC X(12) VALUE "maple       ".              
008900     05  FILLER              PIC X(12) VALUE "willow      ".              
009000     05  FILLER              PIC X(12) VALUE "cedar       ".              
009100     05  FILLER              PIC X(12) VALUE "birch       ".              
009200     05  FILLER              PIC X(12) VALUE "coral       ".              
009300     05  FILLER              PIC X(12) VALUE "amber       ".              
009400     05  FILLER              PIC X(12) VALUE "jade        ".              
009500     05  FILLER              PIC X(12) VALUE "onyx        ".              
009600     05  FILLER              PIC X(12) VALUE "pearl       ".              
009700     05  FILLER              PIC X(12) VALUE "zephyr      ".              
009800 01  WS-DICTIONARY-TABLE REDEFINES WS-DICTIONARY-LOAD.                    
009900     05  DIC-WORD-ENTRY          PIC X(12)                                
010000                                 OCCURS 72 TIMES.                         
010100*                                                                         
010200*    LETTER-VALUE TABLE, A THROUGH Z, HWF-SCORING.                        
010300*                                                                         
010400 01  WS-LETTER-VALUE-LOAD.                                                
010500     05  FILLER              PIC X(01) VALUE "a".                         
010600     05  FILLER              PIC 9(02) VALUE 01.                          
010700     05  FILLER              PIC X(01) VALUE "b".                         
010800     05  FILLER              PIC 9(02) VALUE 03.                          
010900     05  FILLER              PIC X(01) VALUE "c".                         
011000     05  FILLER              PIC 9(02) VALUE 03.                          
011100     05  FILLER              PIC X(01) VALUE "d".                         
011200     05  FILLER              PIC 9(02) VALUE 02.                          
011300     05  FILLER              PIC X(01) VALUE "e".                         
011400     05  FILLER              PIC 9(02) VALUE 01.                          
011500     05  FILLER              PIC X(01) VALUE "f".                         
011600     05  FILLER              PIC 9(02) VALUE 04.                          
011700     05  FILLER              PIC X(01) VALUE "g".                         
011800     05  FILLER              PIC 9(02) VALUE 02.                          
011900     05  FILLER              PIC X(01) VALUE "h".                         
012000     05  FILLER              PIC 9(02) VALUE 04.                          
012100     05  FILLER              PIC X(01) VALUE "i".                         
012200     05  FILLER              PIC 9(02) VALUE 01.                          
012300     05  FILLER              PIC X(01) VALUE "j".                         
012400     05  FILLER              PIC 9(02) VALUE 08.                          
012500     05  FILLER              PIC X(01) VALUE "k".                         
012600     05  FILLER              PIC 9(02) VALUE 05.                          
012700     05  FILLER              PIC X(01) VALUE "l".                         
012800     05  FILLER              PIC 9(02) VALUE 01.                          
012900     05  FILLER              PIC X(01) VALUE "m".                         
013000     05  FILLER              PIC 9(02) VALUE 03.                          
013100     05  FILLER              PIC X(01) VALUE "n".                         
013200     05  FILLER              PIC 9(02) VALUE 01.                          
013300     05  FILLER              PIC X(01) VALUE "o".                         
013400     05  FILLER              PIC 9(02) VALUE 01.                          
013500     05  FILLER              PIC X(01) VALUE "p".                         
013600     05  FILLER              PIC 9(02) VALUE 03.                          
013700     05  FILLER              PIC X(01) VALUE "q".                         
013800     05  FILLER              PIC 9(02) VALUE 10.                          
013900     05  FILLER              PIC X(01) VALUE "r".                         
014000     05  FILLER              PIC 9(02) VALUE 01.                          
014100     05  FILLER              PIC X(01) VALUE "s".                         
014200     05  FILLER              PIC 9(02) VALUE 01.                          
014300     05  FILLER              PIC X(01) VALUE "t".                         
014400     05  FILLER              PIC 9(02) VALUE 01.                          
014500     05  FILLER              PIC X(01) VALUE "u".                         
014600     05  FILLER              PIC 9(02) VALUE 01.                          
014700     05  FILLER              PIC X(01) VALUE "v".                         
014800     05  FILLER              PIC 9(02) VALUE 04.                          
014900     05  FILLER              PIC X(01) VALUE "w".                         
015000     05  FILLER              PIC 9(02) VALUE 04.                          
015100     05  FILLER              PIC X(01) VALUE "x".                         
015200     05  FILLER              PIC 9(02) VALUE 08.                          
015300     05  FILLER              PIC X(01) VALUE "y".                         
015400     05  FILLER              PIC 9(02) VALUE 04.                          
015500     05  FILLER              PIC X(01) VALUE "z".                         
015600     05  FILLER              PIC 9(02) VALUE 10.                          
015700 01  WS-LETTER-VALUE-TABLE REDEFINES WS-LETTER-VALUE-LOAD.                
015800     05  LTV-ENTRY               OCCURS 26 TIMES.                         
015900         10  LTV-LETTER          PIC X(01).                               
016000         10  LTV-VALUE           PIC 9(02).                               
016100*                                                                         
016200*    RACK LETTER POOL, WEIGHTED, HWF-RACK.  WEIGHTS TOTAL 98 --           
016300*    THE DRAW ROUTINE SUMS THIS TABLE AT RUN TIME RATHER THAN             
016400*    ASSUME A FIXED POOL SIZE, SO A FUTURE RE-WEIGHT NEEDS NO             
016500*    PROCEDURE DIVISION CHANGE.                                           
016600*                                                                         
016700 01  WS-RACK-POOL-LOAD.                                                   
016800     05  FILLER              PIC X(01) VALUE "e".                         
016900     05  FILLER              PIC 9(02) VALUE 12.                          
017000     05  FILLER              PIC X(01) VALUE "a".                         
017100     05  FILLER              PIC 9(02) VALUE 09.                          
017200     05  FILLER              PIC X(01) VALUE "i".                         
017300     05  FILLER              PIC 9(02) VALUE 09.                          
017400     05  FILLER              PIC X(01) VALUE "o".                         
017500     05  FILLER              PIC 9(02) VALUE 08.                          
017600     05  FILLER              PIC X(01) VALUE "n".                         
017700     05  FILLER              PIC 9(02) VALUE 06.                          
017800     05  FILLER              PIC X(01) VALUE "r".                         
017900     05  FILLER              PIC 9(02) VALUE 06.                          
018000     05  FILLER              PIC X(01) VALUE "t".                         
018100     05  FILLER              PIC 9(02) VALUE 06.                          
018200     05  FILLER              PIC X(01) VALUE "l".                         
018300     05  FILLER              PIC 9(02) VALUE 04.                          
018400     05  FILLER              PIC X(01) VALUE "s".                         
018500     05  FILLER              PIC 9(02) VALUE 04.                          
018600     05  FILLER              PIC X(01) VALUE "u".                         
018700     05  FILLER              PIC 9(02) VALUE 04.                          
018800     05  FILLER              PIC X(01) VALUE "d".                         
018900     05  FILLER              PIC 9(02) VALUE 04.                          
019000     05  FILLER              PIC X(01) VALUE "g".                         
019100     05  FILLER              PIC 9(02) VALUE 03.                          
019200     05  FILLER              PIC X(01) VALUE "b".                         
019300     05  FILLER              PIC 9(02) VALUE 02.                          
019400     05  FILLER              PIC X(01) VALUE "c".                         
019500     05  FILLER              PIC 9(02) VALUE 02.                          
019600     05  FILLER              PIC X(01) VALUE "m".                         
019700     05  FILLER              PIC 9(02) VALUE 02.                          
019800     05  FILLER              PIC X(01) VALUE "p".                         
019900     05  FILLER              PIC 9(02) VALUE 02.                          
020000     05  FILLER              PIC X(01) VALUE "f".                         
020100     05  FILLER              PIC 9(02) VALUE 02.                          
020200     05  FILLER              PIC X(01) VALUE "h".                         
020300     05  FILLER              PIC 9(02) VALUE 02.                          
020400     05  FILLER              PIC X(01) VALUE "v".                         
020500     05  FILLER              PIC 9(02) VALUE 02.                          
020600     05  FILLER              PIC X(01) VALUE "w".                         
020700     05  FILLER              PIC 9(02) VALUE 02.                          
020800     05  FILLER              PIC X(01) VALUE "y".                         
020900     05  FILLER              PIC 9(02) VALUE 02.                          
021000     05  FILLER              PIC X(01) VALUE "k".                         
021100     05  FILLER              PIC 9(02) VALUE 01.                          
021200     05  FILLER              PIC X(01) VALUE "j".                         
021300     05  FILLER              PIC 9(02) VALUE 01.                          
021400     05  FILLER              PIC X(01) VALUE "x".                         
021500     05  FILLER              PIC 9(02) VALUE 01.                          
021600     05  FILLER              PIC X(01) VALUE "q".                         
021700     05  FILLER              PIC 9(02) VALUE 01.                          
021800     05  FILLER              PIC X(01) VALUE "z".                         
021900     05  FILLER              PIC 9(02) VALUE 01.                          
022000 01  WS-RACK-POOL-TABLE REDEFINES WS-RACK-POOL-LOAD.                      
022100     05  RPL-ENTRY               OCCURS 26 TIMES.                         
022200         10  RPL-LETTER          PIC X(01).                               
022300         10  RPL-WEIGHT          PIC 9(02).                               
022400*                                                                         
022500*    BOARD MODIFIER CHANCE TABLE, HWF-BOARD.  TESTED IN THIS              
022600*    ORDER -- DOUBLE-LETTER, TRIPLE-LETTER, DOUBLE-WORD,                  
022700*    TRIPLE-WORD -- FIRST ROLL UNDER ITS CHANCE WINS.                     
022800*                                                                         
022900 01  WS-MODIFIER-CHANCE-TABLE.                                            
023000     05  MOD-CHANCE-DBL-LETTER   PIC 9(02)V99 VALUE 10.67.                
023100     05  MOD-CHANCE-TRP-LETTER   PIC 9(02)V99 VALUE 07.56.                
023200     05  MOD-CHANCE-DBL-WORD     PIC 9(02)V99 VALUE 05.33.                
023300     05  MOD-CHANCE-TRP-WORD     PIC 9(02)V99 VALUE 03.56.                
023400     05  FILLER                  PIC X(08).                               
