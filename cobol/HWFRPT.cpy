000100*****************************************************************         
000200*                                                               *         
000300*  HWFRPT  --  132-COLUMN STANDINGS REPORT LINES AND THE RUN-   *         
000400*               DATE WORK AREA FOR THE HANGIN' MATCH ENGINE     *         
000500*               (HWFMATCH).                                     *         
000600*                                                               *         
000700*****************************************************************         
000800* CHANGE LOG.                                                             
000900*    1989-05-16  CHIPMAN     ORIGINAL REPORT LAYOUT, TWO-DIGIT            
001000*                            YEAR, PORTED FROM THE TOPACCTS               
001100*                            HEADER STYLE.                                
001200*    1993-02-19  R.HALVERSN  ADDED THE ROUND-TOTAL CONTROL                
001300*                            BREAK LINE AND THE TRAILER LINE.             
001400*    1999-01-08  CHIPMAN     TICKET HWF-099 (Y2K).  RUN DATE              
001500*                            NOW ACCEPTED WITH A FOUR-DIGIT               
001600*                            YEAR (ACCEPT ... FROM DATE                   
001700*                            YYYYMMDD) INSTEAD OF THE OLD                 
001800*                            TWO-DIGIT ACCEPT FROM DATE.                  
001900*    2003-09-15  T.OKONKWO   TICKET HWF-131, WIDENED                      
002000*                            HD2-STRATEGY TO X(13) TO MATCH THE           
002100*                            WIDENED PRM-PAIR-STRATEGY.                   
002200*****************************************************************         
002300 01  WS-RUN-DATE-AREA.                                                    
002400     05  WS-RUN-DATE                 PIC 9(08).                           
002500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
002600         10  WS-RUN-YEAR             PIC 9(04).                           
002700         10  WS-RUN-MONTH            PIC 9(02).                           
002800         10  WS-RUN-DAY              PIC 9(02).                           
002900     05  WS-RUN-TIME                 PIC 9(08).                           
003000     05  FILLER                      PIC X(08).                           
003100*                                                                         
003200 01  WS-RPT-PRINT-LINE               PIC X(132).                          
003300*                                                                         
003400 01  WS-RPT-PAGE-HDR-1.                                                   
003500     05  FILLER                      PIC X(20)                            
003600         VALUE "HANGIN' WITH FRIENDS".                                    
003700     05  FILLER                      PIC X(20)                            
003800         VALUE " MATCH STANDINGS RUN".                                    
003900     05  FILLER                      PIC X(11) VALUE " -- DATE ".         
004000     05  HD1-MONTH                   PIC 9(02).                           
004100     05  FILLER                      PIC X(01) VALUE "/".                 
004200     05  HD1-DAY                     PIC 9(02).                           
004300     05  FILLER                      PIC X(01) VALUE "/".                 
004400     05  HD1-YEAR                    PIC 9(04).                           
004500     05  FILLER                      PIC X(71).                           
004600*                                                                         
004700 01  WS-RPT-PAGE-HDR-2.                                                   
004800     05  FILLER                      PIC X(11) VALUE "RNG SEED: ".        
004900     05  HD2-SEED                    PIC 9(10).                           
005000     05  FILLER                      PIC X(04) VALUE SPACE.               
005100     05  FILLER                      PIC X(11) VALUE "STRATEGY: ".        
005200     05  HD2-STRATEGY                PIC X(13).                           
005300     05  FILLER                      PIC X(04) VALUE SPACE.               
005400     05  FILLER                      PIC X(06) VALUE "DICT: ".            
005500     05  HD2-DICT-MODE               PIC X(09).                           
005600     05  FILLER                      PIC X(64).                           
005700*                                                                         
005800 01  WS-RPT-DETAIL-LINE.                                                  
005900     05  DTL-ROUND                   PIC ZZ9.                             
006000     05  FILLER                      PIC X(02) VALUE SPACE.               
006100     05  DTL-EVENT-TYPE              PIC X(12).                           
006200     05  FILLER                      PIC X(02) VALUE SPACE.               
006300     05  DTL-PLAYER-ID               PIC X(08).                           
006400     05  FILLER                      PIC X(02) VALUE SPACE.               
006500     05  DTL-STATUS                  PIC X(10).                           
006600     05  FILLER                      PIC X(02) VALUE SPACE.               
006700     05  DTL-DETAIL                  PIC X(30).                           
006800     05  FILLER                      PIC X(02) VALUE SPACE.               
006900     05  DTL-POINTS                  PIC -(4)9.                           
007000     05  FILLER                      PIC X(02) VALUE SPACE.               
007100     05  DTL-MISTAKES-LEFT           PIC ZZ9.                             
007200     05  FILLER                      PIC X(54).                           
007300*                                                                         
007400 01  WS-RPT-ROUND-TOTAL-LINE.                                             
007500     05  FILLER                      PIC X(08) VALUE SPACE.               
007600     05  FILLER                      PIC X(06) VALUE "ROUND ".            
007700     05  RTL-ROUND                   PIC ZZ9.                             
007800     05  FILLER                      PIC X(07) VALUE " TOTAL ".           
007900     05  RTL-POINTS                  PIC -(5)9.                           
008000     05  FILLER                      PIC X(108).                          
008100*                                                                         
008200 01  WS-RPT-STANDINGS-HDR.                                                
008300     05  FILLER                      PIC X(20)                            
008400         VALUE "NAME                ".                                    
008500     05  FILLER                      PIC X(08) VALUE "SCORE   ".          
008600     05  FILLER                      PIC X(10) VALUE "BALLOONS  ".        
008700     05  FILLER                      PIC X(08) VALUE "COINS   ".          
008800     05  FILLER                      PIC X(07) VALUE "LEVEL  ".           
008900     05  FILLER                      PIC X(18)                            
009000         VALUE "LL-R LL-M LL-T ELIM".                                     
009100     05  FILLER                      PIC X(61).                           
009200*                                                                         
009300 01  WS-RPT-STANDINGS-LINE.                                               
009400     05  STL-NAME                    PIC X(20).                           
009500     05  STL-SCORE                   PIC -(5)9.                           
009600     05  FILLER                      PIC X(03) VALUE SPACE.               
009700     05  STL-BALLOONS                PIC -(3)9.                           
009800     05  FILLER                      PIC X(04) VALUE SPACE.               
009900     05  STL-COINS                   PIC -(5)9.                           
010000     05  FILLER                      PIC X(03) VALUE SPACE.               
010100     05  STL-LEVEL                   PIC ZZ9.                             
010200     05  FILLER                      PIC X(04) VALUE SPACE.               
010300     05  STL-LL-REVEAL               PIC Z9.                              
010400     05  FILLER                      PIC X(01) VALUE SPACE.               
010500     05  STL-LL-REMOVE               PIC Z9.                              
010600     05  FILLER                      PIC X(01) VALUE SPACE.               
010700     05  STL-LL-RETRY                PIC Z9.                              
010800     05  FILLER                      PIC X(04) VALUE SPACE.               
010900     05  STL-ELIMINATED              PIC X(01).                           
011000     05  FILLER                      PIC X(82).                           
011100*                                                                         
011200 01  WS-RPT-TRAILER-LINE-1.                                               
011300     05  FILLER                      PIC X(17)                            
011400         VALUE "ROUNDS PLAYED:   ".                                       
011500     05  TRL-ROUNDS                  PIC ZZ9.                             
011600     05  FILLER                      PIC X(03) VALUE SPACE.               
011700     05  FILLER                      PIC X(19)                            
011800         VALUE "EVENTS PROCESSED:  ".                                     
011900     05  TRL-EVENTS                  PIC Z(4)9.                           
012000     05  FILLER                      PIC X(03) VALUE SPACE.               
012100     05  FILLER                      PIC X(09) VALUE "GUESSES: ".         
012200     05  TRL-GUESSES                 PIC Z(4)9.                           
012300     05  FILLER                      PIC X(03) VALUE SPACE.               
012400     05  FILLER                      PIC X(07) VALUE "WRONG: ".           
012500     05  TRL-WRONG                   PIC Z(4)9.                           
012600     05  FILLER                      PIC X(53).                           
012700*                                                                         
012800 01  WS-RPT-TRAILER-LINE-2.                                               
012900     05  FILLER                      PIC X(14)                            
013000         VALUE "TOTAL POINTS: ".                                          
013100     05  TRL-POINTS                  PIC -(6)9.                           
013200     05  FILLER                      PIC X(03) VALUE SPACE.               
013300     05  FILLER                      PIC X(08) VALUE "WINNER: ".          
013400     05  TRL-WINNER-NAME             PIC X(20).                           
013500     05  FILLER                      PIC X(03) VALUE SPACE.               
013600     05  FILLER                      PIC X(08) VALUE "REASON: ".          
013700     05  TRL-REASON                  PIC X(24).                           
013800     05  FILLER                      PIC X(52).                           
