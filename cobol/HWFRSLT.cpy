000100*****************************************************************         
000200*                                                               *         
000300*  HWFRSLT  --  ONE-RECORD-PER-EVENT RESULTS RECORD WRITTEN BY  *         
000400*                THE HANGIN' MATCH ENGINE (HWFMATCH).           *         
000500*                                                               *         
000600*****************************************************************         
000700* CHANGE LOG.                                                             
000800*    1989-05-02  CHIPMAN     ORIGINAL COPYBOOK.                           
000900*    1992-01-22  CHIPMAN     ADDED RES-MISTAKES-LEFT SO THE               
001000*                            STANDINGS REPORT CAN SHOW MARGIN.            
001100*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
001200*                            NO CHANGE REQUIRED.                          
001300*****************************************************************         
001400 01  RES-RESULT-RECORD.                                                   
001500*        ROUND NUMBER IN FORCE WHEN THE EVENT WAS PROCESSED.              
001600     05  RES-ROUND                   PIC 9(03).                           
001700*        ECHOED FROM THE TRIGGERING EVENT RECORD.                         
001800     05  RES-EVENT-TYPE              PIC X(12).                           
001900     05  RES-PLAYER-ID               PIC X(08).                           
002000*        OK/CORRECT/WRONG/SHIELDED/SOLVED/FAILED/REJECTED.                
002100     05  RES-STATUS                  PIC X(10).                           
002200*        REJECTION REASON OR THE REVEALED MASK, AS-OF EVENT.              
002300     05  RES-DETAIL                  PIC X(30).                           
002400*        POINTS AWARDED BY THIS EVENT -- ROUND RESOLUTION ONLY.           
002500     05  RES-POINTS                  PIC S9(05).                          
002600*        ALLOWED-WRONG MINUS WRONG-GUESSES AFTER THE EVENT.               
002700     05  RES-MISTAKES-LEFT           PIC 9(03).                           
002800     05  FILLER                      PIC X(29).                           
