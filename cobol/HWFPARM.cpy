000100*****************************************************************         
000200*                                                               *         
000300*  HWFPARM  --  RUN-PARAMETER RECORD FOR THE HANGIN' MATCH      *         
000400*               ENGINE (HWFMATCH).  ONE RECORD PER RUN.         *         
000500*                                                               *         
000600*****************************************************************         
000700* CHANGE LOG.                                                             
000800*    1989-04-11  CHIPMAN     ORIGINAL COPYBOOK FOR TOURNEY V1.            
000900*    1990-11-02  CHIPMAN     ADDED PRM-BOT-DIFFICULTY.                    
001000*    1993-02-19  R.HALVERSN  ADDED PRM-PAIR-STRATEGY, WIDENED             
001100*                            PRM-DICT-MODE TO X(09).                      
001200*    1998-10-06  CHIPMAN     Y2K SURVEY - NO DATE FIELDS IN THIS          
001300*                            RECORD, NO CHANGE REQUIRED.                  
001400*    2002-06-30  T.OKONKWO   TICKET HWF-114, DOCUMENTED RANGE             
001500*                            LIMITS IN COMMENTS BELOW.                    
001600*    2003-09-15  T.OKONKWO   TICKET HWF-131, WIDENED                      
001700*                            PRM-PAIR-STRATEGY TO X(13) -- THE            
001800*                            "WEIGHTED_FAIR" CODE DID NOT FIT             
001900*                            THE OLD X(12) FIELD.  FILLER                 
002000*                            TRIMMED TO MATCH.                            
002100*****************************************************************         
002200 01  PRM-PARAMETER-RECORD.                                                
002300*        BALLOONS EACH PLAYER STARTS WITH, DEFAULT 05, 01-10.             
002400     05  PRM-STARTING-BALLOONS       PIC 9(02).                           
002500*        LETTERS DRAWN INTO THE RACK, DEFAULT 12, 08-20.                  
002600     05  PRM-RACK-SIZE               PIC 9(02).                           
002700*        SHORTEST SECRET WORD ALLOWED, DEFAULT 03, 02-08.                 
002800     05  PRM-MIN-WORD-LEN            PIC 9(02).                           
002900*        LONGEST SECRET WORD ALLOWED, DEFAULT 08, 03-12.                  
003000     05  PRM-MAX-WORD-LEN            PIC 9(02).                           
003100*        BASE WRONG GUESSES ALLOWED, DEFAULT 02, 00-10.                   
003200     05  PRM-BASE-WRONG              PIC 9(02).                           
003300*        ROUND LIMIT FOR THE MATCH, 000 = NO LIMIT.                       
003400     05  PRM-MAX-ROUNDS              PIC 9(03).                           
003500*        SCORE LIMIT FOR THE MATCH, 000 = NO LIMIT.                       
003600     05  PRM-MAX-SCORE               PIC 9(03).                           
003700*        "STRICT", "RACK-ONLY" (DEFAULT) OR "OFF".                        
003800     05  PRM-DICT-MODE               PIC X(09).                           
003900*        SETTER/GUESSER PAIRING STRATEGY CODE.  LOWER CASE,               
004000*        UNDERSCORE-SEPARATED -- SEE 3000-SELECT-PAIRING.                 
004100     05  PRM-PAIR-STRATEGY           PIC X(13).                           
004200*        "EASY", "MEDIUM" (DEFAULT), "HARD" OR "EXTREME".                 
004300     05  PRM-BOT-DIFFICULTY          PIC X(07).                           
004400*        BASE SEED FOR THE HOME-GROWN CONGRUENTIAL GENERATOR.             
004500     05  PRM-RNG-SEED                PIC 9(10).                           
004600     05  FILLER                      PIC X(25).                           
