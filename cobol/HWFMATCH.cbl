000100*****************************************************************         
000200*                                                               *         
000300*   H W F M A T C H                                             *         
000400*                                                               *         
000500*   MATCH ENGINE FOR THE "HANGIN' WITH FRIENDS" TOURNAMENT      *         
000600*   RULES SUITE.  READS A RUN-PARAMETER RECORD, A PLAYER        *         
000700*   ROSTER AND A CHRONOLOGICAL EVENT STREAM; APPLIES SCORING,   *         
000800*   RACK/BOARD/WHEEL, GUESS RESOLUTION, PAIRING, BOT AND        *         
000900*   MATCH-END RULES; WRITES ONE RESULT RECORD PER EVENT AND A   *         
001000*   FINAL STANDINGS REPORT.                                     *         
001100*                                                               *         
001200*****************************************************************         
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.    HWFMATCH.                                                 
001500 AUTHOR.        CHIPMAN.                                                  
001600 INSTALLATION.  EMIT GAMES GROUP.                                         
001700 DATE-WRITTEN.  04/15/89.                                                 
001800 DATE-COMPILED.                                                           
001900 SECURITY.      NONE.                                                     
002000*****************************************************************         
002100* CHANGE LOG.                                                             
002200*   1989-04-15  CHIPMAN     ORIGINAL VERSION.  BASIC ROUND FLOW,          
002300*                           PLAIN SCORING ONLY, NO WHEEL, NO              
002400*                           BOTS.                                         
002500*   1989-05-02  CHIPMAN     ADDED EVENT/RESULT RECORD I/O                 
002600*                           (HWFEVNT, HWFRSLT COPYBOOKS).                 
002700*   1989-05-09  CHIPMAN     ADDED THE HOUSE DICTIONARY AND THE            
002800*                           STRICT/RACK-ONLY/OFF DICTIONARY               
002900*                           MODES.                                        
003000*   1989-05-16  CHIPMAN     ADDED THE STANDINGS REPORT (HWFRPT).          
003100*   1990-02-18  CHIPMAN     COIN-SHOP RELEASE.  ADDED PLY-COINS,          
003200*                           PLY-LEVEL, LEVEL-UP ON SCORE AWARD.           
003300*   1990-11-02  CHIPMAN     ADDED THE BOT-DIFFICULTY PARAMETER            
003400*                           AND THE FOUR-LEVEL BOT LETTER-CHOICE          
003500*                           LOGIC.                                        
003600*   1991-08-14  CHIPMAN     ADDED THE THREE LIFELINES (REVEAL,            
003700*                           REMOVE, RETRY) AND THE BONUS WHEEL.           
003800*   1992-04-30  CHIPMAN     ADDED WINNER-STREAK TRACKING FOR THE          
003900*                           WINNER_FAIR PAIRING STRATEGY.                 
004000*   1993-02-19  R.HALVERSN  ADDED ROUND_ROBIN, WEIGHTED_FAIR,             
004100*                           WINNER_CAP, HOST_QUEUE AND                    
004200*                           PERFORMANCE PAIRING STRATEGIES                
004300*                           (TICKET HWF-041).                             
004400*   1993-09-07  R.HALVERSN  ADDED DOUBLE/TRIPLE LETTER AND WORD           
004500*                           BOARD MODIFIERS (TICKET HWF-052).             
004600*   1994-07-21  R.HALVERSN  BOT WORD SELECTION NOW USES THE               
004700*                           QUARTILE-BUCKET METHOD (TICKET                
004800*                           HWF-068).                                     
004900*   1996-01-11  CHIPMAN     FIXED A ROUND-ROBIN INDEX WRAP BUG            
005000*                           WHEN A PLAYER WAS ELIMINATED MID-             
005100*                           MATCH (TICKET HWF-077).                       
005200*   1998-09-14  T.OKONKWO   Y2K IMPACT SURVEY -- WS-RUN-DATE-AREA         
005300*                           WIDENED TO A FOUR-DIGIT YEAR, SEE             
005400*                           HWFRPT (TICKET HWF-099).                      
005500*   1999-01-08  T.OKONKWO   Y2K FIX APPLIED AND UNIT TESTED               
005600*                           AGAINST THE 01/01/2000 BOUNDARY               
005700*                           (TICKET HWF-099).                             
005800*   2002-06-30  T.OKONKWO   PLY-PLAYER-RECORD WIDENED TO 80               
005900*                           BYTES, ADDED PLY-RANK-VIEW (TICKET            
006000*                           HWF-114).                                     
006100*   2003-09-15  T.OKONKWO   TICKET HWF-131.  1050-VALIDATE-               
006200*                           PARAMETERS AND EVERY EVALUATE/IF ON           
006300*                           WS-PRM-DICT-MODE, WS-PRM-BOT-                 
006400*                           DIFFICULTY AND WS-PRM-PAIR-STRATEGY           
006500*                           WERE STILL TESTING AGAINST THE OLD            
006600*                           UPPER-CASE, HYPHENATED CODES FROM             
006700*                           THE PRE-1993 PARAMETER SCREEN.  THE           
006800*                           ON-LINE PARM ENTRY PANEL HAS TAKEN            
006900*                           LOWER-CASE, UNDERSCORE CODES SINCE            
007000*                           THE 1993 REWRITE AND EVERY RUN WAS            
007100*                           FAILING 1050 SILENTLY -- NO RESULTS,          
007200*                           NO REPORT.  ALSO FIXED THE "WEIGHTD-          
007300*                           FAIR" MISSPELLING IN 3000-SELECT-             
007400*                           PAIRING (SHOULD HAVE READ WEIGHTED)           
007500*                           WHICH LEFT FIVE OF THE SIX PAIRING            
007600*                           STRATEGIES DEAD CODE.  LITERALS               
007700*                           CORRECTED IN 1050-VALIDATE-                   
007800*                           PARAMETERS, 3000-SELECT-PAIRING,              
007900*                           4200-VALIDATE-WORD, 7000-BOT-CHOOSE-          
008000*                           LETTER AND 7530-PICK-QUARTILE-WORD.           
008100*   2006-09-05  T.OKONKWO   ADDED 88-LEVELS TO THE PLAYER                 
008200*                           INDICATOR BYTES (TICKET HWF-151).             
008300*   2011-03-22  M.ARCEO     EXTREME BOT DIFFICULTY ADDED, THE             
008400*                           MIN-ENTROPY LETTER SPLIT (TICKET              
008500*                           HWF-203).                                     
008600*   2013-11-04  T.OKONKWO   TICKET HWF-142.  RECODED THE BARE             
008700*                           PERFORM CALLS TO PERFORM ... THRU             
008800*                           ...-EXIT NOW THAT THE EXIT PARAGRAPHS         
008900*                           ARE PULLING THEIR WEIGHT, AND PUT A           
009000*                           PROPER GO TO AT-END EXIT BACK INTO            
009100*                           1105-READ-ONE-PLAYER AND                      
009200*                           2000-PROCESS-EVENTS.  ALSO PROMOTED           
009300*                           THE SCRATCH SWITCHES AND ROUND/               
009400*                           CANDIDATE COUNTERS TO 77-LEVEL AND            
009500*                           ADDED PARAGRAPH-HEADER COMMENTARY             
009600*                           THROUGHOUT THE BOT AND STANDINGS-             
009700*                           SORT LOGIC.                                   
009800*   2014-02-11  M.ARCEO     TICKET HWF-158.  WS-MATCH-END-REASON          
009900*                           WAS RECEIVING "SOLE PLAYER OUT OF             
010000*                           BALLOONS" AND "ALL PLAYERS OUT OF             
010100*                           BALLOONS" (27 BYTES EACH) INTO A              
010200*                           24-BYTE FIELD -- THE MOVE WAS                 
010300*                           SILENTLY CLIPPING BOTH TO GARBAGE ON          
010400*                           THE STANDINGS TRAILER LINE.  ALL              
010500*                           BALLOON-BASED ENDINGS IN 8000-CHECK-          
010600*                           MATCH-END AND 8030-FIND-LONE-BALLOON-         
010700*                           HOLDER NOW POST THE SAME "LAST                
010800*                           CONTENDER" REASON, MATCHING THE               
010900*                           TRAILER'S OTHER THREE REASON CODES.           
011000*                           ALSO CORRECTED THE PARAGRAPH-HEADER           
011100*                           COMMENTARY OVER 7522-SELECT-ONE-              
011200*                           POSITION AND 7524-FIND-SMALLER, WHICH         
011300*                           CLAIMED THE SORT SENSE FLIPPED ON             
011400*                           BOT DIFFICULTY -- IT NEVER HAS.  THE          
011500*                           RANKING SORT IS ALWAYS ASCENDING;             
011600*                           DIFFICULTY ONLY PICKS THE QUARTILE            
011700*                           IN 7530-PICK-QUARTILE-WORD.                   
011800*****************************************************************         
011900 ENVIRONMENT DIVISION.                                                    
012000 CONFIGURATION SECTION.                                                   
012100 SOURCE-COMPUTER.  IBM-370.                                               
012200 OBJECT-COMPUTER.  IBM-370.                                               
012300 SPECIAL-NAMES.                                                           
012400     C01 IS TOP-OF-FORM                                                   
012500     CLASS LOWER-LETTERS IS "a" THRU "z"                                  
012600     UPSI-0 ON STATUS IS HWF-TRACE-ON                                     
012700            OFF STATUS IS HWF-TRACE-OFF.                                  
012800 INPUT-OUTPUT SECTION.                                                    
012900 FILE-CONTROL.                                                            
013000     SELECT PARAM-FILE  ASSIGN TO PARAMS                                  
013100         ORGANIZATION IS SEQUENTIAL.                                      
013200     SELECT PLAYER-FILE ASSIGN TO PLAYERS                                 
013300         ORGANIZATION IS SEQUENTIAL.                                      
013400     SELECT EVENT-FILE  ASSIGN TO EVENTS                                  
013500         ORGANIZATION IS SEQUENTIAL.                                      
013600     SELECT RESULT-FILE ASSIGN TO RESULTS                                 
013700         ORGANIZATION IS SEQUENTIAL.                                      
013800     SELECT REPORT-FILE ASSIGN TO REPORT                                  
013900         ORGANIZATION IS SEQUENTIAL.                                      
014000*                                                                         
014100* //HWFMATCH JOB 1,NOTIFY=&SYSUID                                         
014200* //***************************************************/                  
014300* //COBRUN  EXEC IGYWCL                                                   
014400* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(HWFMATCH),DISP=SHR                   
014500* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(HWFMATCH),DISP=SHR                  
014600* //***************************************************/                  
014700* // IF RC = 0 THEN                                                       
014800* //***************************************************/                  
014900* //RUN     EXEC PGM=HWFMATCH                                             
015000* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
015100* //PARAMS    DD DSN=&SYSUID..HWF.PARAMS,DISP=SHR                         
015200* //PLAYERS   DD DSN=&SYSUID..HWF.PLAYERS,DISP=SHR                        
015300* //EVENTS    DD DSN=&SYSUID..HWF.EVENTS,DISP=SHR                         
015400* //RESULTS   DD DSN=&SYSUID..HWF.RESULTS,DISP=(NEW,CATLG)                
015500* //REPORT    DD SYSOUT=*,OUTLIM=15000                                    
015600* //SYSUDUMP  DD DUMMY                                                    
015700* //***************************************************/                  
015800* // ELSE                                                                 
015900* // ENDIF                                                                
016000*                                                                         
016100 DATA DIVISION.                                                           
016200 FILE SECTION.                                                            
016300 FD  PARAM-FILE                                                           
016400     RECORDING MODE F.                                                    
016500     COPY HWFPARM.                                                        
016600 FD  PLAYER-FILE                                                          
016700     RECORDING MODE F.                                                    
016800     COPY HWFPLYR.                                                        
016900 FD  EVENT-FILE                                                           
017000     RECORDING MODE F.                                                    
017100     COPY HWFEVNT.                                                        
017200 FD  RESULT-FILE                                                          
017300     RECORDING MODE F.                                                    
017400     COPY HWFRSLT.                                                        
017500 FD  REPORT-FILE                                                          
017600     RECORDING MODE F.                                                    
017700 01  RPT-PRINT-REC                   PIC X(132).                          
017800*                                                                         
017900 WORKING-STORAGE SECTION.                                                 
018000*                                                                         
018100*    STANDALONE SWITCHES AND COUNTERS -- 77-LEVEL, SHOP HABIT             
018200*    CARRIED OVER FROM THE OLDER BOARD-GAME DECKS.                        
018300*                                                                         
018400 77  WS-PARAM-BAD-SW                  PIC X(01) VALUE "N".                
018500     88  WS-PARAM-IS-BAD                  VALUE "Y".                      
018600 77  WS-LAST-REPORTED-ROUND           PIC 9(03) COMP VALUE ZERO.          
018700 77  WS-BOT-CANDIDATE-COUNT           PIC 9(03) COMP VALUE ZERO.          
018800*                                                                         
018900*    RUN PARAMETERS, MOVED IN FROM THE FD AREA SO THE PROGRAM             
019000*    STILL HAS THEM AFTER THE PARAMETER FILE IS CLOSED.                   
019100*                                                                         
019200     COPY HWFPARM REPLACING ==PRM-== BY ==WS-PRM-==.                      
019300*                                                                         
019400*    RESULT RECORD BUILT IN WORKING STORAGE, THEN MOVED TO THE            
019500*    FD AREA FOR WRITE -- SAME HABIT AS THE OLD TOPACCTS REPORT.          
019600*                                                                         
019700     COPY HWFRSLT REPLACING ==RES-== BY ==WS-RES-==.                      
019800*                                                                         
019900*    DICTIONARY, SCORING AND RACK-POOL TABLES.                            
020000*                                                                         
020100     COPY HWFDICT.                                                        
020200*                                                                         
020300*    STANDINGS REPORT LINES AND RUN-DATE WORK AREA.                       
020400*                                                                         
020500     COPY HWFRPT.                                                         
020600*                                                                         
020700*    PLAYER ROSTER, MAX EIGHT PLAYERS, SAME LAYOUT AS THE                 
020800*    PLAYER MASTER RECORD.  ELEMENTS ADDRESSED BY WS-SETTER-IDX           
020900*    AND WS-GUESSER-IDX DURING GUESS RESOLUTION.                          
021000*                                                                         
021100 01  WS-ROSTER-TABLE.                                                     
021200     05  WS-ROSTER-ENTRY OCCURS 8 TIMES INDEXED BY WS-ROST-NDX.           
021300         10  WS-PLY-ID               PIC X(08).                           
021400         10  WS-PLY-NAME             PIC X(20).                           
021500         10  WS-PLY-IS-BOT           PIC X(01).                           
021600             88  WS-PLY-BOT-PLAYER       VALUE "Y".                       
021700             88  WS-PLY-HUMAN-PLAYER     VALUE "N".                       
021800         10  WS-PLY-IS-HOST          PIC X(01).                           
021900             88  WS-PLY-MATCH-HOST       VALUE "Y".                       
022000         10  WS-PLY-BALLOONS         PIC S9(03).                          
022100         10  WS-PLY-SCORE            PIC S9(05).                          
022200         10  WS-PLY-COINS            PIC S9(05).                          
022300         10  WS-PLY-LEVEL            PIC 9(03).                           
022400         10  WS-PLY-CORRECT-STREAK   PIC 9(03).                           
022500         10  WS-PLY-WRONG-STREAK     PIC 9(03).                           
022600         10  WS-PLY-LL-REVEAL        PIC 9(02).                           
022700         10  WS-PLY-LL-REMOVE        PIC 9(02).                           
022800         10  WS-PLY-LL-RETRY         PIC 9(02).                           
022900         10  WS-PLY-RETRY-ACTIVE     PIC X(01).                           
023000             88  WS-PLY-SHIELD-ARMED     VALUE "Y".                       
023100         10  WS-PLY-ELIMINATED       PIC X(01).                           
023200             88  WS-PLY-IS-ELIMINATED    VALUE "Y".                       
023300             88  WS-PLY-IS-ACTIVE        VALUE "N".                       
023400         10  FILLER                  PIC X(20).                           
023500*                                                                         
023600*    PER-PLAYER PAIRING HISTORY, PARALLEL TO WS-ROSTER-TABLE.             
023700*                                                                         
023800 01  WS-PAIRING-HISTORY.                                                  
023900     05  WS-PAIR-HIST-ENTRY OCCURS 8 TIMES INDEXED BY WS-HIST-NDX.        
024000         10  WS-HIST-LAST-ROUND      PIC 9(03) COMP.                      
024100         10  WS-HIST-PLAYED-THIS-RND PIC X(01) VALUE "N".                 
024200             88  WS-HIST-PLAYED-NOW      VALUE "Y".                       
024300         10  WS-HIST-LAST-ROLE       PIC X(01) VALUE SPACE.               
024400             88  WS-HIST-WAS-SETTER      VALUE "S".                       
024500             88  WS-HIST-WAS-GUESSER     VALUE "G".                       
024600         10  FILLER                  PIC X(05).                           
024700*                                                                         
024800*    ROUND STATE -- THE SECRET WORD, ITS MASK, THE STRUCK-                
024900*    LETTER TRACKER AND THE BOARD MODIFIER TABLE.  MAX WORD               
025000*    LENGTH IS 12; MAX RACK SIZE IS 20.                                   
025100*                                                                         
025200 01  WS-ROUND-STATE.                                                      
025300     05  WS-ROUND-NUMBER             PIC 9(03) COMP VALUE ZERO.           
025400     05  WS-SETTER-NDX               PIC 9(02) COMP.                      
025500     05  WS-GUESSER-NDX              PIC 9(02) COMP.                      
025600     05  WS-SECRET-WORD              PIC X(12) VALUE SPACES.              
025700     05  WS-MASKED-WORD              PIC X(12) VALUE SPACES.              
025800     05  WS-WORD-LENGTH              PIC 9(02) COMP VALUE ZERO.           
025900     05  WS-ALLOWED-WRONG            PIC 9(03) COMP VALUE ZERO.           
026000     05  WS-WRONG-COUNT              PIC 9(03) COMP VALUE ZERO.           
026100     05  WS-ROUND-MULTIPLIER         PIC 9(02) COMP VALUE 1.              
026200     05  WS-GUESSED-LETTERS          PIC X(26) VALUE SPACES.              
026300     05  WS-RACK                     PIC X(20) VALUE SPACES.              
026400     05  WS-ROUND-STARTED            PIC X(01) VALUE "N".                 
026500         88  WS-ROUND-IN-PROGRESS        VALUE "Y".                       
026600     05  WS-WORD-CHOSEN               PIC X(01) VALUE "N".                
026700         88  WS-WORD-IS-CHOSEN           VALUE "Y".                       
026800     05  WS-BOARD-MODS OCCURS 12 TIMES INDEXED BY WS-BOARD-NDX.           
026900         10  WS-BOARD-MOD-CODE       PIC 9(01) VALUE ZERO.                
027000*                88 CODES -- 0 NONE 1 DBL-LETTER 2 TRP-LETTER             
027100*                3 DBL-WORD 4 TRP-WORD.                                   
027200*                                                                         
027300*    WHEEL OUTCOME OF THE CURRENT ROUND.                                  
027400*                                                                         
027500 01  WS-WHEEL-STATE.                                                      
027600     05  WS-WHEEL-OUTCOME             PIC 9(01) COMP VALUE ZERO.          
027700*            1 COIN-BONUS   2 EXTRA-GUESS   3 FEWER-GUESS                 
027800*            4 DOUBLE-PTS   5 LL-REVEAL     6 LL-REMOVE                   
027900*            7 LL-RETRY     8 NOTHING                                     
028000*                                                                         
028100*    HOME-GROWN CONGRUENTIAL GENERATOR (PARK-MILLER, MODULUS              
028200*    2**31-1).  NO INTRINSIC FUNCTION RANDOM IS USED SO THE               
028300*    SEQUENCE IS THE SAME ON EVERY COMPILER WE RUN ON.                    
028400*                                                                         
028500 01  WS-RNG-STATE.                                                        
028600     05  WS-RNG-SEED                 PIC 9(10) COMP.                      
028700     05  WS-RNG-PRODUCT               PIC 9(18) COMP.                     
028800     05  WS-RNG-QUOTIENT              PIC 9(10) COMP.                     
028900 01  WS-RANDOM-RANGE-WORK.                                                
029000     05  WS-RANDOM-RANGE-N            PIC 9(09) COMP.                     
029100     05  WS-RANDOM-RANGE-QUOT         PIC 9(09) COMP.                     
029200     05  WS-RANDOM-RANGE-RESULT       PIC 9(09) COMP.                     
029300 01  WS-ROLL-WORK.                                                        
029400     05  WS-ROLL-BIGPROD              PIC 9(18) COMP.                     
029500     05  WS-ROLL-HUNDREDTHS           PIC 9(05) COMP.                     
029600     05  WS-CHANCE-HUNDREDTHS         PIC 9(05) COMP.                     
029700*                                                                         
029800*    SWITCHES.                                                            
029900*                                                                         
030000 01  WS-SWITCHES.                                                         
030100     05  WS-EVENTS-EOF-SW             PIC X(01) VALUE "N".                
030200         88  WS-EVENTS-EOF                VALUE "Y".                      
030300     05  WS-PLAYERS-EOF-SW            PIC X(01) VALUE "N".                
030400         88  WS-PLAYERS-EOF               VALUE "Y".                      
030500     05  WS-MATCH-OVER-SW             PIC X(01) VALUE "N".                
030600         88  WS-MATCH-IS-OVER             VALUE "Y".                      
030700*                                                                         
030800*    RUN-WIDE COUNTERS AND ACCUMULATORS.                                  
030900*                                                                         
031000 01  WS-COUNTERS.                                                         
031100     05  WS-ROSTER-COUNT              PIC 9(02) COMP VALUE ZERO.          
031200     05  WS-ELIGIBLE-COUNT            PIC 9(02) COMP VALUE ZERO.          
031300     05  WS-EVENTS-PROCESSED          PIC 9(05) COMP VALUE ZERO.          
031400     05  WS-GUESSES-PROCESSED         PIC 9(05) COMP VALUE ZERO.          
031500     05  WS-WRONG-PROCESSED           PIC 9(05) COMP VALUE ZERO.          
031600     05  WS-MATCH-TOTAL-POINTS        PIC S9(07) COMP VALUE ZERO.         
031700     05  WS-ROUND-TOTAL-POINTS        PIC S9(05) COMP VALUE ZERO.         
031800     05  WS-ROUNDS-PLAYED             PIC 9(03) COMP VALUE ZERO.          
031900*        POINTS AWARDED SO FAR IN THE ROUND CURRENTLY BEING               
032000*        LISTED ON THE REPORT -- THE CONTROL-BREAK ACCUMULATOR.           
032100*        NOT THE SAME FIELD AS WS-ROUND-TOTAL-POINTS ABOVE, WHICH         
032200*        ONLY HOLDS A VALUE AT THE INSTANT A ROUND RESOLVES.              
032300     05  WS-RPT-ROUND-ACCUM           PIC S9(05) COMP VALUE ZERO.         
032400*                                                                         
032500*    STANDINGS-LINE PRINT ORDER, BUILT BY A SELECTION SORT ON             
032600*    (SCORE, BALLOONS) DESCENDING JUST BEFORE THE REPORT'S                
032700*    STANDINGS SECTION IS WRITTEN.                                        
032800 01  WS-RPT-SORT-AREA.                                                    
032900     05  WS-RPT-SORT-NDX OCCURS 8 TIMES  PIC 9(02) COMP.                  
033000     05  WS-RPT-SORT-TEMP                PIC 9(02) COMP.                  
033100*                                                                         
033200*    GENERAL-PURPOSE SUBSCRIPTS.                                          
033300*                                                                         
033400 01  WS-SUBSCRIPTS.                                                       
033500     05  WS-IX                        PIC 9(02) COMP.                     
033600     05  WS-IY                        PIC 9(02) COMP.                     
033700     05  WS-IZ                        PIC 9(02) COMP.                     
033800     05  WS-LETTER-IX                 PIC 9(02) COMP.                     
033900*                                                                         
034000*    PAIRING-STRATEGY STATE.                                              
034100*                                                                         
034200 01  WS-PAIRING-STATE.                                                    
034300     05  WS-ROUND-ROBIN-NDX           PIC 9(02) COMP VALUE ZERO.          
034400     05  WS-HOST-QUEUE-NDX            PIC 9(02) COMP VALUE ZERO.          
034500     05  WS-WINNER-STREAK-NDX         PIC 9(02) COMP VALUE ZERO.          
034600     05  WS-WINNER-STREAK-COUNT       PIC 9(03) COMP VALUE ZERO.          
034700     05  WS-PREV-WINNER-NDX           PIC 9(02) COMP VALUE ZERO.          
034800     05  WS-PREV-WINNER-ROLE          PIC X(01) VALUE SPACE.              
034900     05  WS-EXCL-NDX                  PIC 9(02) COMP VALUE ZERO.          
035000     05  WS-DRAW-RESULT-NDX           PIC 9(02) COMP VALUE ZERO.          
035100     05  WS-TIE-MIN-VALUE             PIC S9(05) COMP.                    
035200     05  WS-ELIGIBLE-LIST OCCURS 8 TIMES INDEXED BY WS-ELIG-NDX.          
035300         10  WS-ELIGIBLE-ROSTER-NDX   PIC 9(02) COMP.                     
035400         10  WS-ELIGIBLE-WEIGHT       PIC 9(04) COMP.                     
035500*                                                                         
035600*    LAST-ROUND WINNER, FOR STREAK AND WINNER-FAIR/CAP LOGIC.             
035700*                                                                         
035800 01  WS-ROUND-RESULT-STATE.                                               
035900     05  WS-ROUND-WINNER-NDX          PIC 9(02) COMP VALUE ZERO.          
036000     05  WS-ROUND-LOSER-NDX           PIC 9(02) COMP VALUE ZERO.          
036100     05  WS-ROUND-OUTCOME             PIC X(08) VALUE SPACE.              
036200*                                                                         
036300*    MATCH-END STATE.                                                     
036400*                                                                         
036500 01  WS-MATCH-END-STATE.                                                  
036600     05  WS-MATCH-WINNER-NDX          PIC 9(02) COMP VALUE ZERO.          
036700     05  WS-MATCH-END-REASON          PIC X(24) VALUE SPACE.              
036800*                                                                         
036900*    BOT CANDIDATE-WORD WORK TABLE.  AT MOST 72 HOUSE WORDS.              
037000*                                                                         
037100 01  WS-BOT-CANDIDATE-TABLE.                                              
037200     05  WS-BOT-CAND-ENTRY OCCURS 72 TIMES INDEXED BY WS-CAND-NDX.        
037300         10  WS-BOT-CAND-WORD         PIC X(12).                          
037400         10  WS-BOT-CAND-SCORE        PIC 9(04) COMP.                     
037500         10  WS-BOT-CAND-LEN          PIC 9(02) COMP.                     
037600*                                                                         
037700*    BOT LETTER-CHOICE WORK TABLE, ONE ENTRY PER LETTER A-Z.              
037800*                                                                         
037900 01  WS-BOT-LETTER-TABLE.                                                 
038000     05  WS-BOT-LETTER-ENTRY OCCURS 26 TIMES                              
038100         INDEXED BY WS-BLT-NDX.                                           
038200         10  WS-BOT-LETTER-CODE       PIC X(01).                          
038300         10  WS-BOT-LETTER-COUNT-IN   PIC 9(03) COMP.                     
038400         10  WS-BOT-LETTER-COUNT-OUT  PIC 9(03) COMP.                     
038500         10  WS-BOT-LETTER-SCORE      PIC S9(04) COMP.                    
038600         10  WS-BOT-LETTER-ELIGIBLE   PIC X(01) VALUE "Y".                
038700 01  WS-BOT-LETTER-SEEN OCCURS 26 TIMES  PIC X(01) VALUE "N".             
038800 01  WS-BOT-LETTER-VISIBLE OCCURS 26 TIMES PIC X(01) VALUE "N".           
038900 01  WS-BOT-LETTER-STRUCK OCCURS 26 TIMES PIC X(01) VALUE "N".            
039000*                                                                         
039100*    BOT WORD-CHOICE SORT/BUCKET WORK AREA.                               
039200*                                                                         
039300 01  WS-BOT-SORT-AREA.                                                    
039400     05  WS-BOT-SWAP-WORD             PIC X(12).                          
039500     05  WS-BOT-SWAP-SCORE            PIC 9(04) COMP.                     
039600     05  WS-BOT-SWAP-LEN              PIC 9(02) COMP.                     
039700     05  WS-BOT-Q1                    PIC 9(03) COMP.                     
039800     05  WS-BOT-Q2                    PIC 9(03) COMP.                     
039900     05  WS-BOT-Q3                    PIC 9(03) COMP.                     
040000     05  WS-BOT-BUCKET-NDX            PIC 9(01) COMP.                     
040100     05  WS-BOT-BUCKET-START          PIC 9(01) COMP.                     
040200     05  WS-BOT-BUCKET-RADIUS         PIC 9(01) COMP.                     
040300     05  WS-BOT-BUCKET-TRY            PIC S9(02) COMP.                    
040400     05  WS-BOT-BUCKET-LO OCCURS 4 TIMES  PIC 9(03) COMP.                 
040500     05  WS-BOT-BUCKET-HI OCCURS 4 TIMES  PIC 9(03) COMP.                 
040600*                                                                         
040700*    NEAREST-BUCKET PREFERENCE TABLE FOR 7530-7537, BUCKET-               
040800*    BORROW LOGIC.  ROW N GIVES THE TRY ORDER WHEN BUCKET N IS            
040900*    EMPTY, NEAREST FIRST; COLUMN ONE OF EVERY ROW IS THE ROW'S           
041000*    OWN BUCKET NUMBER.                                                   
041100 01  WS-BOT-BUCKET-ORDER-LOAD.                                            
041200     05  FILLER                      PIC 9(01) VALUE 1.                   
041300     05  FILLER                      PIC 9(01) VALUE 2.                   
041400     05  FILLER                      PIC 9(01) VALUE 3.                   
041500     05  FILLER                      PIC 9(01) VALUE 4.                   
041600     05  FILLER                      PIC 9(01) VALUE 2.                   
041700     05  FILLER                      PIC 9(01) VALUE 1.                   
041800     05  FILLER                      PIC 9(01) VALUE 3.                   
041900     05  FILLER                      PIC 9(01) VALUE 4.                   
042000     05  FILLER                      PIC 9(01) VALUE 3.                   
042100     05  FILLER                      PIC 9(01) VALUE 2.                   
042200     05  FILLER                      PIC 9(01) VALUE 4.                   
042300     05  FILLER                      PIC 9(01) VALUE 1.                   
042400     05  FILLER                      PIC 9(01) VALUE 4.                   
042500     05  FILLER                      PIC 9(01) VALUE 3.                   
042600     05  FILLER                      PIC 9(01) VALUE 2.                   
042700     05  FILLER                      PIC 9(01) VALUE 1.                   
042800 01  WS-BOT-BUCKET-ORDER REDEFINES WS-BOT-BUCKET-ORDER-LOAD.              
042900     05  WS-BOT-BUCKET-ORDER-ROW OCCURS 4 TIMES.                          
043000         10  WS-BOT-BUCKET-ORDER-COL OCCURS 4 TIMES PIC 9(01).            
043100*                                                                         
043200*    SCRATCH FIELDS USED ACROSS SEVERAL PARAGRAPHS.                       
043300*                                                                         
043400*    ONE SHARED SCRATCH AREA FOR EVERY PARAGRAPH IN THE PROCEDURE         
043500*    DIVISION THAT NEEDS A TEMPORARY LETTER, WORD, COUNT OR FLAG.         
043600*    NOTHING IN THIS GROUP CARRIES A VALUE ACROSS A PERFORM --            
043700*    EACH CALLER SETS WHAT IT NEEDS AND READS THE RESULT BACK             
043800*    BEFORE THE NEXT PERFORM STOMPS IT.                                   
043900*                                                                         
044000 01  WS-SCRATCH.                                                          
044100     05  WS-SCR-LETTER                PIC X(01).                          
044200     05  WS-SCR-WORD                  PIC X(12).                          
044300     05  WS-SCR-LEN                   PIC 9(02) COMP.                     
044400     05  WS-SCR-SCORE                 PIC S9(05) COMP.                    
044500     05  WS-SCR-POSITION              PIC 9(02) COMP.                     
044600     05  WS-SCR-COUNT                 PIC 9(03) COMP.                     
044700     05  WS-SCR-HIDDEN-COUNT          PIC 9(02) COMP.                     
044800     05  WS-SCR-FLAG                  PIC X(01).                          
044900         88  WS-SCR-TRUE                  VALUE "Y".                      
045000     05  WS-SCR-TOTAL-WEIGHT          PIC 9(04) COMP.                     
045100     05  WS-SCR-WEIGHT-DRAW           PIC 9(04) COMP.                     
045200     05  WS-SCR-CUM-WEIGHT            PIC 9(04) COMP.                     
045300     05  WS-SCR-BEST-NDX              PIC 9(02) COMP.                     
045400     05  WS-SCR-BEST-VALUE            PIC S9(05) COMP.                    
045500     05  WS-SCR-WORD-MULT             PIC 9(02) COMP.                     
045600     05  WS-SCR-LETTER-VALUE          PIC 9(02) COMP.                     
045700     05  WS-SCR-DETAIL                PIC X(30).                          
045800*                                                                         
045900 PROCEDURE DIVISION.                                                      
046000*                                                                         
046100*****************************************************************         
046200*  0000-MAIN-CONTROL  --  TOP OF THE RUN.                                 
046300*****************************************************************         
046400 0000-MAIN-CONTROL.                                                       
046500     PERFORM 1000-INITIALIZE THRU 1000-EXIT                               
046600     IF NOT WS-PARAM-IS-BAD                                               
046700         PERFORM 2000-PROCESS-EVENTS THRU 2000-EXIT                       
046800             UNTIL WS-EVENTS-EOF OR WS-MATCH-IS-OVER                      
046900         PERFORM 9000-WRITE-STANDINGS-REPORT THRU 9000-EXIT               
047000     END-IF                                                               
047100     PERFORM 1900-CLOSE-FILES THRU 1900-EXIT                              
047200     STOP RUN.                                                            
047300*                                                                         
047400*****************************************************************         
047500*  1000-INITIALIZE  --  OPEN FILES, READ AND VALIDATE THE                 
047600*  RUN-PARAMETER RECORD, LOAD THE PLAYER ROSTER, SEED THE RNG.            
047700*****************************************************************         
047800 1000-INITIALIZE.                                                         
047900     OPEN INPUT  PARAM-FILE                                               
048000                 PLAYER-FILE                                              
048100                 EVENT-FILE                                               
048200     OPEN OUTPUT RESULT-FILE                                              
048300                 REPORT-FILE                                              
048400     PERFORM 1010-READ-PARAMETERS THRU 1010-EXIT                          
048500     IF NOT WS-PARAM-IS-BAD                                               
048600         PERFORM 1050-VALIDATE-PARAMETERS THRU 1050-EXIT                  
048700     END-IF                                                               
048800     IF NOT WS-PARAM-IS-BAD                                               
048900         MOVE WS-PRM-RNG-SEED TO WS-RNG-SEED                              
049000         IF WS-RNG-SEED = ZERO                                            
049100             MOVE 1 TO WS-RNG-SEED                                        
049200         END-IF                                                           
049300         PERFORM 1100-LOAD-PLAYER-ROSTER THRU 1100-EXIT                   
049400         PERFORM 1150-WRITE-PAGE-HEADER THRU 1150-EXIT                    
049500     END-IF.                                                              
049600 1000-EXIT.                                                               
049700     EXIT.                                                                
049800*                                                                         
049900*    READS THE ONE-AND-ONLY PARM RECORD FOR THE RUN.  A SECOND            
050000*    RECORD ON THIS FILE, IF ANY, IS IGNORED -- ONLY THE FIRST            
050100*    ROW EVER DROVE A MATCH SINCE THE PARM FILE WENT LIVE.                
050200 1010-READ-PARAMETERS.                                                    
050300     READ PARAM-FILE INTO WS-PRM-PARAMETER-RECORD                         
050400         AT END                                                           
050500             SET WS-PARAM-IS-BAD TO TRUE                                  
050600     END-READ.                                                            
050700 1010-EXIT.                                                               
050800     EXIT.                                                                
050900*                                                                         
051000*    PRM-STARTING-BALLOONS  01-10          PRM-RACK-SIZE   08-20          
051100*    PRM-MIN-WORD-LEN       02-08          PRM-MAX-WORD-LEN 03-12         
051200*    PRM-BASE-WRONG         00-10          PRM-DICT-MODE   ENUM           
051300*    RANGES ARE FROM THE COPYBOOK COMMENTS -- SEE HWFPARM.                
051400 1050-VALIDATE-PARAMETERS.                                                
051500     IF WS-PRM-STARTING-BALLOONS < 1 OR > 10                              
051600         SET WS-PARAM-IS-BAD TO TRUE                                      
051700     END-IF                                                               
051800     IF WS-PRM-RACK-SIZE < 8 OR > 20                                      
051900         SET WS-PARAM-IS-BAD TO TRUE                                      
052000     END-IF                                                               
052100     IF WS-PRM-MIN-WORD-LEN < 2 OR > 8                                    
052200         SET WS-PARAM-IS-BAD TO TRUE                                      
052300     END-IF                                                               
052400     IF WS-PRM-MAX-WORD-LEN < 3 OR > 12                                   
052500         SET WS-PARAM-IS-BAD TO TRUE                                      
052600     END-IF                                                               
052700     IF WS-PRM-MIN-WORD-LEN > WS-PRM-MAX-WORD-LEN                         
052800         SET WS-PARAM-IS-BAD TO TRUE                                      
052900     END-IF                                                               
053000     IF WS-PRM-BASE-WRONG > 10                                            
053100         SET WS-PARAM-IS-BAD TO TRUE                                      
053200     END-IF                                                               
053300     IF WS-PRM-DICT-MODE NOT = "strict   " AND                            
053400        WS-PRM-DICT-MODE NOT = "rack-only" AND                            
053500        WS-PRM-DICT-MODE NOT = "off      "                                
053600         SET WS-PARAM-IS-BAD TO TRUE                                      
053700     END-IF                                                               
053800     IF WS-PRM-BOT-DIFFICULTY NOT = "easy   " AND                         
053900        WS-PRM-BOT-DIFFICULTY NOT = "medium " AND                         
054000        WS-PRM-BOT-DIFFICULTY NOT = "hard   " AND                         
054100        WS-PRM-BOT-DIFFICULTY NOT = "extreme"                             
054200         SET WS-PARAM-IS-BAD TO TRUE                                      
054300     END-IF.                                                              
054400 1050-EXIT.                                                               
054500     EXIT.                                                                
054600*                                                                         
054700*    PULLS THE WHOLE PLAYER FILE INTO WS-ROSTER-TABLE BEFORE ANY          
054800*    EVENT IS TOUCHED, SO ROSTER LOOKUPS DURING THE MATCH ARE             
054900*    TABLE SEARCHES, NOT RE-READS OF THE FILE.                            
055000 1100-LOAD-PLAYER-ROSTER.                                                 
055100     PERFORM 1105-READ-ONE-PLAYER THRU 1105-EXIT                          
055200         UNTIL WS-PLAYERS-EOF.                                            
055300 1100-EXIT.                                                               
055400     EXIT.                                                                
055500*                                                                         
055600*    ONE RECORD OFF PLAYER-FILE.  END OF FILE FALLS THROUGH TO            
055700*    1105-EXIT WITHOUT CALLING THE ADD PARAGRAPH.                         
055800 1105-READ-ONE-PLAYER.                                                    
055900     READ PLAYER-FILE                                                     
056000         AT END                                                           
056100             SET WS-PLAYERS-EOF TO TRUE                                   
056200             GO TO 1105-EXIT                                              
056300     END-READ                                                             
056400     PERFORM 1110-ADD-ROSTER-ENTRY THRU 1110-EXIT.                        
056500 1105-EXIT.                                                               
056600     EXIT.                                                                
056700*                                                                         
056800*    LOADS ONE ROSTER SLOT AND ZEROES ITS PAIRING-HISTORY FIELDS          
056900*    SO THE FIRST ROUND SEES EVERY PLAYER AS EQUALLY IDLE.                
057000 1110-ADD-ROSTER-ENTRY.                                                   
057100     IF WS-ROSTER-COUNT < 8                                               
057200         ADD 1 TO WS-ROSTER-COUNT                                         
057300         SET WS-ROST-NDX TO WS-ROSTER-COUNT                               
057400         MOVE PLY-PLAYER-RECORD TO WS-ROSTER-ENTRY (WS-ROST-NDX)          
057500         MOVE WS-PRM-STARTING-BALLOONS                                    
057600                               TO WS-PLY-BALLOONS (WS-ROST-NDX)           
057700         MOVE ZERO TO WS-PLY-SCORE          (WS-ROST-NDX)                 
057800                      WS-PLY-COINS          (WS-ROST-NDX)                 
057900                      WS-PLY-CORRECT-STREAK (WS-ROST-NDX)                 
058000                      WS-PLY-WRONG-STREAK   (WS-ROST-NDX)                 
058100                      WS-PLY-LL-REVEAL      (WS-ROST-NDX)                 
058200                      WS-PLY-LL-REMOVE      (WS-ROST-NDX)                 
058300                      WS-PLY-LL-RETRY       (WS-ROST-NDX)                 
058400         MOVE 1 TO WS-PLY-LEVEL             (WS-ROST-NDX)                 
058500         MOVE "N" TO WS-PLY-RETRY-ACTIVE    (WS-ROST-NDX)                 
058600         MOVE "N" TO WS-PLY-ELIMINATED      (WS-ROST-NDX)                 
058700         MOVE ZERO TO WS-HIST-LAST-ROUND (WS-ROST-NDX)                    
058800         MOVE "N" TO WS-HIST-PLAYED-THIS-RND (WS-ROST-NDX)                
058900         MOVE SPACE TO WS-HIST-LAST-ROLE (WS-ROST-NDX)                    
059000     END-IF.                                                              
059100 1110-EXIT.                                                               
059200     EXIT.                                                                
059300*                                                                         
059400*****************************************************************         
059500*  1150-WRITE-PAGE-HEADER  --  ONE PAGE HEADER AT THE TOP OF THE          
059600*  REPORT, PRINTED ONCE, BEFORE THE FIRST DETAIL LINE GOES OUT.           
059700*****************************************************************         
059800 1150-WRITE-PAGE-HEADER.                                                  
059900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                                
060000     MOVE WS-RUN-YEAR            TO HD1-YEAR                              
060100     MOVE WS-RUN-MONTH           TO HD1-MONTH                             
060200     MOVE WS-RUN-DAY             TO HD1-DAY                               
060300     WRITE RPT-PRINT-REC FROM WS-RPT-PAGE-HDR-1                           
060400     MOVE WS-PRM-RNG-SEED        TO HD2-SEED                              
060500     MOVE WS-PRM-PAIR-STRATEGY   TO HD2-STRATEGY                          
060600     MOVE WS-PRM-DICT-MODE       TO HD2-DICT-MODE                         
060700     WRITE RPT-PRINT-REC FROM WS-RPT-PAGE-HDR-2                           
060800     MOVE SPACE TO WS-RPT-PRINT-LINE                                      
060900     WRITE RPT-PRINT-REC FROM WS-RPT-PRINT-LINE.                          
061000 1150-EXIT.                                                               
061100     EXIT.                                                                
061200*                                                                         
061300*    END-OF-JOB HOUSEKEEPING.  RESULT-FILE IS ONLY OPEN WHEN THE          
061400*    RUN GOT PAST PARM VALIDATION.                                        
061500 1900-CLOSE-FILES.                                                        
061600     CLOSE PARAM-FILE                                                     
061700           PLAYER-FILE                                                    
061800           EVENT-FILE                                                     
061900           RESULT-FILE                                                    
062000           REPORT-FILE.                                                   
062100 1900-EXIT.                                                               
062200     EXIT.                                                                
062300*                                                                         
062400*****************************************************************         
062500*  2000-PROCESS-EVENTS  --  READ ONE EVENT AND DISPATCH IT.               
062600*  EVERY EVENT WRITES ONE RESULT RECORD (STEP 3 OF THE FLOW).             
062700*****************************************************************         
062800 2000-PROCESS-EVENTS.                                                     
062900     READ EVENT-FILE                                                      
063000         AT END                                                           
063100             SET WS-EVENTS-EOF TO TRUE                                    
063200             GO TO 2000-EXIT                                              
063300     END-READ                                                             
063400     PERFORM 2010-DISPATCH-EVENT THRU 2010-EXIT.                          
063500 2000-EXIT.                                                               
063600     EXIT.                                                                
063700*                                                                         
063800*    ONE EVENT RECORD, ONE PARAGRAPH.  EVT-EVENT-TYPE DRIVES THE          
063900*    EVALUATE; AN UNRECOGNIZED TYPE FALLS TO WHEN OTHER AND IS            
064000*    SKIPPED RATHER THAN ABENDING THE RUN.                                
064100 2010-DISPATCH-EVENT.                                                     
064200     MOVE SPACE TO WS-RES-RESULT-RECORD                                   
064300     MOVE WS-ROUND-NUMBER   TO WS-RES-ROUND                               
064400     MOVE EVT-TYPE          TO WS-RES-EVENT-TYPE                          
064500     MOVE EVT-PLAYER-ID     TO WS-RES-PLAYER-ID                           
064600     MOVE "OK"              TO WS-RES-STATUS                              
064700     MOVE SPACE             TO WS-RES-DETAIL                              
064800     MOVE ZERO              TO WS-RES-POINTS                              
064900     EVALUATE EVT-TYPE                                                    
065000         WHEN "ROUND-START"                                               
065100             PERFORM 2100-ROUND-START THRU 2100-EXIT                      
065200         WHEN "CHOOSE-WORD"                                               
065300             PERFORM 2200-CHOOSE-WORD THRU 2200-EXIT                      
065400         WHEN "GUESS"                                                     
065500             PERFORM 2300-RESOLVE-GUESS-EVENT THRU 2300-EXIT              
065600         WHEN "LIFELINE-RVL"                                              
065700             PERFORM 2400-LIFELINE-REVEAL THRU 2400-EXIT                  
065800         WHEN "LIFELINE-RMV"                                              
065900             PERFORM 2500-LIFELINE-REMOVE THRU 2500-EXIT                  
066000         WHEN "LIFELINE-RTY"                                              
066100             PERFORM 2600-LIFELINE-RETRY THRU 2600-EXIT                   
066200         WHEN OTHER                                                       
066300             MOVE "REJECTED"      TO WS-RES-STATUS                        
066400             MOVE "UNKNOWN EVENT TYPE"  TO WS-RES-DETAIL                  
066500     END-EVALUATE                                                         
066600     MOVE WS-ALLOWED-WRONG TO WS-IX                                       
066700     SUBTRACT WS-WRONG-COUNT FROM WS-IX GIVING WS-IY                      
066800     IF WS-IY NOT NUMERIC OR WS-IY < 0                                    
066900         MOVE ZERO TO WS-RES-MISTAKES-LEFT                                
067000     ELSE                                                                 
067100         MOVE WS-IY TO WS-RES-MISTAKES-LEFT                               
067200     END-IF                                                               
067300     WRITE RES-RESULT-RECORD FROM WS-RES-RESULT-RECORD                    
067400     ADD 1 TO WS-EVENTS-PROCESSED                                         
067500     PERFORM 2020-WRITE-DETAIL-LINE THRU 2020-EXIT.                       
067600 2010-EXIT.                                                               
067700     EXIT.                                                                
067800*                                                                         
067900*****************************************************************         
068000*  2020-WRITE-DETAIL-LINE  --  ECHO THE RESULT JUST WRITTEN ONTO          
068100*  THE PRINT FILE, CLOSING OUT THE PRIOR ROUND'S CONTROL BREAK            
068200*  FIRST WHEN THE ROUND NUMBER HAS ADVANCED.                              
068300*****************************************************************         
068400 2020-WRITE-DETAIL-LINE.                                                  
068500     IF WS-RES-ROUND > WS-LAST-REPORTED-ROUND                             
068600         IF WS-LAST-REPORTED-ROUND > ZERO                                 
068700             PERFORM 2030-WRITE-ROUND-TOTAL-LINE THRU 2030-EXIT           
068800         END-IF                                                           
068900         MOVE WS-RES-ROUND TO WS-LAST-REPORTED-ROUND                      
069000         MOVE ZERO TO WS-RPT-ROUND-ACCUM                                  
069100     END-IF                                                               
069200     IF WS-RES-EVENT-TYPE = "GUESS" AND WS-RES-STATUS NOT = "OK"          
069300        AND WS-RES-STATUS NOT = "REJECTED"                                
069400         ADD 1 TO WS-GUESSES-PROCESSED                                    
069500         IF WS-RES-STATUS = "WRONG"                                       
069600             ADD 1 TO WS-WRONG-PROCESSED                                  
069700         END-IF                                                           
069800     END-IF                                                               
069900     ADD WS-RES-POINTS TO WS-RPT-ROUND-ACCUM                              
070000     MOVE SPACE TO WS-RPT-DETAIL-LINE                                     
070100     MOVE WS-RES-ROUND         TO DTL-ROUND                               
070200     MOVE WS-RES-EVENT-TYPE    TO DTL-EVENT-TYPE                          
070300     MOVE WS-RES-PLAYER-ID     TO DTL-PLAYER-ID                           
070400     MOVE WS-RES-STATUS        TO DTL-STATUS                              
070500     MOVE WS-RES-DETAIL        TO DTL-DETAIL                              
070600     MOVE WS-RES-POINTS        TO DTL-POINTS                              
070700     MOVE WS-RES-MISTAKES-LEFT TO DTL-MISTAKES-LEFT                       
070800     WRITE RPT-PRINT-REC FROM WS-RPT-DETAIL-LINE.                         
070900 2020-EXIT.                                                               
071000     EXIT.                                                                
071100*                                                                         
071200*****************************************************************         
071300*  2030-WRITE-ROUND-TOTAL-LINE  --  CONTROL-BREAK TOTAL LINE,             
071400*  ONE PER ROUND, PER THE OLD TOPACCTS REPORT STYLE.                      
071500*****************************************************************         
071600 2030-WRITE-ROUND-TOTAL-LINE.                                             
071700     MOVE SPACE TO WS-RPT-ROUND-TOTAL-LINE                                
071800     MOVE WS-LAST-REPORTED-ROUND TO RTL-ROUND                             
071900     MOVE WS-RPT-ROUND-ACCUM     TO RTL-POINTS                            
072000     WRITE RPT-PRINT-REC FROM WS-RPT-ROUND-TOTAL-LINE.                    
072100 2030-EXIT.                                                               
072200     EXIT.                                                                
072300*                                                                         
072400*****************************************************************         
072500*  2100-ROUND-START  --  BUMP THE ROUND, CHOOSE THE PAIR, DRAW            
072600*  THE RACK, CLEAR ROUND STATE.                                           
072700*****************************************************************         
072800 2100-ROUND-START.                                                        
072900     ADD 1 TO WS-ROUND-NUMBER                                             
073000     ADD 1 TO WS-ROUNDS-PLAYED                                            
073100     PERFORM 8000-CHECK-MATCH-END THRU 8000-EXIT                          
073200     IF WS-MATCH-IS-OVER                                                  
073300         MOVE "REJECTED" TO WS-RES-STATUS                                 
073400         MOVE "MATCH ALREADY OVER" TO WS-RES-DETAIL                       
073500     ELSE                                                                 
073600         PERFORM 3000-SELECT-PAIRING THRU 3000-EXIT                       
073700         PERFORM 4000-GENERATE-RACK THRU 4000-EXIT                        
073800         MOVE SPACE TO WS-SECRET-WORD WS-MASKED-WORD                      
073900         MOVE ZERO TO WS-WORD-LENGTH WS-ALLOWED-WRONG                     
074000                      WS-WRONG-COUNT                                      
074100                      WS-WHEEL-OUTCOME                                    
074200         MOVE 1 TO WS-ROUND-MULTIPLIER                                    
074300         MOVE SPACE TO WS-GUESSED-LETTERS                                 
074400         MOVE "N" TO WS-WORD-CHOSEN                                       
074500         MOVE "Y" TO WS-ROUND-STARTED                                     
074600         PERFORM 2110-CLEAR-ONE-BOARD-MOD THRU 2110-EXIT                  
074700             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 12                   
074800         MOVE "SETTER  " TO WS-RES-DETAIL                                 
074900         PERFORM 2150-AUTO-CHOOSE-WORD-IF-BOT THRU 2150-EXIT              
075000     END-IF.                                                              
075100 2100-EXIT.                                                               
075200     EXIT.                                                                
075300*                                                                         
075400*    ZEROES ONE BOARD-MODIFIER SLOT AHEAD OF THE NEW ROUND'S ROLL.        
075500*    A LEFTOVER MODIFIER FROM THE PRIOR ROUND WOULD OTHERWISE             
075600*    DOUBLE-CREDIT A POSITION THE WHEEL NEVER TOUCHED THIS TIME.          
075700 2110-CLEAR-ONE-BOARD-MOD.                                                
075800     MOVE ZERO TO WS-BOARD-MOD-CODE (WS-IX).                              
075900 2110-EXIT.                                                               
076000     EXIT.                                                                
076100*                                                                         
076200*    A BOT SETTER (OR THE LONE PARTICIPANT IN A SOLO ROUND)               
076300*    CANNOT SUBMIT ITS OWN CHOOSE-WORD EVENT, SO THE ENGINE               
076400*    PICKS THE WORD ITSELF, RIGHT HERE, BEFORE ANY EVENT ARRIVES.         
076500*                                                                         
076600*    A HUMAN SETTER SUPPLIES EVT-WORD ON THE 2100 EVENT.  A BOT           
076700*    SETTER NEVER DOES, SO THIS STEP CALLS HWF-BOT'S WORD-CHOICE          
076800*    LOGIC IN ITS PLACE BEFORE THE ROUND OPENS FOR GUESSING.              
076900 2150-AUTO-CHOOSE-WORD-IF-BOT.                                            
077000     IF WS-SETTER-NDX = WS-GUESSER-NDX                                    
077100        OR WS-PLY-BOT-PLAYER (WS-SETTER-NDX)                              
077200         PERFORM 7500-BOT-CHOOSE-WORD THRU 7500-EXIT                      
077300         MOVE WS-SCR-WORD TO WS-SECRET-WORD                               
077400         MOVE WS-SCR-LEN TO WS-WORD-LENGTH                                
077500         ADD WS-PRM-BASE-WRONG TO WS-WORD-LENGTH                          
077600             GIVING WS-ALLOWED-WRONG                                      
077700         PERFORM 4300-INIT-BOARD THRU 4300-EXIT                           
077800         PERFORM 4350-ROLL-BOARD-MODIFIERS THRU 4350-EXIT                 
077900         PERFORM 4400-SPIN-WHEEL THRU 4400-EXIT                           
078000         MOVE "Y" TO WS-WORD-CHOSEN                                       
078100     END-IF.                                                              
078200 2150-EXIT.                                                               
078300     EXIT.                                                                
078400*                                                                         
078500*****************************************************************         
078600*  4000-GENERATE-RACK  --  HWF-RACK.  SEED = BASE SEED + ROUND *          
078700*  7919; DRAWS RACK-SIZE LETTERS FROM THE WEIGHTED POOL.                  
078800*****************************************************************         
078900 4000-GENERATE-RACK.                                                      
079000     COMPUTE WS-RNG-SEED =                                                
079100             WS-PRM-RNG-SEED + (WS-ROUND-NUMBER * 7919)                   
079200     IF WS-RNG-SEED = ZERO                                                
079300         MOVE 1 TO WS-RNG-SEED                                            
079400     END-IF                                                               
079500     MOVE ZERO TO WS-SCR-TOTAL-WEIGHT                                     
079600     PERFORM 4010-SUM-ONE-POOL-WEIGHT THRU 4010-EXIT                      
079700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 26                       
079800     MOVE SPACE TO WS-RACK                                                
079900     PERFORM 4020-DRAW-ONE-RACK-LETTER THRU 4020-EXIT                     
080000         VARYING WS-IY FROM 1 BY 1                                        
080100             UNTIL WS-IY > WS-PRM-RACK-SIZE.                              
080200 4000-EXIT.                                                               
080300     EXIT.                                                                
080400*                                                                         
080500*    ACCUMULATES ONE LETTER'S DRAW WEIGHT INTO THE RUNNING POOL           
080600*    TOTAL THE WEIGHTED DRAW DIVIDES AGAINST.                             
080700 4010-SUM-ONE-POOL-WEIGHT.                                                
080800     ADD RPL-WEIGHT (WS-IX) TO WS-SCR-TOTAL-WEIGHT.                       
080900 4010-EXIT.                                                               
081000     EXIT.                                                                
081100*                                                                         
081200*    ONE SPIN OF THE WEIGHTED LETTER POOL FOR ONE RACK SLOT.              
081300*    CALLED ONCE PER RACK SLOT SO EACH DRAW SEES A FRESH RANDOM           
081400*    NUMBER; VOWELS AND CONSONANTS EACH CARRY THEIR OWN WEIGHT.           
081500 4020-DRAW-ONE-RACK-LETTER.                                               
081600     MOVE WS-SCR-TOTAL-WEIGHT TO WS-RANDOM-RANGE-N                        
081700     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
081800     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-SCR-WEIGHT-DRAW            
081900     MOVE ZERO TO WS-SCR-CUM-WEIGHT                                       
082000     MOVE 1 TO WS-LETTER-IX                                               
082100     PERFORM 4025-FIND-WEIGHTED-LETTER THRU 4025-EXIT                     
082200         VARYING WS-IZ FROM 1 BY 1                                        
082300             UNTIL WS-IZ > 26                                             
082400                OR WS-SCR-CUM-WEIGHT >= WS-SCR-WEIGHT-DRAW                
082500     MOVE RPL-LETTER (WS-LETTER-IX) TO WS-RACK (WS-IY:1).                 
082600 4020-EXIT.                                                               
082700     EXIT.                                                                
082800*                                                                         
082900*    WALKS THE LETTER-VALUE TABLE SUBTRACTING EACH LETTER'S               
083000*    WEIGHT FROM THE DRAWN NUMBER UNTIL IT GOES NEGATIVE --               
083100*    THE LETTER THAT TIPS IT IS THE ONE DRAWN.                            
083200 4025-FIND-WEIGHTED-LETTER.                                               
083300     ADD RPL-WEIGHT (WS-IZ) TO WS-SCR-CUM-WEIGHT                          
083400     MOVE WS-IZ TO WS-LETTER-IX.                                          
083500 4025-EXIT.                                                               
083600     EXIT.                                                                
083700*                                                                         
083800*****************************************************************         
083900*  4050-4070  --  SHARED HOME-GROWN CONGRUENTIAL GENERATOR.               
084000*  PARK-MILLER, MULTIPLIER 16807, MODULUS 2147483647.  NO                 
084100*  INTRINSIC FUNCTION RANDOM OR MOD IS USED ANYWHERE IN THIS              
084200*  PROGRAM -- SEE THE 1993 CHANGE LOG ENTRY.                              
084300*****************************************************************         
084400 4050-NEXT-RANDOM.                                                        
084500     COMPUTE WS-RNG-PRODUCT = WS-RNG-SEED * 16807                         
084600     COMPUTE WS-RNG-QUOTIENT = WS-RNG-PRODUCT / 2147483647                
084700     COMPUTE WS-RNG-SEED =                                                
084800             WS-RNG-PRODUCT - (WS-RNG-QUOTIENT * 2147483647)              
084900     IF WS-RNG-SEED = ZERO                                                
085000         MOVE 1 TO WS-RNG-SEED                                            
085100     END-IF.                                                              
085200 4050-EXIT.                                                               
085300     EXIT.                                                                
085400*                                                                         
085500*    RETURNS A UNIFORM DRAW IN 0 THRU WS-RANDOM-RANGE-N MINUS 1.          
085600*    EVERY RANDOM CHOICE IN THIS PROGRAM ROUTES THROUGH HERE SO           
085700*    THE HOME-GROWN GENERATOR ONLY HAS TO BE TESTED ONCE.                 
085800 4060-RANDOM-RANGE.                                                       
085900     PERFORM 4050-NEXT-RANDOM THRU 4050-EXIT                              
086000     COMPUTE WS-RANDOM-RANGE-QUOT =                                       
086100             WS-RNG-SEED / WS-RANDOM-RANGE-N                              
086200     COMPUTE WS-RANDOM-RANGE-RESULT =                                     
086300         WS-RNG-SEED -                                                    
086400             (WS-RANDOM-RANGE-QUOT * WS-RANDOM-RANGE-N).                  
086500 4060-EXIT.                                                               
086600     EXIT.                                                                
086700*                                                                         
086800*    ROLLS 0.00-99.99 AGAINST A CALLER-SUPPLIED WS-CHANCE-                
086900*    HUNDREDTHS (HUNDREDTHS OF A PERCENT); TRUE RESULT IN                 
087000*    WS-SCR-FLAG.                                                         
087100 4070-ROLL-UNDER-CHANCE.                                                  
087200     MOVE 10000 TO WS-RANDOM-RANGE-N                                      
087300     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
087400     MOVE WS-RANDOM-RANGE-RESULT TO WS-ROLL-HUNDREDTHS                    
087500     IF WS-ROLL-HUNDREDTHS < WS-CHANCE-HUNDREDTHS                         
087600         MOVE "Y" TO WS-SCR-FLAG                                          
087700     ELSE                                                                 
087800         MOVE "N" TO WS-SCR-FLAG                                          
087900     END-IF.                                                              
088000 4070-EXIT.                                                               
088100     EXIT.                                                                
088200*                                                                         
088300*****************************************************************         
088400*  4200-VALIDATE-WORD  --  HWF-WORD-VALIDATE.  WS-SCR-WORD IS             
088500*  THE CANDIDATE WORD ON ENTRY; WS-SCR-FLAG "Y"/"N" AND                   
088600*  WS-SCR-DETAIL CARRY THE VERDICT BACK TO THE CALLER.                    
088700*****************************************************************         
088800 4200-VALIDATE-WORD.                                                      
088900     MOVE "Y" TO WS-SCR-FLAG                                              
089000     MOVE SPACE TO WS-SCR-DETAIL                                          
089100     MOVE ZERO TO WS-SCR-LEN                                              
089200     INSPECT WS-SCR-WORD CONVERTING                                       
089300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
089400          TO "abcdefghijklmnopqrstuvwxyz"                                 
089500     PERFORM 4205-SCAN-ONE-WORD-BYTE THRU 4205-EXIT                       
089600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 12                       
089700     IF WS-SCR-TRUE AND WS-SCR-LEN = ZERO                                 
089800         MOVE "N" TO WS-SCR-FLAG                                          
089900         MOVE "EMPTY WORD" TO WS-SCR-DETAIL                               
090000     END-IF                                                               
090100     IF WS-SCR-TRUE AND                                                   
090200        (WS-SCR-LEN < WS-PRM-MIN-WORD-LEN OR                              
090300         WS-SCR-LEN > WS-PRM-MAX-WORD-LEN)                                
090400         MOVE "N" TO WS-SCR-FLAG                                          
090500         MOVE "LENGTH OUT OF RANGE" TO WS-SCR-DETAIL                      
090600     END-IF                                                               
090700     IF WS-SCR-TRUE AND WS-PRM-DICT-MODE NOT = "off      "                
090800         PERFORM 4220-CHECK-RACK-USAGE THRU 4220-EXIT                     
090900     END-IF                                                               
091000     IF WS-SCR-TRUE AND WS-PRM-DICT-MODE = "strict   "                    
091100         PERFORM 4230-CHECK-DICTIONARY THRU 4230-EXIT                     
091200     END-IF.                                                              
091300 4200-EXIT.                                                               
091400     EXIT.                                                                
091500*                                                                         
091600*    CHECKS ONE BYTE OF THE CANDIDATE WORD AGAINST THE RACK.              
091700*    A WORD USING A LETTER NOT ON THE RACK, OR USING ONE TWICE            
091800*    WHEN THE RACK ONLY HOLDS ONE, FAILS THE COVERAGE TEST.               
091900 4205-SCAN-ONE-WORD-BYTE.                                                 
092000     IF WS-SCR-WORD (WS-IX:1) NOT = SPACE                                 
092100         IF WS-SCR-WORD (WS-IX:1) IS NOT LOWER-LETTERS                    
092200             MOVE "N" TO WS-SCR-FLAG                                      
092300             MOVE "LETTERS ONLY" TO WS-SCR-DETAIL                         
092400         ELSE                                                             
092500             MOVE WS-IX TO WS-SCR-LEN                                     
092600         END-IF                                                           
092700     END-IF.                                                              
092800 4205-EXIT.                                                               
092900     EXIT.                                                                
093000*                                                                         
093100*    RACK-USAGE CHECK -- EVERY DISTINCT LETTER OF THE WORD MUST           
093200*    NOT APPEAR MORE OFTEN IN THE WORD THAN IN THE RACK.                  
093300 4220-CHECK-RACK-USAGE.                                                   
093400     PERFORM 4225-CHECK-ONE-WORD-LETTER THRU 4225-EXIT                    
093500         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SCR-LEN               
093600             OR NOT WS-SCR-TRUE.                                          
093700 4220-EXIT.                                                               
093800     EXIT.                                                                
093900*                                                                         
094000*    TALLIES ONE LETTER OF THE GUESSED WORD FOR THE RACK-COVERAGE         
094100*    TEST BELOW.                                                          
094200 4225-CHECK-ONE-WORD-LETTER.                                              
094300     MOVE ZERO TO WS-SCR-COUNT                                            
094400     MOVE ZERO TO WS-SCR-HIDDEN-COUNT                                     
094500     PERFORM 4226-TALLY-IN-WORD THRU 4226-EXIT                            
094600         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-SCR-LEN               
094700     PERFORM 4227-TALLY-IN-RACK THRU 4227-EXIT                            
094800         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-PRM-RACK-SIZE         
094900     IF WS-SCR-COUNT > WS-SCR-HIDDEN-COUNT                                
095000         MOVE "N" TO WS-SCR-FLAG                                          
095100         MOVE "LETTER NOT ENOUGH IN RACK" TO WS-SCR-DETAIL                
095200     END-IF.                                                              
095300 4225-EXIT.                                                               
095400     EXIT.                                                                
095500*                                                                         
095600*    BUMPS THE PER-LETTER COUNT NEEDED FROM THE SUBMITTED WORD.           
095700*    RACK-COVERAGE IS A MULTISET COMPARE, NOT A SIMPLE                    
095800*    MEMBERSHIP TEST -- DUPLICATE LETTERS MUST EACH BE COVERED.           
095900 4226-TALLY-IN-WORD.                                                      
096000     IF WS-SCR-WORD (WS-IY:1) = WS-SCR-WORD (WS-IX:1)                     
096100         ADD 1 TO WS-SCR-COUNT                                            
096200     END-IF.                                                              
096300 4226-EXIT.                                                               
096400     EXIT.                                                                
096500*                                                                         
096600*    BUMPS THE PER-LETTER COUNT AVAILABLE ON THE RACK.                    
096700*    THE RACK SIDE OF THE SAME MULTISET COMPARE.                          
096800 4227-TALLY-IN-RACK.                                                      
096900     IF WS-RACK (WS-IY:1) = WS-SCR-WORD (WS-IX:1)                         
097000         ADD 1 TO WS-SCR-HIDDEN-COUNT                                     
097100     END-IF.                                                              
097200 4227-EXIT.                                                               
097300     EXIT.                                                                
097400*                                                                         
097500*    STRICT MODE -- THE WORD MUST APPEAR IN THE HOUSE DICTIONARY.         
097600*    LOOSE MODE SKIPS THIS PARAGRAPH ENTIRELY -- ANY WORD THE             
097700*    RACK CAN SPELL IS ACCEPTED, DICTIONARY OR NOT.                       
097800 4230-CHECK-DICTIONARY.                                                   
097900     MOVE "N" TO WS-SCR-FLAG                                              
098000     MOVE "NOT IN DICTIONARY" TO WS-SCR-DETAIL                            
098100     PERFORM 4235-CHECK-ONE-DICT-WORD THRU 4235-EXIT                      
098200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 72.                      
098300 4230-EXIT.                                                               
098400     EXIT.                                                                
098500*                                                                         
098600*    COMPARES THE SUBMITTED WORD AGAINST ONE HOUSE-DICTIONARY             
098700*    ENTRY; A HIT SETS WS-SCR-FLAG AND SHORT-CIRCUITS THE SCAN.           
098800 4235-CHECK-ONE-DICT-WORD.                                                
098900     IF DIC-WORD-ENTRY (WS-IX) (1:WS-SCR-LEN) =                           
099000        WS-SCR-WORD (1:WS-SCR-LEN)                                        
099100         AND (WS-SCR-LEN = 12 OR                                          
099200              DIC-WORD-ENTRY (WS-IX) (WS-SCR-LEN + 1:1) = SPACE)          
099300         MOVE "Y" TO WS-SCR-FLAG                                          
099400         MOVE SPACE TO WS-SCR-DETAIL                                      
099500     END-IF.                                                              
099600 4235-EXIT.                                                               
099700     EXIT.                                                                
099800*                                                                         
099900*****************************************************************         
100000*  4300-INIT-BOARD  --  HWF-BOARD.  ALL-UNDERSCORE MASK, THEN             
100100*  PRE-REVEAL THE RIGHTMOST VOWEL (SCAN LAST TO FIRST).                   
100200*****************************************************************         
100300 4300-INIT-BOARD.                                                         
100400     MOVE SPACE TO WS-MASKED-WORD                                         
100500     PERFORM 4305-MASK-ONE-POSITION THRU 4305-EXIT                        
100600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-WORD-LENGTH           
100700     MOVE "N" TO WS-SCR-FLAG                                              
100800     PERFORM 4310-FIND-RIGHTMOST-VOWEL THRU 4310-EXIT                     
100900         VARYING WS-IX FROM WS-WORD-LENGTH BY -1                          
101000             UNTIL WS-IX < 1 OR WS-SCR-TRUE.                              
101100 4300-EXIT.                                                               
101200     EXIT.                                                                
101300*                                                                         
101400*    SEEDS ONE MASKED-WORD BYTE WITH THE UNDERSCORE PLACEHOLDER.          
101500*    RUN ONCE AT THE START OF EVERY ROUND BEFORE ANY LETTER               
101600*    IS REVEALED.                                                         
101700 4305-MASK-ONE-POSITION.                                                  
101800     MOVE "_" TO WS-MASKED-WORD (WS-IX:1).                                
101900 4305-EXIT.                                                               
102000     EXIT.                                                                
102100*                                                                         
102200*    THE HOUSE RULE REVEALS THE RIGHTMOST VOWEL FREE AT THE               
102300*    START OF EVERY ROUND -- THIS WALKS THE WORD RIGHT TO LEFT            
102400*    LOOKING FOR ONE.                                                     
102500 4310-FIND-RIGHTMOST-VOWEL.                                               
102600     IF WS-SECRET-WORD (WS-IX:1) = "a" OR "e" OR "i" OR "o"               
102700                                                    OR "u"                
102800         MOVE WS-SECRET-WORD (WS-IX:1) TO WS-MASKED-WORD (WS-IX:1)        
102900         PERFORM 4315-MARK-LETTER-GUESSED THRU 4315-EXIT                  
103000         MOVE "Y" TO WS-SCR-FLAG                                          
103100     END-IF.                                                              
103200 4310-EXIT.                                                               
103300     EXIT.                                                                
103400*                                                                         
103500*    RECORDS WS-SECRET-WORD (WS-IX:1) AS AN ALREADY-GUESSED               
103600*    LETTER.  THE LETTER-VALUE TABLE IS IN A-THRU-Z ORDER SO ITS          
103700*    SUBSCRIPT DOUBLES AS THE A-THRU-Z POSITION.                          
103800 4315-MARK-LETTER-GUESSED.                                                
103900     PERFORM 4316-TEST-ONE-LETTER-SLOT THRU 4316-EXIT                     
104000         VARYING WS-LETTER-IX FROM 1 BY 1                                 
104100             UNTIL WS-LETTER-IX > 26                                      
104200                OR LTV-LETTER (WS-LETTER-IX) =                            
104300                   WS-SECRET-WORD (WS-IX:1)                               
104400     IF WS-LETTER-IX NOT > 26                                             
104500         MOVE "Y" TO WS-GUESSED-LETTERS (WS-LETTER-IX:1)                  
104600     END-IF.                                                              
104700 4315-EXIT.                                                               
104800     EXIT.                                                                
104900*                                                                         
105000*    TESTS ONE WORD POSITION FOR MEMBERSHIP IN THE VOWEL CLASS.           
105100*    Y IS NOT TREATED AS A VOWEL FOR THIS HOUSE RULE, THE SAME            
105200*    AS THE HAND-SCORING SHEET THE FLOOR RULES USED BEFORE THIS           
105300*    RUN WAS AUTOMATED.                                                   
105400 4316-TEST-ONE-LETTER-SLOT.                                               
105500     CONTINUE.                                                            
105600 4316-EXIT.                                                               
105700     EXIT.                                                                
105800*                                                                         
105900*****************************************************************         
106000*  4350-ROLL-BOARD-MODIFIERS  --  HWF-BOARD MODIFIER ROLLS,               
106100*  ONE PER WORD POSITION, TESTED DOUBLE-LETTER, TRIPLE-LETTER,            
106200*  DOUBLE-WORD, TRIPLE-WORD IN THAT ORDER.                                
106300*****************************************************************         
106400 4350-ROLL-BOARD-MODIFIERS.                                               
106500     PERFORM 4355-ROLL-ONE-POSITION THRU 4355-EXIT                        
106600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-WORD-LENGTH.          
106700 4350-EXIT.                                                               
106800     EXIT.                                                                
106900*                                                                         
107000*    ROLLS ONE BOARD POSITION'S MODIFIER ON THE WHEEL SPIN.               
107100*    BLANK, DOUBLE-LETTER AND TRIPLE-LETTER ARE THE ONLY THREE            
107200*    OUTCOMES; A DOUBLE-LETTER TILE OWES ITS EXTRA VALUE TO               
107300*    5100-SCORE-WORD-MODIFIED, NOT TO THIS PARAGRAPH.                     
107400 4355-ROLL-ONE-POSITION.                                                  
107500     MOVE ZERO TO WS-BOARD-MOD-CODE (WS-IX)                               
107600     COMPUTE WS-CHANCE-HUNDREDTHS = MOD-CHANCE-DBL-LETTER * 100           
107700     PERFORM 4070-ROLL-UNDER-CHANCE THRU 4070-EXIT                        
107800     IF WS-SCR-TRUE                                                       
107900         MOVE 1 TO WS-BOARD-MOD-CODE (WS-IX)                              
108000     ELSE                                                                 
108100         COMPUTE WS-CHANCE-HUNDREDTHS =                                   
108200                 MOD-CHANCE-TRP-LETTER * 100                              
108300         PERFORM 4070-ROLL-UNDER-CHANCE THRU 4070-EXIT                    
108400         IF WS-SCR-TRUE                                                   
108500             MOVE 2 TO WS-BOARD-MOD-CODE (WS-IX)                          
108600         ELSE                                                             
108700             COMPUTE WS-CHANCE-HUNDREDTHS =                               
108800                     MOD-CHANCE-DBL-WORD * 100                            
108900             PERFORM 4070-ROLL-UNDER-CHANCE THRU 4070-EXIT                
109000             IF WS-SCR-TRUE                                               
109100                 MOVE 3 TO WS-BOARD-MOD-CODE (WS-IX)                      
109200             ELSE                                                         
109300                 COMPUTE WS-CHANCE-HUNDREDTHS =                           
109400                         MOD-CHANCE-TRP-WORD * 100                        
109500                 PERFORM 4070-ROLL-UNDER-CHANCE THRU 4070-EXIT            
109600                 IF WS-SCR-TRUE                                           
109700                     MOVE 4 TO WS-BOARD-MOD-CODE (WS-IX)                  
109800                 END-IF                                                   
109900             END-IF                                                       
110000         END-IF                                                           
110100     END-IF.                                                              
110200 4355-EXIT.                                                               
110300     EXIT.                                                                
110400*                                                                         
110500*****************************************************************         
110600*  4400-SPIN-WHEEL  --  HWF-WHEEL.  ONE OF EIGHT OUTCOMES,                
110700*  APPLIED IMMEDIATELY TO THE GUESSER / ROUND STATE.                      
110800*****************************************************************         
110900 4400-SPIN-WHEEL.                                                         
111000     COMPUTE WS-RNG-SEED =                                                
111100         WS-PRM-RNG-SEED + (WS-ROUND-NUMBER * 997)                        
111200                          + WS-WORD-LENGTH                                
111300     IF WS-RNG-SEED = ZERO                                                
111400         MOVE 1 TO WS-RNG-SEED                                            
111500     END-IF                                                               
111600     MOVE 8 TO WS-RANDOM-RANGE-N                                          
111700     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
111800     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-WHEEL-OUTCOME              
111900     PERFORM 4410-APPLY-WHEEL-OUTCOME THRU 4410-EXIT.                     
112000 4400-EXIT.                                                               
112100     EXIT.                                                                
112200*                                                                         
112300*    1 COIN-BONUS  2 EXTRA-GUESS   3 FEWER-GUESS  4 DOUBLE-PTS            
112400*    5 LL-REVEAL   6 LL-REMOVE     7 LL-RETRY     8 NOTHING               
112500 4410-APPLY-WHEEL-OUTCOME.                                                
112600     EVALUATE WS-WHEEL-OUTCOME                                            
112700         WHEN 1                                                           
112800             ADD 10 TO WS-PLY-COINS (WS-GUESSER-NDX)                      
112900         WHEN 2                                                           
113000             ADD 1 TO WS-ALLOWED-WRONG                                    
113100         WHEN 3                                                           
113200             PERFORM 4420-APPLY-FEWER-GUESS THRU 4420-EXIT                
113300         WHEN 4                                                           
113400             MOVE 2 TO WS-ROUND-MULTIPLIER                                
113500         WHEN 5                                                           
113600             ADD 1 TO WS-PLY-LL-REVEAL (WS-GUESSER-NDX)                   
113700         WHEN 6                                                           
113800             ADD 1 TO WS-PLY-LL-REMOVE (WS-GUESSER-NDX)                   
113900         WHEN 7                                                           
114000             ADD 1 TO WS-PLY-LL-RETRY (WS-GUESSER-NDX)                    
114100         WHEN OTHER                                                       
114200             CONTINUE                                                     
114300     END-EVALUATE.                                                        
114400 4410-EXIT.                                                               
114500     EXIT.                                                                
114600*                                                                         
114700*    THE FEWER-GUESSES LIFELINE SHRINKS THE ALLOWED WRONG-GUESS           
114800*    COUNT FOR THE REST OF THE ROUND; NEVER BELOW ONE.                    
114900 4420-APPLY-FEWER-GUESS.                                                  
115000     COMPUTE WS-SCR-SCORE = WS-ALLOWED-WRONG - 1                          
115100     IF WS-SCR-SCORE < 1                                                  
115200         MOVE 1 TO WS-SCR-SCORE                                           
115300     END-IF                                                               
115400     IF WS-SCR-SCORE < WS-WRONG-COUNT                                     
115500         MOVE WS-WRONG-COUNT TO WS-SCR-SCORE                              
115600     END-IF                                                               
115700     MOVE WS-SCR-SCORE TO WS-ALLOWED-WRONG.                               
115800 4420-EXIT.                                                               
115900     EXIT.                                                                
116000*                                                                         
116100*****************************************************************         
116200*  2200-CHOOSE-WORD  --  SETTER SUBMITS THE SECRET WORD.                  
116300*****************************************************************         
116400 2200-CHOOSE-WORD.                                                        
116500     IF NOT WS-ROUND-IN-PROGRESS OR WS-WORD-IS-CHOSEN                     
116600         MOVE "REJECTED" TO WS-RES-STATUS                                 
116700         MOVE "NO ROUND AWAITING A WORD" TO WS-RES-DETAIL                 
116800     ELSE                                                                 
116900         MOVE EVT-WORD TO WS-SCR-WORD                                     
117000         PERFORM 4200-VALIDATE-WORD THRU 4200-EXIT                        
117100         IF WS-SCR-TRUE                                                   
117200             MOVE WS-SCR-WORD TO WS-SECRET-WORD                           
117300             MOVE WS-SCR-LEN  TO WS-WORD-LENGTH                           
117400             ADD WS-PRM-BASE-WRONG TO WS-WORD-LENGTH                      
117500                 GIVING WS-ALLOWED-WRONG                                  
117600             PERFORM 4300-INIT-BOARD THRU 4300-EXIT                       
117700             PERFORM 4350-ROLL-BOARD-MODIFIERS THRU 4350-EXIT             
117800             PERFORM 4400-SPIN-WHEEL THRU 4400-EXIT                       
117900             MOVE "Y" TO WS-WORD-CHOSEN                                   
118000             MOVE "OK" TO WS-RES-STATUS                                   
118100             MOVE WS-MASKED-WORD TO WS-RES-DETAIL                         
118200         ELSE                                                             
118300             MOVE "REJECTED" TO WS-RES-STATUS                             
118400             MOVE WS-SCR-DETAIL TO WS-RES-DETAIL                          
118500         END-IF                                                           
118600     END-IF.                                                              
118700 2200-EXIT.                                                               
118800     EXIT.                                                                
118900*                                                                         
119000*****************************************************************         
119100*  5000-SCORE-WORD-PLAIN  --  HWF-SCORING, PLAIN.  SUM OF THE             
119200*  LETTER VALUES OF WS-SECRET-WORD.  RESULT IN WS-SCR-SCORE.              
119300*****************************************************************         
119400 5000-SCORE-WORD-PLAIN.                                                   
119500     MOVE ZERO TO WS-SCR-SCORE                                            
119600     PERFORM 5010-ADD-ONE-LETTER-VALUE THRU 5010-EXIT                     
119700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-WORD-LENGTH.          
119800 5000-EXIT.                                                               
119900     EXIT.                                                                
120000*                                                                         
120100*    ADDS ONE LETTER'S POINT VALUE INTO THE RUNNING WORD SCORE.           
120200*    USED ONLY BY THE PLAIN, NO-MODIFIER SCORING PATH.                    
120300 5010-ADD-ONE-LETTER-VALUE.                                               
120400     PERFORM 5015-TEST-ONE-LETTER-SLOT THRU 5015-EXIT                     
120500         VARYING WS-LETTER-IX FROM 1 BY 1                                 
120600             UNTIL WS-LETTER-IX > 26                                      
120700                OR LTV-LETTER (WS-LETTER-IX) =                            
120800                   WS-SECRET-WORD (WS-IX:1)                               
120900     IF WS-LETTER-IX NOT > 26                                             
121000         ADD LTV-VALUE (WS-LETTER-IX) TO WS-SCR-SCORE                     
121100     END-IF.                                                              
121200 5010-EXIT.                                                               
121300     EXIT.                                                                
121400*                                                                         
121500*    LOOKS UP ONE LETTER'S POINT VALUE FROM THE SCORING TABLE.            
121600*    A-THRU-Z SCAN AGAINST LTV-LETTER; NO BINARY SEARCH SINCE             
121700*    26 ENTRIES NEVER JUSTIFIED THE EXTRA CODE.                           
121800 5015-TEST-ONE-LETTER-SLOT.                                               
121900     CONTINUE.                                                            
122000 5015-EXIT.                                                               
122100     EXIT.                                                                
122200*                                                                         
122300*****************************************************************         
122400*  5100-SCORE-WORD-MODIFIED  --  HWF-SCORING, MODIFIED.  WALKS            
122500*  THE WORD APPLYING THE BOARD-MODIFIER TABLE ROLLED IN                   
122600*  4350-ROLL-BOARD-MODIFIERS.  RESULT IN WS-SCR-SCORE.                    
122700*****************************************************************         
122800 5100-SCORE-WORD-MODIFIED.                                                
122900     MOVE ZERO TO WS-SCR-SCORE                                            
123000     MOVE 1 TO WS-SCR-WORD-MULT                                           
123100     PERFORM 5110-SCORE-ONE-POSITION THRU 5110-EXIT                       
123200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-WORD-LENGTH           
123300     COMPUTE WS-SCR-SCORE = WS-SCR-SCORE * WS-SCR-WORD-MULT               
123400     IF WS-SCR-SCORE < 1                                                  
123500         MOVE 1 TO WS-SCR-SCORE                                           
123600     END-IF.                                                              
123700 5100-EXIT.                                                               
123800     EXIT.                                                                
123900*                                                                         
124000*    SCORES ONE WORD POSITION, APPLYING THAT POSITION'S BOARD             
124100*    MODIFIER (DOUBLE/TRIPLE LETTER) BEFORE IT JOINS THE WORD             
124200*    MULTIPLIER CALCULATION IN THE CALLER.                                
124300 5110-SCORE-ONE-POSITION.                                                 
124400     PERFORM 5115-TEST-ONE-LETTER-SLOT THRU 5115-EXIT                     
124500         VARYING WS-LETTER-IX FROM 1 BY 1                                 
124600             UNTIL WS-LETTER-IX > 26                                      
124700                OR LTV-LETTER (WS-LETTER-IX) =                            
124800                   WS-SECRET-WORD (WS-IX:1)                               
124900     IF WS-LETTER-IX NOT > 26                                             
125000         MOVE LTV-VALUE (WS-LETTER-IX) TO WS-SCR-LETTER-VALUE             
125100     ELSE                                                                 
125200         MOVE ZERO TO WS-SCR-LETTER-VALUE                                 
125300     END-IF                                                               
125400     EVALUATE WS-BOARD-MOD-CODE (WS-IX)                                   
125500         WHEN 1                                                           
125600             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
125700             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
125800         WHEN 2                                                           
125900             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
126000             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
126100             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
126200         WHEN 3                                                           
126300             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
126400             MULTIPLY 2 BY WS-SCR-WORD-MULT                               
126500         WHEN 4                                                           
126600             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
126700             MULTIPLY 3 BY WS-SCR-WORD-MULT                               
126800         WHEN OTHER                                                       
126900             ADD WS-SCR-LETTER-VALUE TO WS-SCR-SCORE                      
127000     END-EVALUATE.                                                        
127100 5110-EXIT.                                                               
127200     EXIT.                                                                
127300*                                                                         
127400*    LOOKS UP ONE LETTER'S BASE POINT VALUE FOR THE MODIFIED-BOARD        
127500*    SCORE.                                                               
127600 5115-TEST-ONE-LETTER-SLOT.                                               
127700     CONTINUE.                                                            
127800 5115-EXIT.                                                               
127900     EXIT.                                                                
128000*                                                                         
128100*****************************************************************         
128200*    6000-SERIES.  HWF-GUESS -- LETTER GUESS AND LIFELINE                 
128300*    RESOLUTION.  ONE RESULT RECORD IS ALREADY UNDER                      
128400*    CONSTRUCTION IN WS-RES-RESULT-RECORD WHEN THESE PARAGRAPHS           
128500*    ARE ENTERED FROM 2010-DISPATCH-EVENT.                                
128600*****************************************************************         
128700*                                                                         
128800*    A GUESS EVENT CARRIES EITHER EVT-LETTER (LETTER GUESS) OR            
128900*    EVT-WORD (WORD GUESS, HANDLED IN 6500 DIRECTLY).  A BLANK            
129000*    EVT-LETTER ON A BOT'S TURN MEANS "YOU CHOOSE" -- HWF-BOT             
129100*    PICKS THE LETTER BEFORE THE GUESS IS APPLIED.                        
129200 2300-RESOLVE-GUESS-EVENT.                                                
129300     IF NOT WS-WORD-IS-CHOSEN                                             
129400         MOVE "REJECTED" TO WS-RES-STATUS                                 
129500         MOVE "NO WORD IN PLAY" TO WS-RES-DETAIL                          
129600     ELSE                                                                 
129700         IF EVT-LETTER = SPACE                                            
129800            AND WS-PLY-BOT-PLAYER (WS-GUESSER-NDX)                        
129900             PERFORM 7000-BOT-CHOOSE-LETTER THRU 7000-EXIT                
130000         ELSE                                                             
130100             MOVE EVT-LETTER TO WS-SCR-LETTER                             
130200         END-IF                                                           
130300         INSPECT WS-SCR-LETTER CONVERTING                                 
130400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                 
130500          TO "abcdefghijklmnopqrstuvwxyz"                                 
130600         PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                     
130700         IF WS-LETTER-IX > 26                                             
130800             MOVE "REJECTED" TO WS-RES-STATUS                             
130900             MOVE "NOT A LETTER" TO WS-RES-DETAIL                         
131000         ELSE                                                             
131100             IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) = "Y"                 
131200                 MOVE "OK" TO WS-RES-STATUS                               
131300                 MOVE "REPEATED LETTER IGNORED"                           
131400                     TO WS-RES-DETAIL                                     
131500             ELSE                                                         
131600                 PERFORM 6050-APPLY-LETTER-GUESS THRU 6050-EXIT           
131700             END-IF                                                       
131800         END-IF                                                           
131900     END-IF.                                                              
132000 2300-EXIT.                                                               
132100     EXIT.                                                                
132200*                                                                         
132300*    TRANSLATES A LETTER BYTE INTO ITS 1-26 SLOT NUMBER FOR THE           
132400*    LETTER-VALUE AND GUESSED-LETTERS TABLES.                             
132500 6010-FIND-LETTER-SLOT.                                                   
132600     PERFORM 6015-TEST-ONE-LETTER-SLOT THRU 6015-EXIT                     
132700         VARYING WS-LETTER-IX FROM 1 BY 1                                 
132800             UNTIL WS-LETTER-IX > 26                                      
132900                OR LTV-LETTER (WS-LETTER-IX) = WS-SCR-LETTER.             
133000 6010-EXIT.                                                               
133100     EXIT.                                                                
133200*                                                                         
133300*    ONE PASS OF THE A-TO-Z SCAN BEHIND 6010.                             
133400*    STOPS AS SOON AS WS-SCR-LETTER MATCHES; THE CALLER READS             
133500*    WS-LETTER-IX AFTERWARD.                                              
133600 6015-TEST-ONE-LETTER-SLOT.                                               
133700     CONTINUE.                                                            
133800 6015-EXIT.                                                               
133900     EXIT.                                                                
134000*                                                                         
134100*    RECORDS THE LETTER AS GUESSED, REVEALS EVERY MATCHING                
134200*    POSITION IN THE MASK, AND ROUTES TO CORRECT OR WRONG-GUESS           
134300*    HANDLING DEPENDING ON WHETHER ANYTHING WAS REVEALED.                 
134400 6050-APPLY-LETTER-GUESS.                                                 
134500     MOVE "Y" TO WS-GUESSED-LETTERS (WS-LETTER-IX:1)                      
134600     MOVE "N" TO WS-SCR-FLAG                                              
134700     PERFORM 6055-REVEAL-ONE-POSITION THRU 6055-EXIT                      
134800         VARYING WS-IX FROM 1 BY 1                                        
134900             UNTIL WS-IX > WS-WORD-LENGTH                                 
135000     IF WS-SCR-TRUE                                                       
135100         PERFORM 6060-CORRECT-GUESS THRU 6060-EXIT                        
135200     ELSE                                                                 
135300         PERFORM 6070-WRONG-GUESS THRU 6070-EXIT                          
135400     END-IF.                                                              
135500 6050-EXIT.                                                               
135600     EXIT.                                                                
135700*                                                                         
135800*    UNCOVERS ONE MASK POSITION WHEN THE GUESSED LETTER MATCHES           
135900*    THE SECRET WORD THERE.                                               
136000 6055-REVEAL-ONE-POSITION.                                                
136100     IF WS-SECRET-WORD (WS-IX:1) = WS-SCR-LETTER                          
136200         MOVE WS-SCR-LETTER TO WS-MASKED-WORD (WS-IX:1)                   
136300         MOVE "Y" TO WS-SCR-FLAG                                          
136400     END-IF.                                                              
136500 6055-EXIT.                                                               
136600     EXIT.                                                                
136700*                                                                         
136800*    SCORES THE REVEALED LETTERS AND CHECKS WHETHER THE MASK IS           
136900*    NOW FULLY UNCOVERED.                                                 
137000 6060-CORRECT-GUESS.                                                      
137100     ADD 1 TO WS-PLY-CORRECT-STREAK (WS-GUESSER-NDX)                      
137200     MOVE ZERO TO WS-PLY-WRONG-STREAK (WS-GUESSER-NDX)                    
137300     MOVE "CORRECT" TO WS-RES-STATUS                                      
137400     MOVE WS-MASKED-WORD TO WS-RES-DETAIL                                 
137500     PERFORM 6080-CHECK-MASK-COMPLETE THRU 6080-EXIT                      
137600     IF WS-SCR-TRUE                                                       
137700         MOVE "SOLVED" TO WS-ROUND-OUTCOME                                
137800         MOVE "SOLVED" TO WS-RES-STATUS                                   
137900         PERFORM 6500-RESOLVE-ROUND THRU 6500-EXIT                        
138000     END-IF.                                                              
138100 6060-EXIT.                                                               
138200     EXIT.                                                                
138300*                                                                         
138400*    CHARGES ONE WRONG GUESS AGAINST THE GUESSER'S ALLOWANCE AND          
138500*    ENDS THE ROUND IF THE ALLOWANCE IS EXHAUSTED.                        
138600 6070-WRONG-GUESS.                                                        
138700     IF WS-PLY-SHIELD-ARMED (WS-GUESSER-NDX)                              
138800         MOVE "N" TO WS-PLY-RETRY-ACTIVE (WS-GUESSER-NDX)                 
138900         MOVE "SHIELDED" TO WS-RES-STATUS                                 
139000         MOVE SPACE TO WS-RES-DETAIL                                      
139100     ELSE                                                                 
139200         ADD 1 TO WS-WRONG-COUNT                                          
139300         ADD 1 TO WS-PLY-WRONG-STREAK (WS-GUESSER-NDX)                    
139400         MOVE ZERO TO WS-PLY-CORRECT-STREAK (WS-GUESSER-NDX)              
139500         MOVE "WRONG" TO WS-RES-STATUS                                    
139600         MOVE WS-MASKED-WORD TO WS-RES-DETAIL                             
139700         IF WS-WRONG-COUNT NOT < WS-ALLOWED-WRONG                         
139800             MOVE "FAILED" TO WS-ROUND-OUTCOME                            
139900             MOVE "FAILED" TO WS-RES-STATUS                               
140000             PERFORM 6500-RESOLVE-ROUND THRU 6500-EXIT                    
140100         END-IF                                                           
140200     END-IF.                                                              
140300 6070-EXIT.                                                               
140400     EXIT.                                                                
140500*                                                                         
140600*    A FULLY-REVEALED MASK (NO UNDERSCORES LEFT) MEANS THE WORD           
140700*    IS SOLVED WITHOUT A WORD GUESS EVER BEING SUBMITTED.                 
140800 6080-CHECK-MASK-COMPLETE.                                                
140900     MOVE "Y" TO WS-SCR-FLAG                                              
141000     PERFORM 6085-TEST-ONE-MASK-BYTE THRU 6085-EXIT                       
141100         VARYING WS-IX FROM 1 BY 1                                        
141200             UNTIL WS-IX > WS-WORD-LENGTH                                 
141300                OR NOT WS-SCR-TRUE.                                       
141400 6080-EXIT.                                                               
141500     EXIT.                                                                
141600*                                                                         
141700*    TESTS ONE MASK POSITION FOR THE UNDERSCORE PLACEHOLDER.              
141800*    A SINGLE SURVIVING UNDERSCORE MEANS THE ROUND IS NOT YET             
141900*    WON ON LETTERS ALONE.                                                
142000 6085-TEST-ONE-MASK-BYTE.                                                 
142100     IF WS-MASKED-WORD (WS-IX:1) = "_"                                    
142200         MOVE "N" TO WS-SCR-FLAG                                          
142300     END-IF.                                                              
142400 6085-EXIT.                                                               
142500     EXIT.                                                                
142600*                                                                         
142700*    LIFELINE EVENTS.  EACH IS REJECTED WHEN THE PLAYER HAS NO            
142800*    CHARGES LEFT OR THE LIFELINE DOES NOT APPLY RIGHT NOW.               
142900*                                                                         
143000*    THE REVEAL-LETTER LIFELINE.  BURNS ONE LIFELINE USE AND              
143100*    UNCOVERS ONE STILL-HIDDEN POSITION CHOSEN AT RANDOM.                 
143200 2400-LIFELINE-REVEAL.                                                    
143300     IF NOT WS-WORD-IS-CHOSEN                                             
143400         MOVE "REJECTED" TO WS-RES-STATUS                                 
143500         MOVE "NO WORD IN PLAY" TO WS-RES-DETAIL                          
143600     ELSE                                                                 
143700         IF WS-PLY-LL-REVEAL (WS-GUESSER-NDX) = ZERO                      
143800             MOVE "REJECTED" TO WS-RES-STATUS                             
143900             MOVE "NO REVEAL LIFELINES LEFT" TO WS-RES-DETAIL             
144000         ELSE                                                             
144100             PERFORM 6080-CHECK-MASK-COMPLETE THRU 6080-EXIT              
144200             IF WS-SCR-TRUE                                               
144300                 MOVE "REJECTED" TO WS-RES-STATUS                         
144400                 MOVE "NO HIDDEN POSITIONS" TO WS-RES-DETAIL              
144500             ELSE                                                         
144600                 SUBTRACT 1 FROM WS-PLY-LL-REVEAL                         
144700                     (WS-GUESSER-NDX)                                     
144800                 PERFORM 6110-PICK-HIDDEN-POSITION THRU 6110-EXIT         
144900                 MOVE WS-SECRET-WORD (WS-SCR-POSITION:1)                  
145000                     TO WS-SCR-LETTER                                     
145100                 PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT             
145200                 IF WS-GUESSED-LETTERS (WS-LETTER-IX:1)                   
145300                    NOT = "Y"                                             
145400                     PERFORM 6050-APPLY-LETTER-GUESS                      
145500                         THRU 6050-EXIT                                   
145600                 END-IF                                                   
145700             END-IF                                                       
145800         END-IF                                                           
145900     END-IF.                                                              
146000 2400-EXIT.                                                               
146100     EXIT.                                                                
146200*                                                                         
146300*    RANDOMLY SELECTS ONE OF THE MASK'S REMAINING HIDDEN                  
146400*    POSITIONS FOR THE REVEAL-LETTER LIFELINE.                            
146500 6110-PICK-HIDDEN-POSITION.                                               
146600     MOVE ZERO TO WS-SCR-HIDDEN-COUNT                                     
146700     PERFORM 6115-COUNT-ONE-HIDDEN THRU 6115-EXIT                         
146800         VARYING WS-IX FROM 1 BY 1                                        
146900             UNTIL WS-IX > WS-WORD-LENGTH                                 
147000     MOVE WS-SCR-HIDDEN-COUNT TO WS-RANDOM-RANGE-N                        
147100     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
147200     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-SCR-WEIGHT-DRAW            
147300     MOVE ZERO TO WS-SCR-CUM-WEIGHT                                       
147400     PERFORM 6120-FIND-NTH-HIDDEN THRU 6120-EXIT                          
147500         VARYING WS-IZ FROM 1 BY 1                                        
147600             UNTIL WS-IZ > WS-WORD-LENGTH                                 
147700                OR WS-SCR-CUM-WEIGHT NOT < WS-SCR-WEIGHT-DRAW.            
147800 6110-EXIT.                                                               
147900     EXIT.                                                                
148000*                                                                         
148100*    COUNTS ONE STILL-HIDDEN MASK POSITION.                               
148200*    THE REVEAL-LETTER LIFELINE HAS NOTHING LEFT TO DO IF THIS            
148300*    COMES BACK ZERO -- THE CALLER GUARDS AGAINST THAT CASE.              
148400 6115-COUNT-ONE-HIDDEN.                                                   
148500     IF WS-MASKED-WORD (WS-IX:1) = "_"                                    
148600         ADD 1 TO WS-SCR-HIDDEN-COUNT                                     
148700     END-IF.                                                              
148800 6115-EXIT.                                                               
148900     EXIT.                                                                
149000*                                                                         
149100*    WALKS THE MASK A SECOND TIME TO LAND ON THE NTH HIDDEN               
149200*    POSITION PICKED BY THE RANDOM DRAW.                                  
149300 6120-FIND-NTH-HIDDEN.                                                    
149400     IF WS-MASKED-WORD (WS-IZ:1) = "_"                                    
149500         ADD 1 TO WS-SCR-CUM-WEIGHT                                       
149600         MOVE WS-IZ TO WS-SCR-POSITION                                    
149700     END-IF.                                                              
149800 6120-EXIT.                                                               
149900     EXIT.                                                                
150000*                                                                         
150100*    THE REMOVE-WRONG-LETTERS LIFELINE.  BUYS BACK ONE CHARGED            
150200*    MISTAKE AGAINST THE GUESSER'S WRONG-GUESS ALLOWANCE RATHER           
150300*    THAN TOUCHING THE MASK OR THE RACK DIRECTLY.                         
150400 2500-LIFELINE-REMOVE.                                                    
150500     IF NOT WS-WORD-IS-CHOSEN                                             
150600         MOVE "REJECTED" TO WS-RES-STATUS                                 
150700         MOVE "NO WORD IN PLAY" TO WS-RES-DETAIL                          
150800     ELSE                                                                 
150900         IF WS-PLY-LL-REMOVE (WS-GUESSER-NDX) = ZERO                      
151000             MOVE "REJECTED" TO WS-RES-STATUS                             
151100             MOVE "NO REMOVE LIFELINES LEFT" TO WS-RES-DETAIL             
151200         ELSE                                                             
151300             IF WS-WRONG-COUNT = ZERO                                     
151400                 MOVE "REJECTED" TO WS-RES-STATUS                         
151500                 MOVE "NO MISTAKES TO REMOVE" TO WS-RES-DETAIL            
151600             ELSE                                                         
151700                 SUBTRACT 1 FROM WS-PLY-LL-REMOVE                         
151800                     (WS-GUESSER-NDX)                                     
151900                 SUBTRACT 1 FROM WS-WRONG-COUNT                           
152000                 MOVE "OK" TO WS-RES-STATUS                               
152100                 MOVE "MISTAKE REMOVED" TO WS-RES-DETAIL                  
152200             END-IF                                                       
152300         END-IF                                                           
152400     END-IF.                                                              
152500 2500-EXIT.                                                               
152600     EXIT.                                                                
152700*                                                                         
152800*    THE EXTRA-GUESS LIFELINE.  ADDS ONE BACK TO THE ALLOWED              
152900*    WRONG-GUESS COUNT WITHOUT TOUCHING THE MASK OR THE SCORE.            
153000 2600-LIFELINE-RETRY.                                                     
153100     IF NOT WS-WORD-IS-CHOSEN                                             
153200         MOVE "REJECTED" TO WS-RES-STATUS                                 
153300         MOVE "NO WORD IN PLAY" TO WS-RES-DETAIL                          
153400     ELSE                                                                 
153500         IF WS-PLY-LL-RETRY (WS-GUESSER-NDX) = ZERO                       
153600             MOVE "REJECTED" TO WS-RES-STATUS                             
153700             MOVE "NO RETRY LIFELINES LEFT" TO WS-RES-DETAIL              
153800         ELSE                                                             
153900             IF WS-PLY-SHIELD-ARMED (WS-GUESSER-NDX)                      
154000                 MOVE "REJECTED" TO WS-RES-STATUS                         
154100                 MOVE "SHIELD ALREADY ARMED" TO WS-RES-DETAIL             
154200             ELSE                                                         
154300                 SUBTRACT 1 FROM WS-PLY-LL-RETRY                          
154400                     (WS-GUESSER-NDX)                                     
154500                 MOVE "Y" TO WS-PLY-RETRY-ACTIVE                          
154600                     (WS-GUESSER-NDX)                                     
154700                 MOVE "OK" TO WS-RES-STATUS                               
154800                 MOVE "SHIELD ARMED" TO WS-RES-DETAIL                     
154900             END-IF                                                       
155000         END-IF                                                           
155100     END-IF.                                                              
155200 2600-EXIT.                                                               
155300     EXIT.                                                                
155400*                                                                         
155500*****************************************************************         
155600*    ROUND RESOLUTION.  A ROUND ENDS EITHER SOLVED (SETTER LOSES          
155700*    A BALLOON) OR FAILED (GUESSER LOSES A BALLOON).  THE WINNER          
155800*    IS PAID THE MODIFIED WORD SCORE TIMES THE ROUND MULTIPLIER.          
155900*****************************************************************         
156000*                                                                         
156100*    HANDLES A FULL WORD GUESS.  A MATCH SCORES THE WORD AND ENDS         
156200*    THE ROUND ON THE SPOT; A MISS COUNTS AS A WRONG GUESS THE            
156300*    SAME AS A BAD LETTER WOULD.                                          
156400 6500-RESOLVE-ROUND.                                                      
156500     PERFORM 5100-SCORE-WORD-MODIFIED THRU 5100-EXIT                      
156600     COMPUTE WS-ROUND-TOTAL-POINTS =                                      
156700             WS-SCR-SCORE * WS-ROUND-MULTIPLIER                           
156800     IF WS-ROUND-OUTCOME = "SOLVED"                                       
156900         SUBTRACT 1 FROM WS-PLY-BALLOONS (WS-SETTER-NDX)                  
157000         MOVE WS-GUESSER-NDX TO WS-ROUND-WINNER-NDX                       
157100         MOVE WS-SETTER-NDX  TO WS-ROUND-LOSER-NDX                        
157200     ELSE                                                                 
157300         SUBTRACT 1 FROM WS-PLY-BALLOONS (WS-GUESSER-NDX)                 
157400         MOVE WS-SETTER-NDX  TO WS-ROUND-WINNER-NDX                       
157500         MOVE WS-GUESSER-NDX TO WS-ROUND-LOSER-NDX                        
157600     END-IF                                                               
157700     MOVE WS-ROUND-TOTAL-POINTS TO WS-RES-POINTS                          
157800     PERFORM 6600-AWARD-POINTS THRU 6600-EXIT                             
157900     PERFORM 6650-UPDATE-WINNER-STREAK THRU 6650-EXIT                     
158000     PERFORM 2700-CHECK-ELIMINATIONS THRU 2700-EXIT                       
158100     MOVE "N" TO WS-ROUND-STARTED                                         
158200     PERFORM 8000-CHECK-MATCH-END THRU 8000-EXIT.                         
158300 6500-EXIT.                                                               
158400     EXIT.                                                                
158500*                                                                         
158600*    POSTS THE ROUND'S SCORE TO THE GUESSER'S ROSTER TOTAL AND            
158700*    WRITES THE RESULT RECORD FOR THE ROUND.                              
158800 6600-AWARD-POINTS.                                                       
158900     ADD WS-ROUND-TOTAL-POINTS TO WS-PLY-SCORE                            
159000         (WS-ROUND-WINNER-NDX)                                            
159100     COMPUTE WS-SCR-SCORE = WS-ROUND-TOTAL-POINTS * 2                     
159200     ADD WS-SCR-SCORE TO WS-PLY-COINS (WS-ROUND-WINNER-NDX)               
159300     ADD WS-ROUND-TOTAL-POINTS TO WS-MATCH-TOTAL-POINTS                   
159400     COMPUTE WS-SCR-COUNT =                                               
159500             1 + (WS-PLY-SCORE (WS-ROUND-WINNER-NDX) / 5)                 
159600     IF WS-SCR-COUNT > WS-PLY-LEVEL (WS-ROUND-WINNER-NDX)                 
159700         MOVE WS-SCR-COUNT TO WS-PLY-LEVEL (WS-ROUND-WINNER-NDX)          
159800     END-IF.                                                              
159900 6600-EXIT.                                                               
160000     EXIT.                                                                
160100*                                                                         
160200*    HWF-PAIRING'S WINNER-FAIR STRATEGY NEEDS TO KNOW WHO IS ON A         
160300*    STREAK -- THIS BUMPS OR RESETS THE STREAK COUNTER AS EACH            
160400*    ROUND CLOSES.                                                        
160500 6650-UPDATE-WINNER-STREAK.                                               
160600     IF WS-ROUND-WINNER-NDX = WS-WINNER-STREAK-NDX                        
160700         ADD 1 TO WS-WINNER-STREAK-COUNT                                  
160800     ELSE                                                                 
160900         MOVE WS-ROUND-WINNER-NDX TO WS-WINNER-STREAK-NDX                 
161000         MOVE 1 TO WS-WINNER-STREAK-COUNT                                 
161100     END-IF                                                               
161200     MOVE WS-ROUND-WINNER-NDX TO WS-PREV-WINNER-NDX                       
161300     IF WS-ROUND-WINNER-NDX = WS-SETTER-NDX                               
161400         MOVE "S" TO WS-PREV-WINNER-ROLE                                  
161500     ELSE                                                                 
161600         MOVE "G" TO WS-PREV-WINNER-ROLE                                  
161700     END-IF.                                                              
161800 6650-EXIT.                                                               
161900     EXIT.                                                                
162000*                                                                         
162100*    A LIFE-TOTAL BATTLE-ROYALE PARM RUN CAN DROP PLAYERS MID-            
162200*    MATCH -- THIS WALKS THE ROSTER LOOKING FOR ANYONE WHO JUST           
162300*    RAN OUT.                                                             
162400 2700-CHECK-ELIMINATIONS.                                                 
162500     PERFORM 2710-CHECK-ONE-PLAYER-ELIM THRU 2710-EXIT                    
162600         VARYING WS-IX FROM 1 BY 1                                        
162700             UNTIL WS-IX > WS-ROSTER-COUNT.                               
162800 2700-EXIT.                                                               
162900     EXIT.                                                                
163000*                                                                         
163100*    TESTS ONE ROSTER SLOT'S LIFE TOTAL AND FLAGS IT ELIMINATED           
163200*    IF IT HAS HIT ZERO.                                                  
163300 2710-CHECK-ONE-PLAYER-ELIM.                                              
163400     IF WS-PLY-BALLOONS (WS-IX) NOT > ZERO                                
163500         MOVE "Y" TO WS-PLY-ELIMINATED (WS-IX)                            
163600     END-IF.                                                              
163700 2710-EXIT.                                                               
163800     EXIT.                                                                
163900*                                                                         
164000*****************************************************************         
164100*    3000-SERIES.  HWF-PAIRING -- SETTER/GUESSER SELECTION.               
164200*    CALLED ONCE PER ROUND-START EVENT, BEFORE THE RACK IS DRAWN.         
164300*****************************************************************         
164400*                                                                         
164500*    HWF-PAIRING'S TOP-LEVEL DISPATCH.  WS-PRM-PAIR-STRATEGY              
164600*    PICKS WHICH OF THE SIX STRATEGY PARAGRAPHS BELOW BUILDS THE          
164700*    NEXT ROUND'S SETTER/GUESSER PAIR.                                    
164800 3000-SELECT-PAIRING.                                                     
164900     PERFORM 3010-BUILD-ELIGIBLE-LIST THRU 3010-EXIT                      
165000     IF WS-ELIGIBLE-COUNT = 1                                             
165100         PERFORM 3020-SOLO-ROUND THRU 3020-EXIT                           
165200     ELSE                                                                 
165300         IF WS-ROUND-NUMBER = 1                                           
165400             PERFORM 3030-ROUND-ONE-PAIRING THRU 3030-EXIT                
165500         ELSE                                                             
165600             IF WS-ELIGIBLE-COUNT = 2                                     
165700                 PERFORM 3040-TWO-PLAYER-SWAP THRU 3040-EXIT              
165800             ELSE                                                         
165900                 EVALUATE WS-PRM-PAIR-STRATEGY                            
166000                     WHEN "winner_fair  "                                 
166100                         PERFORM 3100-WINNER-FAIR THRU 3100-EXIT          
166200                     WHEN "round_robin  "                                 
166300                         PERFORM 3200-ROUND-ROBIN THRU 3200-EXIT          
166400                     WHEN "weighted_fair"                                 
166500                         PERFORM 3300-WEIGHTED-FAIR THRU 3300-EXIT        
166600                     WHEN "winner_cap   "                                 
166700                         PERFORM 3400-WINNER-CAP THRU 3400-EXIT           
166800                     WHEN "host_queue   "                                 
166900                         PERFORM 3500-HOST-QUEUE THRU 3500-EXIT           
167000                     WHEN "performance  "                                 
167100                         PERFORM 3600-PERFORMANCE THRU 3600-EXIT          
167200                     WHEN OTHER                                           
167300                         PERFORM 3100-WINNER-FAIR THRU 3100-EXIT          
167400                 END-EVALUATE                                             
167500             END-IF                                                       
167600         END-IF                                                           
167700     END-IF                                                               
167800     PERFORM 3900-MARK-PLAYERS-AS-PLAYED THRU 3900-EXIT.                  
167900 3000-EXIT.                                                               
168000     EXIT.                                                                
168100*                                                                         
168200*    AN ELIMINATED OR ALREADY-PLAYED-THIS-ROUND PLAYER NEVER              
168300*    ENTERS A STRATEGY'S DRAW POOL -- THIS BUILDS THAT POOL FRESH         
168400*    EACH TIME PAIRING RUNS.                                              
168500 3010-BUILD-ELIGIBLE-LIST.                                                
168600     MOVE ZERO TO WS-ELIGIBLE-COUNT                                       
168700     PERFORM 3015-ADD-IF-ELIGIBLE THRU 3015-EXIT                          
168800         VARYING WS-IX FROM 1 BY 1                                        
168900             UNTIL WS-IX > WS-ROSTER-COUNT.                               
169000 3010-EXIT.                                                               
169100     EXIT.                                                                
169200*                                                                         
169300*    ADDS ONE ROSTER SLOT TO THE ELIGIBLE LIST IF IT PASSES BOTH          
169400*    TESTS.                                                               
169500 3015-ADD-IF-ELIGIBLE.                                                    
169600     IF NOT WS-PLY-IS-ELIMINATED (WS-IX)                                  
169700         ADD 1 TO WS-ELIGIBLE-COUNT                                       
169800         SET WS-ELIG-NDX TO WS-ELIGIBLE-COUNT                             
169900         MOVE WS-IX TO WS-ELIGIBLE-ROSTER-NDX (WS-ELIG-NDX)               
170000     END-IF.                                                              
170100 3015-EXIT.                                                               
170200     EXIT.                                                                
170300*                                                                         
170400*    FEWER THAN TWO ELIGIBLE PLAYERS REMAIN -- THE MATCH CANNOT           
170500*    PAIR ANYONE ELSE THIS ROUND.                                         
170600 3020-SOLO-ROUND.                                                         
170700     MOVE WS-ELIGIBLE-ROSTER-NDX (1) TO WS-SETTER-NDX                     
170800     MOVE WS-ELIGIBLE-ROSTER-NDX (1) TO WS-GUESSER-NDX.                   
170900 3020-EXIT.                                                               
171000     EXIT.                                                                
171100*                                                                         
171200*    ROUND ONE HAS NO PAIRING HISTORY TO WORK FROM, SO EVERY              
171300*    STRATEGY FALLS BACK TO A PLAIN RANDOM DRAW FOR IT.                   
171400 3030-ROUND-ONE-PAIRING.                                                  
171500     MOVE ZERO TO WS-SETTER-NDX                                           
171600     PERFORM 3032-FIND-HOST-IN-ELIGIBLE THRU 3032-EXIT                    
171700         VARYING WS-IZ FROM 1 BY 1                                        
171800             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
171900     IF WS-SETTER-NDX = ZERO                                              
172000         MOVE WS-ELIGIBLE-ROSTER-NDX (1) TO WS-SETTER-NDX                 
172100     END-IF                                                               
172200     MOVE WS-SETTER-NDX TO WS-EXCL-NDX                                    
172300     PERFORM 3700-DRAW-ELIGIBLE-EXCLUDING THRU 3700-EXIT                  
172400     MOVE WS-DRAW-RESULT-NDX TO WS-GUESSER-NDX                            
172500     PERFORM 3039-SAVE-HOST-QUEUE-INDEX THRU 3039-EXIT.                   
172600 3030-EXIT.                                                               
172700     EXIT.                                                                
172800*                                                                         
172900*    LOCATES THE STANDING HOST-QUEUE PLAYER WITHIN THE CURRENT            
173000*    ELIGIBLE LIST, IF THAT PLAYER IS STILL IN THE MATCH.                 
173100 3032-FIND-HOST-IN-ELIGIBLE.                                              
173200     IF WS-SETTER-NDX = ZERO                                              
173300         IF WS-PLY-MATCH-HOST (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))            
173400             MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                          
173500                 TO WS-SETTER-NDX                                         
173600         END-IF                                                           
173700     END-IF.                                                              
173800 3032-EXIT.                                                               
173900     EXIT.                                                                
174000*                                                                         
174100*    REMEMBERS WHERE IN THE ELIGIBLE LIST THE HOST-QUEUE PLAYER           
174200*    LANDED SO THE SWAP PARAGRAPH DOES NOT HAVE TO SEARCH AGAIN.          
174300 3039-SAVE-HOST-QUEUE-INDEX.                                              
174400     MOVE ZERO TO WS-HOST-QUEUE-NDX                                       
174500     PERFORM 3039B-TEST-SETTER-POS THRU 3039B-EXIT                        
174600         VARYING WS-IZ FROM 1 BY 1                                        
174700             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
174800                OR WS-ELIGIBLE-ROSTER-NDX (WS-IZ) =                       
174900                   WS-SETTER-NDX                                          
175000     COMPUTE WS-HOST-QUEUE-NDX = WS-IZ + 1                                
175100     IF WS-HOST-QUEUE-NDX > WS-ELIGIBLE-COUNT                             
175200         MOVE 1 TO WS-HOST-QUEUE-NDX                                      
175300     END-IF.                                                              
175400 3039-EXIT.                                                               
175500     EXIT.                                                                
175600*                                                                         
175700*    ONE PASS OF THE SEARCH BEHIND 3032/3039.                             
175800*    MATCHES ON PLAYER-ID, NOT ROSTER POSITION, SINCE THE                 
175900*    ELIGIBLE LIST IS REBUILT FRESH EACH ROUND AND POSITIONS              
176000*    DO NOT LINE UP WITH THE ROSTER TABLE.                                
176100 3039B-TEST-SETTER-POS.                                                   
176200     CONTINUE.                                                            
176300 3039B-EXIT.                                                              
176400     EXIT.                                                                
176500*                                                                         
176600*    GENERAL-PURPOSE DRAW: UNIFORM PICK OVER THE ELIGIBLE LIST,           
176700*    SKIPPING THE ROSTER INDEX IN WS-EXCL-NDX (ZERO = NO SKIP).           
176800*                                                                         
176900*    A PLAIN RANDOM DRAW FROM THE ELIGIBLE LIST THAT SKIPS ONE            
177000*    NAMED SLOT -- USED WHENEVER A SECOND PLAYER MUST BE DRAWN TO         
177100*    PAIR AGAINST A FIRST ONE ALREADY CHOSEN.                             
177200 3700-DRAW-ELIGIBLE-EXCLUDING.                                            
177300     MOVE ZERO TO WS-SCR-COUNT                                            
177400     PERFORM 3705-COUNT-EXCL THRU 3705-EXIT                               
177500         VARYING WS-IZ FROM 1 BY 1                                        
177600             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
177700     MOVE WS-SCR-COUNT TO WS-RANDOM-RANGE-N                               
177800     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
177900     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-SCR-WEIGHT-DRAW            
178000     MOVE ZERO TO WS-SCR-CUM-WEIGHT                                       
178100     PERFORM 3710-FIND-NTH-EXCL THRU 3710-EXIT                            
178200         VARYING WS-IZ FROM 1 BY 1                                        
178300             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
178400                OR WS-SCR-CUM-WEIGHT NOT < WS-SCR-WEIGHT-DRAW.            
178500 3700-EXIT.                                                               
178600     EXIT.                                                                
178700*                                                                         
178800*    COUNTS THE ELIGIBLE SLOTS OTHER THAN THE EXCLUDED ONE.               
178900*    NEEDED BEFORE THE RANDOM DRAW SO THE DRAWN NUMBER IS TAKEN           
179000*    MODULO THE RIGHT POOL SIZE.                                          
179100 3705-COUNT-EXCL.                                                         
179200     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
179300         ADD 1 TO WS-SCR-COUNT                                            
179400     END-IF.                                                              
179500 3705-EXIT.                                                               
179600     EXIT.                                                                
179700*                                                                         
179800*    LANDS ON THE NTH ELIGIBLE SLOT, SKIPPING THE EXCLUDED ONE,           
179900*    FOR THE RANDOM DRAW ABOVE.                                           
180000 3710-FIND-NTH-EXCL.                                                      
180100     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
180200         ADD 1 TO WS-SCR-CUM-WEIGHT                                       
180300         MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                              
180400             TO WS-DRAW-RESULT-NDX                                        
180500     END-IF.                                                              
180600 3710-EXIT.                                                               
180700     EXIT.                                                                
180800*                                                                         
180900*    LEAST-RECENTLY-PLAYED DRAW, EXCLUDING WS-EXCL-NDX.  A                
181000*    PLAYER WHO HAS NEVER PLAYED HAS WS-HIST-LAST-ROUND ZERO,             
181100*    WHICH IS ALWAYS THE MINIMUM, SO "NEVER PLAYED" WINS FIRST.           
181200*                                                                         
181300*    THE ROUND-ROBIN STRATEGY PREFERS WHOEVER HAS GONE LONGEST            
181400*    WITHOUT PLAYING; TIES AMONG THE LEAST-RECENT ARE BROKEN BY A         
181500*    RANDOM DRAW AMONG THEM.                                              
181600 3720-PICK-LEAST-RECENT-EXCLUDING.                                        
181700     MOVE 99999 TO WS-TIE-MIN-VALUE                                       
181800     PERFORM 3722-FIND-MIN-LAST-ROUND THRU 3722-EXIT                      
181900         VARYING WS-IZ FROM 1 BY 1                                        
182000             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
182100     MOVE ZERO TO WS-SCR-COUNT                                            
182200     PERFORM 3724-COUNT-TIED THRU 3724-EXIT                               
182300         VARYING WS-IZ FROM 1 BY 1                                        
182400             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
182500     MOVE WS-SCR-COUNT TO WS-RANDOM-RANGE-N                               
182600     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
182700     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-SCR-WEIGHT-DRAW            
182800     MOVE ZERO TO WS-SCR-CUM-WEIGHT                                       
182900     PERFORM 3726-FIND-NTH-TIED THRU 3726-EXIT                            
183000         VARYING WS-IZ FROM 1 BY 1                                        
183100             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
183200                OR WS-SCR-CUM-WEIGHT NOT < WS-SCR-WEIGHT-DRAW.            
183300 3720-EXIT.                                                               
183400     EXIT.                                                                
183500*                                                                         
183600*    FINDS THE LOWEST WS-HIST-LAST-ROUND AMONG THE ELIGIBLE LIST          
183700*    (EXCLUDING ONE NAMED SLOT).                                          
183800 3722-FIND-MIN-LAST-ROUND.                                                
183900     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
184000         IF WS-HIST-LAST-ROUND (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))           
184100            < WS-TIE-MIN-VALUE                                            
184200             MOVE WS-HIST-LAST-ROUND                                      
184300                 (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))                         
184400                 TO WS-TIE-MIN-VALUE                                      
184500         END-IF                                                           
184600     END-IF.                                                              
184700 3722-EXIT.                                                               
184800     EXIT.                                                                
184900*                                                                         
185000*    COUNTS HOW MANY ELIGIBLE SLOTS SHARE THAT LOWEST LAST-ROUND          
185100*    VALUE.                                                               
185200 3724-COUNT-TIED.                                                         
185300     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
185400         IF WS-HIST-LAST-ROUND (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))           
185500            = WS-TIE-MIN-VALUE                                            
185600             ADD 1 TO WS-SCR-COUNT                                        
185700         END-IF                                                           
185800     END-IF.                                                              
185900 3724-EXIT.                                                               
186000     EXIT.                                                                
186100*                                                                         
186200*    LANDS ON THE NTH TIED SLOT FOR THE RANDOM TIE-BREAK DRAW.            
186300*    SAME WALK-AND-COUNT IDIOM AS 3710 AND 7052, JUST OVER THE            
186400*    TIED SUBSET INSTEAD OF THE FULL ELIGIBLE LIST.                       
186500 3726-FIND-NTH-TIED.                                                      
186600     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
186700         IF WS-HIST-LAST-ROUND (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))           
186800            = WS-TIE-MIN-VALUE                                            
186900             ADD 1 TO WS-SCR-CUM-WEIGHT                                   
187000             MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                          
187100                 TO WS-DRAW-RESULT-NDX                                    
187200         END-IF                                                           
187300     END-IF.                                                              
187400 3726-EXIT.                                                               
187500     EXIT.                                                                
187600*                                                                         
187700*    A TWO-PLAYER MATCH HAS ONLY ONE POSSIBLE PAIR -- SETTER AND          
187800*    GUESSER SIMPLY TRADE ROLES EACH ROUND.                               
187900 3040-TWO-PLAYER-SWAP.                                                    
188000     MOVE WS-SETTER-NDX TO WS-IX                                          
188100     MOVE WS-GUESSER-NDX TO WS-SETTER-NDX                                 
188200     MOVE WS-IX TO WS-GUESSER-NDX.                                        
188300 3040-EXIT.                                                               
188400     EXIT.                                                                
188500*                                                                         
188600*    STRATEGY WINNER-FAIR.  PREVIOUS WINNER KEEPS THEIR ROLE IF           
188700*    STILL ELIGIBLE; OPPONENT IS THE LEAST-RECENTLY-PLAYED                
188800*    ELIGIBLE PLAYER.  IF THE WINNER IS GONE, BOTH SLOTS ARE              
188900*    FILLED LEAST-RECENT-FIRST.                                           
189000*                                                                         
189100*    PAIRS THE PREVIOUS ROUND'S WINNER AGAINST A FRESH OPPONENT           
189200*    WHEN THE WINNER IS STILL ELIGIBLE AND ON A LIVE STREAK;              
189300*    OTHERWISE FALLS BACK TO A PLAIN RANDOM DRAW.                         
189400 3100-WINNER-FAIR.                                                        
189500     MOVE "N" TO WS-SCR-FLAG                                              
189600     IF WS-PREV-WINNER-NDX NOT = ZERO                                     
189700         PERFORM 3105-CHECK-PREV-WINNER-ELIGIBLE THRU 3105-EXIT           
189800             VARYING WS-IZ FROM 1 BY 1                                    
189900                 UNTIL WS-IZ > WS-ELIGIBLE-COUNT                          
190000                    OR WS-SCR-TRUE                                        
190100     END-IF                                                               
190200     IF WS-SCR-TRUE                                                       
190300         IF WS-PREV-WINNER-ROLE = "S"                                     
190400             MOVE WS-PREV-WINNER-NDX TO WS-SETTER-NDX                     
190500         ELSE                                                             
190600             MOVE WS-PREV-WINNER-NDX TO WS-GUESSER-NDX                    
190700         END-IF                                                           
190800         MOVE WS-PREV-WINNER-NDX TO WS-EXCL-NDX                           
190900         PERFORM 3720-PICK-LEAST-RECENT-EXCLUDING THRU 3720-EXIT          
191000         IF WS-PREV-WINNER-ROLE = "S"                                     
191100             MOVE WS-DRAW-RESULT-NDX TO WS-GUESSER-NDX                    
191200         ELSE                                                             
191300             MOVE WS-DRAW-RESULT-NDX TO WS-SETTER-NDX                     
191400         END-IF                                                           
191500     ELSE                                                                 
191600         MOVE ZERO TO WS-EXCL-NDX                                         
191700         PERFORM 3720-PICK-LEAST-RECENT-EXCLUDING THRU 3720-EXIT          
191800         MOVE WS-DRAW-RESULT-NDX TO WS-SETTER-NDX                         
191900         MOVE WS-SETTER-NDX TO WS-EXCL-NDX                                
192000         PERFORM 3720-PICK-LEAST-RECENT-EXCLUDING THRU 3720-EXIT          
192100         MOVE WS-DRAW-RESULT-NDX TO WS-GUESSER-NDX                        
192200     END-IF.                                                              
192300 3100-EXIT.                                                               
192400     EXIT.                                                                
192500*                                                                         
192600*    CONFIRMS THE PRIOR ROUND'S WINNER IS STILL IN THE ELIGIBLE           
192700*    LIST BEFORE WINNER-FAIR TRIES TO CARRY THE STREAK FORWARD.           
192800 3105-CHECK-PREV-WINNER-ELIGIBLE.                                         
192900     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) = WS-PREV-WINNER-NDX               
193000         MOVE "Y" TO WS-SCR-FLAG                                          
193100     END-IF.                                                              
193200 3105-EXIT.                                                               
193300     EXIT.                                                                
193400*                                                                         
193500*    STRATEGY ROUND-ROBIN.  FIXED ORDER OVER THE ELIGIBLE LIST.           
193600*                                                                         
193700*    STRICT LEAST-RECENTLY-PLAYED PAIRING -- EVERY PLAYER CYCLES          
193800*    THROUGH BEFORE ANYONE REPEATS.                                       
193900 3200-ROUND-ROBIN.                                                        
194000     IF WS-ROUND-ROBIN-NDX = ZERO                                         
194100        OR WS-ROUND-ROBIN-NDX > WS-ELIGIBLE-COUNT                         
194200         MOVE 1 TO WS-ROUND-ROBIN-NDX                                     
194300     END-IF                                                               
194400     MOVE WS-ELIGIBLE-ROSTER-NDX (WS-ROUND-ROBIN-NDX)                     
194500         TO WS-SETTER-NDX                                                 
194600     COMPUTE WS-IY = WS-ROUND-ROBIN-NDX + 1                               
194700     IF WS-IY > WS-ELIGIBLE-COUNT                                         
194800         MOVE 1 TO WS-IY                                                  
194900     END-IF                                                               
195000     MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IY) TO WS-GUESSER-NDX                
195100     ADD 1 TO WS-ROUND-ROBIN-NDX                                          
195200     IF WS-ROUND-ROBIN-NDX > WS-ELIGIBLE-COUNT                            
195300         MOVE 1 TO WS-ROUND-ROBIN-NDX                                     
195400     END-IF.                                                              
195500 3200-EXIT.                                                               
195600     EXIT.                                                                
195700*                                                                         
195800*    STRATEGY WEIGHTED-FAIR.  WEIGHT = MAX(1, ROUNDS SINCE THE            
195900*    PLAYER LAST TOOK PART).  SETTER AND GUESSER ARE EACH DRAWN           
196000*    PROPORTIONALLY TO WEIGHT.                                            
196100*                                                                         
196200*    WEIGHTS EACH ELIGIBLE PLAYER'S DRAW CHANCE BY HOW LONG SINCE         
196300*    THEY LAST PLAYED, SO NOBODY SITS OUT INDEFINITELY BUT THE            
196400*    DRAW STAYS RANDOM RATHER THAN STRICTLY ROUND-ROBIN.                  
196500 3300-WEIGHTED-FAIR.                                                      
196600     PERFORM 3305-COMPUTE-ONE-WEIGHT THRU 3305-EXIT                       
196700         VARYING WS-IZ FROM 1 BY 1                                        
196800             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
196900     MOVE ZERO TO WS-EXCL-NDX                                             
197000     PERFORM 3310-WEIGHTED-DRAW-EXCLUDING THRU 3310-EXIT                  
197100     MOVE WS-DRAW-RESULT-NDX TO WS-SETTER-NDX                             
197200     MOVE WS-SETTER-NDX TO WS-EXCL-NDX                                    
197300     PERFORM 3310-WEIGHTED-DRAW-EXCLUDING THRU 3310-EXIT                  
197400     MOVE WS-DRAW-RESULT-NDX TO WS-GUESSER-NDX.                           
197500 3300-EXIT.                                                               
197600     EXIT.                                                                
197700*                                                                         
197800*    COMPUTES ONE ELIGIBLE SLOT'S DRAW WEIGHT FROM ITS ROUNDS-            
197900*    SINCE-LAST-PLAYED.                                                   
198000 3305-COMPUTE-ONE-WEIGHT.                                                 
198100     COMPUTE WS-SCR-SCORE = WS-ROUND-NUMBER -                             
198200             WS-HIST-LAST-ROUND (WS-ELIGIBLE-ROSTER-NDX (WS-IZ))          
198300     IF WS-SCR-SCORE < 1                                                  
198400         MOVE 1 TO WS-SCR-SCORE                                           
198500     END-IF                                                               
198600     MOVE WS-SCR-SCORE TO WS-ELIGIBLE-WEIGHT (WS-IZ).                     
198700 3305-EXIT.                                                               
198800     EXIT.                                                                
198900*                                                                         
199000*    THE WEIGHTED EQUIVALENT OF 3700 -- DRAWS BY WEIGHT RATHER            
199100*    THAN A FLAT RANDOM CHOICE, SKIPPING ONE NAMED SLOT.                  
199200 3310-WEIGHTED-DRAW-EXCLUDING.                                            
199300     MOVE ZERO TO WS-SCR-TOTAL-WEIGHT                                     
199400     PERFORM 3312-SUM-WEIGHT-EXCL THRU 3312-EXIT                          
199500         VARYING WS-IZ FROM 1 BY 1                                        
199600             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
199700     MOVE WS-SCR-TOTAL-WEIGHT TO WS-RANDOM-RANGE-N                        
199800     PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                             
199900     ADD 1 TO WS-RANDOM-RANGE-RESULT GIVING WS-SCR-WEIGHT-DRAW            
200000     MOVE ZERO TO WS-SCR-CUM-WEIGHT                                       
200100     PERFORM 3314-FIND-WEIGHTED-EXCL THRU 3314-EXIT                       
200200         VARYING WS-IZ FROM 1 BY 1                                        
200300             UNTIL WS-IZ > WS-ELIGIBLE-COUNT                              
200400                OR WS-SCR-CUM-WEIGHT NOT < WS-SCR-WEIGHT-DRAW.            
200500 3310-EXIT.                                                               
200600     EXIT.                                                                
200700*                                                                         
200800*    SUMS THE DRAW WEIGHTS OF THE ELIGIBLE LIST, EXCLUDING ONE            
200900*    NAMED SLOT.                                                          
201000 3312-SUM-WEIGHT-EXCL.                                                    
201100     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
201200         ADD WS-ELIGIBLE-WEIGHT (WS-IZ) TO WS-SCR-TOTAL-WEIGHT            
201300     END-IF.                                                              
201400 3312-EXIT.                                                               
201500     EXIT.                                                                
201600*                                                                         
201700*    WALKS THE WEIGHT TABLE SUBTRACTING EACH SLOT'S WEIGHT UNTIL          
201800*    THE DRAWN NUMBER TIPS NEGATIVE, THE SAME IDIOM 4025 USES FOR         
201900*    THE LETTER POOL.                                                     
202000 3314-FIND-WEIGHTED-EXCL.                                                 
202100     IF WS-ELIGIBLE-ROSTER-NDX (WS-IZ) NOT = WS-EXCL-NDX                  
202200         ADD WS-ELIGIBLE-WEIGHT (WS-IZ) TO WS-SCR-CUM-WEIGHT              
202300         MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                              
202400             TO WS-DRAW-RESULT-NDX                                        
202500     END-IF.                                                              
202600 3314-EXIT.                                                               
202700     EXIT.                                                                
202800*                                                                         
202900*    STRATEGY WINNER-CAP.  SAME AS WINNER-FAIR UNTIL THE SAME             
203000*    PLAYER HAS TAKEN TWO ROUNDS IN A ROW, THEN BOTH SEATS FALL           
203100*    BACK TO LEAST-RECENTLY-PLAYED.                                       
203200*                                                                         
203300*    A WINNER MAY NOT SET MORE THAN WS-PRM-WINNER-CAP ROUNDS IN A         
203400*    ROW UNDER THIS STRATEGY -- ONCE CAPPED, THE WINNER SITS OUT          
203500*    AND A FRESH RANDOM PAIR IS DRAWN.                                    
203600 3400-WINNER-CAP.                                                         
203700     IF WS-WINNER-STREAK-COUNT NOT < 2                                    
203800         MOVE ZERO TO WS-EXCL-NDX                                         
203900         PERFORM 3720-PICK-LEAST-RECENT-EXCLUDING THRU 3720-EXIT          
204000         MOVE WS-DRAW-RESULT-NDX TO WS-SETTER-NDX                         
204100         MOVE WS-SETTER-NDX TO WS-EXCL-NDX                                
204200         PERFORM 3720-PICK-LEAST-RECENT-EXCLUDING THRU 3720-EXIT          
204300         MOVE WS-DRAW-RESULT-NDX TO WS-GUESSER-NDX                        
204400     ELSE                                                                 
204500         PERFORM 3100-WINNER-FAIR THRU 3100-EXIT                          
204600     END-IF.                                                              
204700 3400-EXIT.                                                               
204800     EXIT.                                                                
204900*                                                                         
205000*    STRATEGY HOST-QUEUE.  FIXED ORDER STARTING JUST AFTER THE            
205100*    MATCH HOST'S SEAT, ESTABLISHED WHEN ROUND 1 WAS DEALT.               
205200*                                                                         
205300*    ROTATES A FIXED HOST QUEUE THROUGH THE SETTER ROLE, PAIRING          
205400*    THE CURRENT HOST AGAINST A RANDOM GUESSER EACH ROUND.                
205500 3500-HOST-QUEUE.                                                         
205600     IF WS-HOST-QUEUE-NDX = ZERO                                          
205700        OR WS-HOST-QUEUE-NDX > WS-ELIGIBLE-COUNT                          
205800         MOVE 1 TO WS-HOST-QUEUE-NDX                                      
205900     END-IF                                                               
206000     MOVE WS-ELIGIBLE-ROSTER-NDX (WS-HOST-QUEUE-NDX)                      
206100         TO WS-SETTER-NDX                                                 
206200     COMPUTE WS-IY = WS-HOST-QUEUE-NDX + 1                                
206300     IF WS-IY > WS-ELIGIBLE-COUNT                                         
206400         MOVE 1 TO WS-IY                                                  
206500     END-IF                                                               
206600     MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IY) TO WS-GUESSER-NDX                
206700     ADD 1 TO WS-HOST-QUEUE-NDX                                           
206800     IF WS-HOST-QUEUE-NDX > WS-ELIGIBLE-COUNT                             
206900         MOVE 1 TO WS-HOST-QUEUE-NDX                                      
207000     END-IF.                                                              
207100 3500-EXIT.                                                               
207200     EXIT.                                                                
207300*                                                                         
207400*    STRATEGY PERFORMANCE.  SETTER IS THE STANDINGS LEADER                
207500*    (SCORE, THEN BALLOONS), GUESSER IS THE STANDINGS TRAILER.            
207600*                                                                         
207700*    PAIRS BY CURRENT SCORE STANDING -- THE STRONGEST TWO                 
207800*    ELIGIBLE PLAYERS FACE OFF, KEEPING THE MATCH COMPETITIVE             
207900*    AT THE TOP OF THE BOARD.                                             
208000 3600-PERFORMANCE.                                                        
208100     MOVE WS-ELIGIBLE-ROSTER-NDX (1) TO WS-SETTER-NDX                     
208200     MOVE WS-ELIGIBLE-ROSTER-NDX (1) TO WS-GUESSER-NDX                    
208300     PERFORM 3610-COMPARE-ONE-FOR-RANK THRU 3610-EXIT                     
208400         VARYING WS-IZ FROM 2 BY 1                                        
208500             UNTIL WS-IZ > WS-ELIGIBLE-COUNT.                             
208600 3600-EXIT.                                                               
208700     EXIT.                                                                
208800*                                                                         
208900*    ONE COMPARISON PASS OF THE SCORE-RANK SORT BEHIND 3600.              
209000*    HIGHEST SCORE SORTS FIRST; A TIE KEEPS ROSTER ORDER SINCE            
209100*    THE SORT IS STABLE (ONLY SWAPS ON A STRICT GREATER-THAN).            
209200 3610-COMPARE-ONE-FOR-RANK.                                               
209300     IF WS-PLY-SCORE (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) >                   
209400        WS-PLY-SCORE (WS-SETTER-NDX)                                      
209500         MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ) TO WS-SETTER-NDX             
209600     ELSE                                                                 
209700         IF WS-PLY-SCORE (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) =               
209800            WS-PLY-SCORE (WS-SETTER-NDX)                                  
209900            AND WS-PLY-BALLOONS                                           
210000                (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) >                        
210100                WS-PLY-BALLOONS (WS-SETTER-NDX)                           
210200             MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                          
210300                 TO WS-SETTER-NDX                                         
210400         END-IF                                                           
210500     END-IF                                                               
210600     IF WS-PLY-SCORE (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) <                   
210700        WS-PLY-SCORE (WS-GUESSER-NDX)                                     
210800         MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ) TO WS-GUESSER-NDX            
210900     ELSE                                                                 
211000         IF WS-PLY-SCORE (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) =               
211100            WS-PLY-SCORE (WS-GUESSER-NDX)                                 
211200            AND WS-PLY-BALLOONS                                           
211300                (WS-ELIGIBLE-ROSTER-NDX (WS-IZ)) <                        
211400                WS-PLY-BALLOONS (WS-GUESSER-NDX)                          
211500             MOVE WS-ELIGIBLE-ROSTER-NDX (WS-IZ)                          
211600                 TO WS-GUESSER-NDX                                        
211700         END-IF                                                           
211800     END-IF.                                                              
211900 3610-EXIT.                                                               
212000     EXIT.                                                                
212100*                                                                         
212200*    STAMPS BOTH PARTICIPANTS' PAIRING-HISTORY FIELDS ONCE A              
212300*    ROUND'S SETTER AND GUESSER ARE FINAL, SO THE NEXT ROUND'S            
212400*    ELIGIBILITY AND WEIGHTING TESTS SEE CURRENT DATA.                    
212500 3900-MARK-PLAYERS-AS-PLAYED.                                             
212600     MOVE WS-ROUND-NUMBER TO WS-HIST-LAST-ROUND (WS-SETTER-NDX)           
212700     MOVE WS-ROUND-NUMBER TO WS-HIST-LAST-ROUND (WS-GUESSER-NDX)          
212800     MOVE "Y" TO WS-HIST-PLAYED-THIS-RND (WS-SETTER-NDX)                  
212900     MOVE "Y" TO WS-HIST-PLAYED-THIS-RND (WS-GUESSER-NDX)                 
213000     MOVE "S" TO WS-HIST-LAST-ROLE (WS-SETTER-NDX)                        
213100     MOVE "G" TO WS-HIST-LAST-ROLE (WS-GUESSER-NDX).                      
213200 3900-EXIT.                                                               
213300     EXIT.                                                                
213400*                                                                         
213500*****************************************************************         
213600*    7000-SERIES.  HWF-BOT -- COMPUTER-CONTROLLED PLAYER LOGIC.           
213700*    A BOT NEVER SUBMITS AN EVENT RECORD; THE ENGINE CALLS THESE          
213800*    PARAGRAPHS ITSELF WHENEVER A BOT MUST ACT (WORD CHOICE FROM          
213900*    2150-AUTO-CHOOSE-WORD-IF-BOT, LETTER CHOICE FROM                     
214000*    2300-RESOLVE-GUESS-EVENT WHEN EVT-LETTER ARRIVES BLANK).             
214100*****************************************************************         
214200*                                                                         
214300*    TOP-LEVEL LETTER-CHOICE DISPATCH.  RESULT COMES BACK IN              
214400*    WS-SCR-LETTER.  DIFFICULTY IS WS-PRM-BOT-DIFFICULTY.                 
214500 7000-BOT-CHOOSE-LETTER.                                                  
214600     MOVE "N" TO WS-SCR-FLAG                                              
214700     PERFORM 7005-MARK-STRUCK-LETTERS THRU 7005-EXIT                      
214800     PERFORM 7010-BUILD-LETTER-CANDIDATES THRU 7010-EXIT                  
214900     EVALUATE WS-PRM-BOT-DIFFICULTY                                       
215000         WHEN "easy   "                                                   
215100             PERFORM 7100-BOT-EASY THRU 7100-EXIT                         
215200         WHEN "hard   "                                                   
215300             PERFORM 7300-BOT-HARD THRU 7300-EXIT                         
215400         WHEN "extreme"                                                   
215500             PERFORM 7400-BOT-EXTREME THRU 7400-EXIT                      
215600         WHEN OTHER                                                       
215700             PERFORM 7200-BOT-MEDIUM THRU 7200-EXIT                       
215800     END-EVALUATE                                                         
215900     IF NOT WS-SCR-TRUE                                                   
216000         PERFORM 7080-FIRST-UNUSED-ALPHA-LETTER THRU 7080-EXIT            
216100     END-IF.                                                              
216200 7000-EXIT.                                                               
216300     EXIT.                                                                
216400*                                                                         
216500*    A LETTER IS "STRUCK" IF IT HAS BEEN GUESSED BUT DOES NOT             
216600*    APPEAR ANYWHERE IN THE MASK CURRENTLY REVEALED -- I.E. IT            
216700*    CANNOT BE PART OF THE SECRET WORD.  PRECOMPUTED ONCE PER             
216800*    CALL SO CANDIDATE SCREENING DOES NOT REPEAT THE SCAN.                
216900 7005-MARK-STRUCK-LETTERS.                                                
217000     PERFORM 7006-MARK-ONE-LETTER-STRUCK THRU 7006-EXIT                   
217100         VARYING WS-LETTER-IX FROM 1 BY 1 UNTIL WS-LETTER-IX > 26.        
217200 7005-EXIT.                                                               
217300     EXIT.                                                                
217400*                                                                         
217500*    TESTS ONE LETTER OF THE ALPHABET FOR STRUCK STATUS.                  
217600*    ONE OF 26 CALLS FROM 7005'S VARYING LOOP.                            
217700 7006-MARK-ONE-LETTER-STRUCK.                                             
217800     MOVE "N" TO WS-BOT-LETTER-STRUCK (WS-LETTER-IX)                      
217900     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) = "Y"                         
218000         MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER                  
218100         MOVE "Y" TO WS-SCR-FLAG                                          
218200         PERFORM 7007-TEST-LETTER-IN-MASK THRU 7007-EXIT                  
218300             VARYING WS-IX FROM 1 BY 1                                    
218400                 UNTIL WS-IX > WS-WORD-LENGTH                             
218500         IF WS-SCR-TRUE                                                   
218600             MOVE "Y" TO WS-BOT-LETTER-STRUCK (WS-LETTER-IX)              
218700         END-IF                                                           
218800     END-IF.                                                              
218900 7006-EXIT.                                                               
219000     EXIT.                                                                
219100*                                                                         
219200*    ONE PASS OF THE MASK SCAN BEHIND 7006.                               
219300*    STOPS EARLY THE MOMENT THE LETTER TURNS UP SOMEWHERE IN              
219400*    THE MASK -- A SINGLE HIT IS ENOUGH TO CLEAR STRUCK STATUS.           
219500 7007-TEST-LETTER-IN-MASK.                                                
219600     IF WS-MASKED-WORD (WS-IX:1) = WS-SCR-LETTER                          
219700         MOVE "N" TO WS-SCR-FLAG                                          
219800     END-IF.                                                              
219900 7007-EXIT.                                                               
220000     EXIT.                                                                
220100*                                                                         
220200*    BUILDS THE CANDIDATE LIST -- HOUSE DICTIONARY WORDS OF THE           
220300*    MASK'S LENGTH THAT MATCH EVERY REVEALED POSITION AND CARRY           
220400*    NO STRUCK LETTER.  REUSES WS-BOT-CANDIDATE-TABLE, THE SAME           
220500*    WORK AREA 7500-BOT-CHOOSE-WORD FILLS FOR RACK-BUILDABLE              
220600*    WORDS -- THE TWO USES NEVER OVERLAP IN ONE CALL.                     
220700 7010-BUILD-LETTER-CANDIDATES.                                            
220800     MOVE ZERO TO WS-BOT-CANDIDATE-COUNT                                  
220900     PERFORM 7012-CONSIDER-ONE-DICT-FOR-LETTER THRU 7012-EXIT             
221000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 72.                      
221100 7010-EXIT.                                                               
221200     EXIT.                                                                
221300*                                                                         
221400*    TESTS ONE DICTIONARY ENTRY AGAINST THE CURRENT MASK AND              
221500*    STRUCK-LETTER SET FOR THE LETTER-CHOICE CANDIDATE LIST.              
221600 7012-CONSIDER-ONE-DICT-FOR-LETTER.                                       
221700     IF (WS-WORD-LENGTH = 12 OR                                           
221800         DIC-WORD-ENTRY (WS-IX) (WS-WORD-LENGTH + 1:1) = SPACE)           
221900        AND DIC-WORD-ENTRY (WS-IX) (WS-WORD-LENGTH:1) NOT = SPACE         
222000         MOVE "Y" TO WS-SCR-FLAG                                          
222100         PERFORM 7014-CHECK-REVEALED-MATCH THRU 7014-EXIT                 
222200             VARYING WS-IY FROM 1 BY 1                                    
222300                 UNTIL WS-IY > WS-WORD-LENGTH OR NOT WS-SCR-TRUE          
222400         IF WS-SCR-TRUE                                                   
222500             PERFORM 7016-CHECK-NO-STRUCK-LETTER THRU 7016-EXIT           
222600         END-IF                                                           
222700         IF WS-SCR-TRUE AND WS-BOT-CANDIDATE-COUNT < 72                   
222800             ADD 1 TO WS-BOT-CANDIDATE-COUNT                              
222900             MOVE DIC-WORD-ENTRY (WS-IX)                                  
223000                 TO WS-BOT-CAND-WORD (WS-BOT-CANDIDATE-COUNT)             
223100             MOVE WS-WORD-LENGTH                                          
223200                 TO WS-BOT-CAND-LEN (WS-BOT-CANDIDATE-COUNT)              
223300         END-IF                                                           
223400     END-IF.                                                              
223500 7012-EXIT.                                                               
223600     EXIT.                                                                
223700*                                                                         
223800*    A CANDIDATE MUST AGREE WITH EVERY POSITION THE MASK HAS              
223900*    ALREADY REVEALED -- THIS TESTS ONE SUCH POSITION.                    
224000 7014-CHECK-REVEALED-MATCH.                                               
224100     IF WS-MASKED-WORD (WS-IY:1) NOT = "_"                                
224200        AND WS-MASKED-WORD (WS-IY:1) NOT =                                
224300            DIC-WORD-ENTRY (WS-IX) (WS-IY:1)                              
224400         MOVE "N" TO WS-SCR-FLAG                                          
224500     END-IF.                                                              
224600 7014-EXIT.                                                               
224700     EXIT.                                                                
224800*                                                                         
224900*    A CANDIDATE CARRYING A STRUCK LETTER IS ALREADY KNOWN WRONG          
225000*    AND IS REJECTED BEFORE IT REACHES THE CANDIDATE LIST.                
225100 7016-CHECK-NO-STRUCK-LETTER.                                             
225200     PERFORM 7017-CHECK-ONE-CAND-BYTE THRU 7017-EXIT                      
225300         VARYING WS-IY FROM 1 BY 1                                        
225400             UNTIL WS-IY > WS-WORD-LENGTH OR NOT WS-SCR-TRUE.             
225500 7016-EXIT.                                                               
225600     EXIT.                                                                
225700*                                                                         
225800*    TESTS ONE BYTE OF A CANDIDATE WORD AGAINST THE STRUCK-               
225900*    LETTER TABLE.                                                        
226000 7017-CHECK-ONE-CAND-BYTE.                                                
226100     MOVE DIC-WORD-ENTRY (WS-IX) (WS-IY:1) TO WS-SCR-LETTER               
226200     PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                         
226300     IF WS-LETTER-IX NOT > 26                                             
226400         IF WS-BOT-LETTER-STRUCK (WS-LETTER-IX) = "Y"                     
226500             MOVE "N" TO WS-SCR-FLAG                                      
226600         END-IF                                                           
226700     END-IF.                                                              
226800 7017-EXIT.                                                               
226900     EXIT.                                                                
227000*                                                                         
227100*    TALLIES, FOR EVERY LETTER A-Z, HOW MANY CANDIDATE WORDS              
227200*    CARRY THAT LETTER (COUNTED ONCE PER WORD).  SHARED BY                
227300*    MEDIUM, HARD AND EXTREME.                                            
227400 7020-TALLY-CANDIDATE-LETTERS.                                            
227500     PERFORM 7022-ZERO-ONE-LETTER-COUNT THRU 7022-EXIT                    
227600         VARYING WS-LETTER-IX FROM 1 BY 1 UNTIL WS-LETTER-IX > 26         
227700     PERFORM 7024-TALLY-ONE-CANDIDATE-WORD THRU 7024-EXIT                 
227800         VARYING WS-CAND-NDX FROM 1 BY 1                                  
227900             UNTIL WS-CAND-NDX > WS-BOT-CANDIDATE-COUNT.                  
228000 7020-EXIT.                                                               
228100     EXIT.                                                                
228200*                                                                         
228300*    CLEARS ONE LETTER'S TALLY BEFORE THE CANDIDATE SCAN BEGINS.          
228400*    THE TABLE IS REUSED CALL TO CALL, SO IT MUST BE ZEROED               
228500*    FRESH EVERY TIME 7020 RUNS.                                          
228600 7022-ZERO-ONE-LETTER-COUNT.                                              
228700     MOVE ZERO TO WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX).                  
228800 7022-EXIT.                                                               
228900     EXIT.                                                                
229000*                                                                         
229100*    CREDITS EVERY DISTINCT LETTER OF ONE CANDIDATE WORD TO THE           
229200*    LETTER-FREQUENCY TABLE (ONCE PER WORD, NOT PER OCCURRENCE).          
229300 7024-TALLY-ONE-CANDIDATE-WORD.                                           
229400     MOVE WS-BOT-CAND-LEN (WS-CAND-NDX) TO WS-SCR-LEN                     
229500     PERFORM 7025-RESET-ONE-SEEN-FLAG THRU 7025-EXIT                      
229600         VARYING WS-LETTER-IX FROM 1 BY 1 UNTIL WS-LETTER-IX > 26         
229700     PERFORM 7026-MARK-SEEN-BYTE THRU 7026-EXIT                           
229800         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SCR-LEN               
229900     PERFORM 7027-CREDIT-SEEN-LETTER THRU 7027-EXIT                       
230000         VARYING WS-LETTER-IX FROM 1 BY 1 UNTIL WS-LETTER-IX > 26.        
230100 7024-EXIT.                                                               
230200     EXIT.                                                                
230300*                                                                         
230400*    CLEARS ONE SEEN-THIS-WORD FLAG AHEAD OF THE ONE-PER-WORD             
230500*    CREDIT PASS.                                                         
230600 7025-RESET-ONE-SEEN-FLAG.                                                
230700     MOVE "N" TO WS-BOT-LETTER-SEEN (WS-LETTER-IX).                       
230800 7025-EXIT.                                                               
230900     EXIT.                                                                
231000*                                                                         
231100*    MARKS ONE LETTER SEEN IN THE CURRENT CANDIDATE WORD.                 
231200*    THE SEEN-FLAG TABLE PREVENTS A DOUBLE LETTER FROM                    
231300*    INFLATING ITS OWN FREQUENCY COUNT WITHIN ONE WORD.                   
231400 7026-MARK-SEEN-BYTE.                                                     
231500     MOVE WS-BOT-CAND-WORD (WS-CAND-NDX) (WS-IX:1)                        
231600         TO WS-SCR-LETTER                                                 
231700     PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                         
231800     IF WS-LETTER-IX NOT > 26                                             
231900         MOVE "Y" TO WS-BOT-LETTER-SEEN (WS-LETTER-IX)                    
232000     END-IF.                                                              
232100 7026-EXIT.                                                               
232200     EXIT.                                                                
232300*                                                                         
232400*    CREDITS ONE LETTER'S FREQUENCY COUNT IF IT WAS SEEN IN THE           
232500*    CURRENT WORD AND HAS NOT ALREADY BEEN GUESSED.                       
232600 7027-CREDIT-SEEN-LETTER.                                                 
232700     IF WS-BOT-LETTER-SEEN (WS-LETTER-IX) = "Y"                           
232800         ADD 1 TO WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                   
232900     END-IF.                                                              
233000 7027-EXIT.                                                               
233100     EXIT.                                                                
233200*                                                                         
233300*****************************************************************         
233400*    EASY -- A RANDOM UN-GUESSED RACK LETTER, FALLING BACK TO A           
233500*    RANDOM UNUSED LETTER OF THE WHOLE ALPHABET WHEN THE RACK             
233600*    HOLDS NOTHING LEFT TO GUESS.                                         
233700*****************************************************************         
233800 7100-BOT-EASY.                                                           
233900     PERFORM 7050-DRAW-UNGUESSED-RACK-LETTER THRU 7050-EXIT               
234000     IF NOT WS-SCR-TRUE                                                   
234100         PERFORM 7060-DRAW-UNGUESSED-ALPHA-LETTER THRU 7060-EXIT          
234200     END-IF.                                                              
234300 7100-EXIT.                                                               
234400     EXIT.                                                                
234500*                                                                         
234600*    THE EASY BOT'S FALLBACK WHEN NO CANDIDATE WORD SURVIVED --           
234700*    PICK ANY LETTER STILL ON THE RACK THAT HAS NOT BEEN GUESSED          
234800*    YET, PURELY AT RANDOM.                                               
234900 7050-DRAW-UNGUESSED-RACK-LETTER.                                         
235000     MOVE "N" TO WS-SCR-FLAG                                              
235100     MOVE ZERO TO WS-SCR-COUNT                                            
235200     PERFORM 7051-COUNT-UNGUESSED-RACK-POS THRU 7051-EXIT                 
235300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PRM-RACK-SIZE         
235400     IF WS-SCR-COUNT > ZERO                                               
235500         MOVE WS-SCR-COUNT TO WS-RANDOM-RANGE-N                           
235600         PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                         
235700         ADD 1 TO WS-RANDOM-RANGE-RESULT                                  
235800             GIVING WS-BOT-BUCKET-TRY                                     
235900         MOVE ZERO TO WS-SCR-COUNT                                        
236000         PERFORM 7052-FIND-NTH-UNGUESSED-RACK-POS THRU 7052-EXIT          
236100             VARYING WS-IX FROM 1 BY 1                                    
236200                 UNTIL WS-IX > WS-PRM-RACK-SIZE                           
236300                    OR WS-SCR-COUNT = WS-BOT-BUCKET-TRY                   
236400         MOVE "Y" TO WS-SCR-FLAG                                          
236500     END-IF.                                                              
236600 7050-EXIT.                                                               
236700     EXIT.                                                                
236800*                                                                         
236900*    COUNTS RACK POSITIONS HOLDING A NOT-YET-GUESSED LETTER.              
237000*    ZERO HERE MEANS THE EASY BOT MUST FALL ALL THE WAY BACK              
237100*    TO THE A-TO-Z ALPHABET SWEEP IN 7080.                                
237200 7051-COUNT-UNGUESSED-RACK-POS.                                           
237300     IF WS-RACK (WS-IX:1) NOT = SPACE                                     
237400         MOVE WS-RACK (WS-IX:1) TO WS-SCR-LETTER                          
237500         PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                     
237600         IF WS-LETTER-IX NOT > 26                                         
237700             IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"             
237800                 ADD 1 TO WS-SCR-COUNT                                    
237900             END-IF                                                       
238000         END-IF                                                           
238100     END-IF.                                                              
238200 7051-EXIT.                                                               
238300     EXIT.                                                                
238400*                                                                         
238500*    LANDS ON THE NTH SUCH RACK POSITION FOR THE RANDOM DRAW.             
238600*    RACK POSITION, NOT ALPHABET SLOT -- THE CALLER STILL HAS             
238700*    TO TRANSLATE THE LETTER FOUND THERE INTO WS-SCR-LETTER.              
238800 7052-FIND-NTH-UNGUESSED-RACK-POS.                                        
238900     IF WS-RACK (WS-IX:1) NOT = SPACE                                     
239000         MOVE WS-RACK (WS-IX:1) TO WS-SCR-LETTER                          
239100         PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                     
239200         IF WS-LETTER-IX NOT > 26                                         
239300             IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"             
239400                 ADD 1 TO WS-SCR-COUNT                                    
239500                 IF WS-SCR-COUNT = WS-BOT-BUCKET-TRY                      
239600                     MOVE WS-RACK (WS-IX:1) TO WS-SCR-LETTER              
239700                 END-IF                                                   
239800             END-IF                                                       
239900         END-IF                                                           
240000     END-IF.                                                              
240100 7052-EXIT.                                                               
240200     EXIT.                                                                
240300*                                                                         
240400*    THE MEDIUM BOT'S FALLBACK -- DRAWS FROM THE FULL ALPHABET            
240500*    RATHER THAN JUST THE RACK, SINCE MEDIUM AND ABOVE MAY GUESS          
240600*    LETTERS NOT ON THE RACK AT ALL.                                      
240700 7060-DRAW-UNGUESSED-ALPHA-LETTER.                                        
240800     MOVE "N" TO WS-SCR-FLAG                                              
240900     MOVE ZERO TO WS-SCR-COUNT                                            
241000     PERFORM 7061-COUNT-UNGUESSED-ALPHA THRU 7061-EXIT                    
241100         VARYING WS-LETTER-IX FROM 1 BY 1 UNTIL WS-LETTER-IX > 26         
241200     IF WS-SCR-COUNT > ZERO                                               
241300         MOVE WS-SCR-COUNT TO WS-RANDOM-RANGE-N                           
241400         PERFORM 4060-RANDOM-RANGE THRU 4060-EXIT                         
241500         ADD 1 TO WS-RANDOM-RANGE-RESULT                                  
241600             GIVING WS-BOT-BUCKET-TRY                                     
241700         MOVE ZERO TO WS-SCR-COUNT                                        
241800         PERFORM 7062-FIND-NTH-UNGUESSED-ALPHA THRU 7062-EXIT             
241900             VARYING WS-LETTER-IX FROM 1 BY 1                             
242000                 UNTIL WS-LETTER-IX > 26                                  
242100                    OR WS-SCR-COUNT = WS-BOT-BUCKET-TRY                   
242200         MOVE "Y" TO WS-SCR-FLAG                                          
242300     END-IF.                                                              
242400 7060-EXIT.                                                               
242500     EXIT.                                                                
242600*                                                                         
242700*    COUNTS ALPHABET LETTERS NOT YET GUESSED.                             
242800*    UNLIKE 7051 THIS COUNTS THE WHOLE ALPHABET, RACK OR NOT --           
242900*    MEDIUM AND ABOVE MAY GUESS A LETTER THE RACK NEVER DREW.             
243000 7061-COUNT-UNGUESSED-ALPHA.                                              
243100     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
243200         ADD 1 TO WS-SCR-COUNT                                            
243300     END-IF.                                                              
243400 7061-EXIT.                                                               
243500     EXIT.                                                                
243600*                                                                         
243700*    LANDS ON THE NTH UNGUESSED ALPHABET LETTER FOR THE DRAW.             
243800*    COUNTERPART TO 7052 OVER THE FULL ALPHABET RATHER THAN               
243900*    JUST THE RACK.                                                       
244000 7062-FIND-NTH-UNGUESSED-ALPHA.                                           
244100     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
244200         ADD 1 TO WS-SCR-COUNT                                            
244300         IF WS-SCR-COUNT = WS-BOT-BUCKET-TRY                              
244400             MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER              
244500         END-IF                                                           
244600     END-IF.                                                              
244700 7062-EXIT.                                                               
244800     EXIT.                                                                
244900*                                                                         
245000*    LAST-RESORT FALLBACK USED WHEN NO DIFFICULTY ALGORITHM,              
245100*    INCLUDING EASY'S OWN FALLBACK, CAN DERIVE A LETTER (E.G.             
245200*    ALL 26 LETTERS ALREADY GUESSED).  FIRST ALPHABETICALLY               
245300*    UNUSED LETTER, A THROUGH Z.                                          
245400 7080-FIRST-UNUSED-ALPHA-LETTER.                                          
245500     MOVE "N" TO WS-SCR-FLAG                                              
245600     PERFORM 7081-TEST-FIRST-UNUSED THRU 7081-EXIT                        
245700         VARYING WS-LETTER-IX FROM 1 BY 1                                 
245800             UNTIL WS-LETTER-IX > 26 OR WS-SCR-TRUE.                      
245900 7080-EXIT.                                                               
246000     EXIT.                                                                
246100*                                                                         
246200*    TESTS ONE ALPHABET SLOT FOR THE LAST-RESORT A-TO-Z FALLBACK          
246300*    THAT FIRES IF EVERY OTHER BOT PATH CAME UP EMPTY.                    
246400 7081-TEST-FIRST-UNUSED.                                                  
246500     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
246600         MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER                  
246700         MOVE "Y" TO WS-SCR-FLAG                                          
246800     END-IF.                                                              
246900 7081-EXIT.                                                               
247000     EXIT.                                                                
247100*                                                                         
247200*****************************************************************         
247300*    MEDIUM -- THE UN-GUESSED LETTER THAT APPEARS IN THE MOST             
247400*    CANDIDATE WORDS (ONE CREDIT PER WORD, NOT PER OCCURRENCE).           
247500*    TIES GO TO THE ALPHABETICALLY LAST LETTER -- THE SCAN RUNS           
247600*    A THROUGH Z AND OVERWRITES ON A TIE, SO THE LATER LETTER             
247700*    NATURALLY WINS.                                                      
247800*****************************************************************         
247900 7200-BOT-MEDIUM.                                                         
248000     MOVE "N" TO WS-SCR-FLAG                                              
248100     IF WS-BOT-CANDIDATE-COUNT > ZERO                                     
248200         PERFORM 7020-TALLY-CANDIDATE-LETTERS THRU 7020-EXIT              
248300         MOVE -1 TO WS-SCR-BEST-VALUE                                     
248400         PERFORM 7230-CONSIDER-ONE-LETTER-FOR-MEDIUM                      
248500             THRU 7230-EXIT                                               
248600             VARYING WS-LETTER-IX FROM 1 BY 1                             
248700                 UNTIL WS-LETTER-IX > 26                                  
248800     END-IF.                                                              
248900 7200-EXIT.                                                               
249000     EXIT.                                                                
249100*                                                                         
249200*    THE MEDIUM BOT PICKS THE HIGHEST-FREQUENCY UNGUESSED LETTER          
249300*    ACROSS THE CANDIDATE LIST -- THIS TESTS ONE LETTER AGAINST           
249400*    THE RUNNING BEST.                                                    
249500 7230-CONSIDER-ONE-LETTER-FOR-MEDIUM.                                     
249600     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
249700        AND WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX) > ZERO                  
249800         IF WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                         
249900            NOT < WS-SCR-BEST-VALUE                                       
250000             MOVE WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                   
250100                 TO WS-SCR-BEST-VALUE                                     
250200             MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER              
250300             MOVE "Y" TO WS-SCR-FLAG                                      
250400         END-IF                                                           
250500     END-IF.                                                              
250600 7230-EXIT.                                                               
250700     EXIT.                                                                
250800*                                                                         
250900*****************************************************************         
251000*    HARD -- AS MEDIUM, BUT A LETTER ALREADY VISIBLE SOMEWHERE            
251100*    ON THE MASK IS NEVER OFFERED (IT WOULD TELL THE BOT NOTHING          
251200*    NEW).                                                                
251300*****************************************************************         
251400 7300-BOT-HARD.                                                           
251500     MOVE "N" TO WS-SCR-FLAG                                              
251600     IF WS-BOT-CANDIDATE-COUNT > ZERO                                     
251700         PERFORM 7020-TALLY-CANDIDATE-LETTERS THRU 7020-EXIT              
251800         PERFORM 7302-RESET-ONE-VISIBLE-FLAG THRU 7302-EXIT               
251900             VARYING WS-LETTER-IX FROM 1 BY 1                             
252000                 UNTIL WS-LETTER-IX > 26                                  
252100         PERFORM 7305-MARK-ONE-VISIBLE-LETTER THRU 7305-EXIT              
252200             VARYING WS-IX FROM 1 BY 1                                    
252300                 UNTIL WS-IX > WS-WORD-LENGTH                             
252400         MOVE -1 TO WS-SCR-BEST-VALUE                                     
252500         PERFORM 7330-CONSIDER-ONE-LETTER-FOR-HARD THRU 7330-EXIT         
252600             VARYING WS-LETTER-IX FROM 1 BY 1                             
252700                 UNTIL WS-LETTER-IX > 26                                  
252800     END-IF.                                                              
252900 7300-EXIT.                                                               
253000     EXIT.                                                                
253100*                                                                         
253200*    CLEARS ONE ALREADY-VISIBLE FLAG AHEAD OF THE HARD BOT'S              
253300*    LETTER SCAN.                                                         
253400 7302-RESET-ONE-VISIBLE-FLAG.                                             
253500     MOVE "N" TO WS-BOT-LETTER-VISIBLE (WS-LETTER-IX).                    
253600 7302-EXIT.                                                               
253700     EXIT.                                                                
253800*                                                                         
253900*    MARKS ONE MASK POSITION'S LETTER AS ALREADY VISIBLE SO THE           
254000*    HARD BOT NEVER RE-GUESSES A LETTER IT CAN ALREADY SEE.               
254100 7305-MARK-ONE-VISIBLE-LETTER.                                            
254200     IF WS-MASKED-WORD (WS-IX:1) NOT = "_"                                
254300         MOVE WS-MASKED-WORD (WS-IX:1) TO WS-SCR-LETTER                   
254400         PERFORM 6010-FIND-LETTER-SLOT THRU 6010-EXIT                     
254500         IF WS-LETTER-IX NOT > 26                                         
254600             MOVE "Y" TO WS-BOT-LETTER-VISIBLE (WS-LETTER-IX)             
254700         END-IF                                                           
254800     END-IF.                                                              
254900 7305-EXIT.                                                               
255000     EXIT.                                                                
255100*                                                                         
255200*    THE HARD BOT ALSO SKIPS LETTERS THAT WOULD ONLY CONFIRM AN           
255300*    ALREADY-VISIBLE POSITION -- THIS ADDS THAT TEST ON TOP OF            
255400*    THE MEDIUM BOT'S FREQUENCY COMPARE.                                  
255500 7330-CONSIDER-ONE-LETTER-FOR-HARD.                                       
255600     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
255700        AND WS-BOT-LETTER-VISIBLE (WS-LETTER-IX) NOT = "Y"                
255800        AND WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX) > ZERO                  
255900         IF WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                         
256000            NOT < WS-SCR-BEST-VALUE                                       
256100             MOVE WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                   
256200                 TO WS-SCR-BEST-VALUE                                     
256300             MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER              
256400             MOVE "Y" TO WS-SCR-FLAG                                      
256500         END-IF                                                           
256600     END-IF.                                                              
256700 7330-EXIT.                                                               
256800     EXIT.                                                                
256900*                                                                         
257000*****************************************************************         
257100*    EXTREME -- SCORES EVERY UNUSED LETTER BY HOW EVENLY IT               
257200*    SPLITS THE CANDIDATE LIST: THE SMALLER OF (WORDS CONTAINING          
257300*    IT) AND (WORDS NOT CONTAINING IT).  THE HIGHEST-SCORING              
257400*    LETTER NARROWS THE FIELD THE MOST NO MATTER HOW THE SECRET           
257500*    WORD FALLS.  TIES GO TO THE LATER LETTER.                            
257600*****************************************************************         
257700 7400-BOT-EXTREME.                                                        
257800     MOVE "N" TO WS-SCR-FLAG                                              
257900     IF WS-BOT-CANDIDATE-COUNT > ZERO                                     
258000         PERFORM 7020-TALLY-CANDIDATE-LETTERS THRU 7020-EXIT              
258100         MOVE -1 TO WS-SCR-BEST-VALUE                                     
258200         PERFORM 7430-CONSIDER-ONE-LETTER-EXTREME THRU 7430-EXIT          
258300             VARYING WS-LETTER-IX FROM 1 BY 1                             
258400                 UNTIL WS-LETTER-IX > 26                                  
258500     END-IF.                                                              
258600 7400-EXIT.                                                               
258700     EXIT.                                                                
258800*                                                                         
258900*    THE EXTREME BOT NARROWS FASTEST, SO IT PICKS THE LOWEST-             
259000*    FREQUENCY UNGUESSED LETTER RATHER THAN THE HIGHEST --                
259100*    WHICHEVER LETTER SPLITS THE SURVIVING CANDIDATES BEST.               
259200 7430-CONSIDER-ONE-LETTER-EXTREME.                                        
259300     IF WS-GUESSED-LETTERS (WS-LETTER-IX:1) NOT = "Y"                     
259400         COMPUTE WS-SCR-HIDDEN-COUNT = WS-BOT-CANDIDATE-COUNT -           
259500                 WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                    
259600         IF WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX) <                       
259700            WS-SCR-HIDDEN-COUNT                                           
259800             MOVE WS-BOT-LETTER-COUNT-IN (WS-LETTER-IX)                   
259900                 TO WS-SCR-COUNT                                          
260000         ELSE                                                             
260100             MOVE WS-SCR-HIDDEN-COUNT TO WS-SCR-COUNT                     
260200         END-IF                                                           
260300         IF WS-SCR-COUNT NOT < WS-SCR-BEST-VALUE                          
260400             MOVE WS-SCR-COUNT TO WS-SCR-BEST-VALUE                       
260500             MOVE LTV-LETTER (WS-LETTER-IX) TO WS-SCR-LETTER              
260600             MOVE "Y" TO WS-SCR-FLAG                                      
260700         END-IF                                                           
260800     END-IF.                                                              
260900 7430-EXIT.                                                               
261000     EXIT.                                                                
261100*                                                                         
261200*****************************************************************         
261300*    7500-SERIES -- BOT WORD CHOICE.  CANDIDATES ARE HOUSE                
261400*    DICTIONARY WORDS THAT THE RACK CAN SPELL (RE-USES                    
261500*    4220-CHECK-RACK-USAGE), RANKED ASCENDING BY PLAIN SCORE,             
261600*    THEN LENGTH, THEN SPELLING, SPLIT INTO FOUR QUARTILE                 
261700*    BUCKETS, AND ONE WORD IS PICKED FROM THE BUCKET THAT                 
261800*    MATCHES WS-PRM-BOT-DIFFICULTY.                                       
261900*****************************************************************         
262000 7500-BOT-CHOOSE-WORD.                                                    
262100     PERFORM 7510-BUILD-WORD-CANDIDATES THRU 7510-EXIT                    
262200     IF WS-BOT-CANDIDATE-COUNT = ZERO                                     
262300         MOVE SPACE TO WS-SCR-WORD                                        
262400         MOVE ZERO TO WS-SCR-LEN                                          
262500     ELSE                                                                 
262600         PERFORM 7520-SORT-CANDIDATES THRU 7520-EXIT                      
262700         PERFORM 7530-PICK-QUARTILE-WORD THRU 7530-EXIT                   
262800     END-IF.                                                              
262900 7500-EXIT.                                                               
263000     EXIT.                                                                
263100*                                                                         
263200*    BUILDS THE WORD-CHOICE CANDIDATE LIST -- HOUSE DICTIONARY            
263300*    WORDS THAT FIT ENTIRELY ON THE CURRENT RACK.                         
263400 7510-BUILD-WORD-CANDIDATES.                                              
263500     MOVE ZERO TO WS-BOT-CANDIDATE-COUNT                                  
263600     PERFORM 7512-CONSIDER-ONE-DICT-FOR-WORD THRU 7512-EXIT               
263700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 72.                      
263800 7510-EXIT.                                                               
263900     EXIT.                                                                
264000*                                                                         
264100*    TESTS ONE DICTIONARY ENTRY FOR RACK-BUILDABILITY.                    
264200*    SAME MULTISET COVERAGE TEST 4225 USES FOR A SUBMITTED                
264300*    GUESS, RUN HERE AGAINST EVERY DICTIONARY ENTRY IN TURN.              
264400 7512-CONSIDER-ONE-DICT-FOR-WORD.                                         
264500     MOVE DIC-WORD-ENTRY (WS-IX) TO WS-SCR-WORD                           
264600     PERFORM 7513-MEASURE-WORD-LEN THRU 7513-EXIT                         
264700     IF WS-SCR-LEN NOT < WS-PRM-MIN-WORD-LEN                              
264800        AND WS-SCR-LEN NOT > WS-PRM-MAX-WORD-LEN                          
264900         MOVE "Y" TO WS-SCR-FLAG                                          
265000         PERFORM 4220-CHECK-RACK-USAGE THRU 4220-EXIT                     
265100         IF WS-SCR-TRUE AND WS-BOT-CANDIDATE-COUNT < 72                   
265200             PERFORM 7517-SCORE-CANDIDATE THRU 7517-EXIT                  
265300             ADD 1 TO WS-BOT-CANDIDATE-COUNT                              
265400             MOVE WS-SCR-WORD                                             
265500                 TO WS-BOT-CAND-WORD (WS-BOT-CANDIDATE-COUNT)             
265600             MOVE WS-SCR-LEN                                              
265700                 TO WS-BOT-CAND-LEN (WS-BOT-CANDIDATE-COUNT)              
265800             MOVE WS-SCR-SCORE                                            
265900                 TO WS-BOT-CAND-SCORE (WS-BOT-CANDIDATE-COUNT)            
266000         END-IF                                                           
266100     END-IF.                                                              
266200 7512-EXIT.                                                               
266300     EXIT.                                                                
266400*                                                                         
266500*    MEASURES ONE DICTIONARY ENTRY'S LENGTH AGAINST THE BLANK-            
266600*    PADDED STORAGE FIELD.                                                
266700 7513-MEASURE-WORD-LEN.                                                   
266800     MOVE ZERO TO WS-SCR-LEN                                              
266900     PERFORM 7514-SCAN-ONE-CAND-BYTE THRU 7514-EXIT                       
267000         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 12.                      
267100 7513-EXIT.                                                               
267200     EXIT.                                                                
267300*                                                                         
267400*    TALLIES ONE LETTER OF A CANDIDATE WORD AGAINST THE RACK              
267500*    DURING THE BUILDABILITY TEST.                                        
267600 7514-SCAN-ONE-CAND-BYTE.                                                 
267700     IF WS-SCR-WORD (WS-IY:1) NOT = SPACE                                 
267800         MOVE WS-IY TO WS-SCR-LEN                                         
267900     END-IF.                                                              
268000 7514-EXIT.                                                               
268100     EXIT.                                                                
268200*                                                                         
268300*    PLAIN LETTER-VALUE SCORE OF WS-SCR-WORD (WS-SCR-LEN BYTES).          
268400*    THE BOT NEVER SEES BOARD MODIFIERS WHEN RANKING WORD                 
268500*    CANDIDATES -- IT JUDGES ON LETTER VALUE ALONE.                       
268600 7517-SCORE-CANDIDATE.                                                    
268700     MOVE ZERO TO WS-SCR-SCORE                                            
268800     PERFORM 7518-ADD-ONE-CAND-LETTER-VALUE THRU 7518-EXIT                
268900         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > WS-SCR-LEN.              
269000 7517-EXIT.                                                               
269100     EXIT.                                                                
269200*                                                                         
269300*    ADDS ONE LETTER'S POINT VALUE INTO A CANDIDATE'S PROJECTED           
269400*    SCORE FOR THE BOT'S WORD-RANKING PASS.                               
269500 7518-ADD-ONE-CAND-LETTER-VALUE.                                          
269600     PERFORM 7519-TEST-ONE-LETTER-SLOT THRU 7519-EXIT                     
269700         VARYING WS-LETTER-IX FROM 1 BY 1                                 
269800             UNTIL WS-LETTER-IX > 26                                      
269900                OR LTV-LETTER (WS-LETTER-IX) =                            
270000                   WS-SCR-WORD (WS-IY:1)                                  
270100     IF WS-LETTER-IX NOT > 26                                             
270200         ADD LTV-VALUE (WS-LETTER-IX) TO WS-SCR-SCORE                     
270300     END-IF.                                                              
270400 7518-EXIT.                                                               
270500     EXIT.                                                                
270600*                                                                         
270700*    LOOKS UP ONE LETTER'S POINT VALUE FOR THE CANDIDATE-SCORING          
270800*    PASS.                                                                
270900 7519-TEST-ONE-LETTER-SLOT.                                               
271000     CONTINUE.                                                            
271100 7519-EXIT.                                                               
271200     EXIT.                                                                
271300*                                                                         
271400*    SELECTION SORT, ASCENDING BY (SCORE, LENGTH, SPELLING).              
271500*    THE CANDIDATE LIST NEVER RUNS PAST 72 ENTRIES, SO A PLAIN            
271600*    SELECTION SORT COSTS NOTHING WORTH OPTIMIZING AWAY.                  
271700 7520-SORT-CANDIDATES.                                                    
271800     PERFORM 7522-SELECT-ONE-POSITION THRU 7522-EXIT                      
271900         VARYING WS-IX FROM 1 BY 1                                        
272000             UNTIL WS-IX > WS-BOT-CANDIDATE-COUNT.                        
272100 7520-EXIT.                                                               
272200     EXIT.                                                                
272300*                                                                         
272400*    ONE PASS OF THE WORD-RANKING SELECTION SORT BELOW.                   
272500*    THE COMPARE ITSELF LIVES IN 7524; THIS PARAGRAPH ONLY                
272600*    DRIVES THE SCAN FOR THE CURRENT LOW POSITION.                        
272700 7522-SELECT-ONE-POSITION.                                                
272800     SET WS-CAND-NDX TO WS-IX                                             
272900     PERFORM 7524-FIND-SMALLER THRU 7524-EXIT                             
273000         VARYING WS-IY FROM WS-IX BY 1                                    
273100             UNTIL WS-IY > WS-BOT-CANDIDATE-COUNT                         
273200     IF WS-CAND-NDX NOT = WS-IX                                           
273300         PERFORM 7526-SWAP-CANDIDATES THRU 7526-EXIT                      
273400     END-IF.                                                              
273500 7522-EXIT.                                                               
273600     EXIT.                                                                
273700*                                                                         
273800*    COMPARE, ALWAYS ASCENDING BY (SCORE, LENGTH, SPELLING).              
273900*    DIFFICULTY DOES NOT ENTER HERE -- IT ONLY PICKS WHICH                
274000*    QUARTILE OF THIS RANKED LIST 7530-PICK-QUARTILE-WORD DRAWS           
274100*    FROM, AFTER THE LIST IS FULLY SORTED.                                
274200 7524-FIND-SMALLER.                                                       
274300     IF WS-BOT-CAND-SCORE (WS-IY) <                                       
274400        WS-BOT-CAND-SCORE (WS-CAND-NDX)                                   
274500         SET WS-CAND-NDX TO WS-IY                                         
274600     ELSE                                                                 
274700         IF WS-BOT-CAND-SCORE (WS-IY) =                                   
274800            WS-BOT-CAND-SCORE (WS-CAND-NDX)                               
274900             IF WS-BOT-CAND-LEN (WS-IY) <                                 
275000                WS-BOT-CAND-LEN (WS-CAND-NDX)                             
275100                 SET WS-CAND-NDX TO WS-IY                                 
275200             ELSE                                                         
275300                 IF WS-BOT-CAND-LEN (WS-IY) =                             
275400                    WS-BOT-CAND-LEN (WS-CAND-NDX)                         
275500                    AND WS-BOT-CAND-WORD (WS-IY) <                        
275600                        WS-BOT-CAND-WORD (WS-CAND-NDX)                    
275700                     SET WS-CAND-NDX TO WS-IY                             
275800                 END-IF                                                   
275900             END-IF                                                       
276000         END-IF                                                           
276100     END-IF.                                                              
276200 7524-EXIT.                                                               
276300     EXIT.                                                                
276400*                                                                         
276500*    SWAPS TWO CANDIDATE-TABLE ENTRIES DURING THE SELECTION SORT.         
276600*    SWAPS WORD, LENGTH AND SCORE TOGETHER SO THE THREE STAY              
276700*    ALIGNED TO THE SAME CANDIDATE.                                       
276800 7526-SWAP-CANDIDATES.                                                    
276900     MOVE WS-BOT-CAND-WORD (WS-IX) TO WS-BOT-SWAP-WORD                    
277000     MOVE WS-BOT-CAND-SCORE (WS-IX) TO WS-BOT-SWAP-SCORE                  
277100     MOVE WS-BOT-CAND-LEN (WS-IX) TO WS-BOT-SWAP-LEN                      
277200     MOVE WS-BOT-CAND-WORD (WS-CAND-NDX)                                  
277300         TO WS-BOT-CAND-WORD (WS-IX)                                      
277400     MOVE WS-BOT-CAND-SCORE (WS-CAND-NDX)                                 
277500         TO WS-BOT-CAND-SCORE (WS-IX)                                     
277600     MOVE WS-BOT-CAND-LEN (WS-CAND-NDX) TO WS-BOT-CAND-LEN (WS-IX)        
277700     MOVE WS-BOT-SWAP-WORD TO WS-BOT-CAND-WORD (WS-CAND-NDX)              
277800     MOVE WS-BOT-SWAP-SCORE TO WS-BOT-CAND-SCORE (WS-CAND-NDX)            
277900     MOVE WS-BOT-SWAP-LEN TO WS-BOT-CAND-LEN (WS-CAND-NDX).               
278000 7526-EXIT.                                                               
278100     EXIT.                                                                
278200*                                                                         
278300*    FOUR QUARTILE BUCKETS, BOUNDARIES AT CEIL(N*.25), CEIL(N*.5)         
278400*    AND CEIL(N*.75) -- CEILING DIVISION WITHOUT AN INTRINSIC             
278500*    FUNCTION IS (A + B - 1) / B, TRUNCATED.  DIFFICULTY EASY,            
278600*    MEDIUM, HARD, EXTREME MAP TO BUCKET 1, 2, 3, 4 (THIS SHOP            
278700*    NUMBERS TABLES FROM ONE).  AN EMPTY BUCKET BORROWS THE               
278800*    NEAREST NON-EMPTY ONE.                                               
278900 7530-PICK-QUARTILE-WORD.                                                 
279000     COMPUTE WS-BOT-Q1 =                                                  
279100         (WS-BOT-CANDIDATE-COUNT + 3) / 4                                 
279200     COMPUTE WS-BOT-Q2 =                                                  
279300         (WS-BOT-CANDIDATE-COUNT + 1) / 2                                 
279400     COMPUTE WS-BOT-Q3 =                                                  
279500         ((3 * WS-BOT-CANDIDATE-COUNT) + 3) / 4                           
279600     MOVE 1 TO WS-BOT-BUCKET-LO (1)                                       
279700     MOVE WS-BOT-Q1 TO WS-BOT-BUCKET-HI (1)                               
279800     COMPUTE WS-BOT-BUCKET-LO (2) = WS-BOT-Q1 + 1                         
279900     MOVE WS-BOT-Q2 TO WS-BOT-BUCKET-HI (2)                               
280000     COMPUTE WS-BOT-BUCKET-LO (3) = WS-BOT-Q2 + 1                         
280100     MOVE WS-BOT-Q3 TO WS-BOT-BUCKET-HI (3)                               
280200     COMPUTE WS-BOT-BUCKET-LO (4) = WS-BOT-Q3 + 1                         
280300     MOVE WS-BOT-CANDIDATE-COUNT TO WS-BOT-BUCKET-HI (4)                  
280400     EVALUATE WS-PRM-BOT-DIFFICULTY                                       
280500         WHEN "easy   " MOVE 1 TO WS-BOT-BUCKET-NDX                       
280600         WHEN "hard   " MOVE 3 TO WS-BOT-BUCKET-NDX                       
280700         WHEN "extreme" MOVE 4 TO WS-BOT-BUCKET-NDX                       
280800         WHEN OTHER     MOVE 2 TO WS-BOT-BUCKET-NDX                       
280900     END-EVALUATE                                                         
281000     PERFORM 7535-FIND-NONEMPTY-BUCKET THRU 7535-EXIT                     
281100     MOVE WS-BOT-CAND-WORD (WS-BOT-BUCKET-HI (WS-BOT-BUCKET-NDX))         
281200         TO WS-SCR-WORD                                                   
281300     MOVE WS-BOT-CAND-LEN (WS-BOT-BUCKET-HI (WS-BOT-BUCKET-NDX))          
281400         TO WS-SCR-LEN.                                                   
281500 7530-EXIT.                                                               
281600     EXIT.                                                                
281700*                                                                         
281800*    NEAREST-BUCKET PREFERENCE TABLE (WS-BOT-BUCKET-ORDER, LOADED         
281900*    IN WORKING-STORAGE) GIVES, FOR EACH STARTING BUCKET, THE             
282000*    BUCKETS TO TRY IN ORDER OF INCREASING DISTANCE.  COLUMN ONE          
282100*    OF EACH ROW IS ALWAYS THE STARTING BUCKET ITSELF, SO THE             
282200*    FIRST PASS THROUGH THIS PARAGRAPH RE-TESTS IT -- HARMLESS,           
282300*    IT WAS ALREADY KNOWN EMPTY OR THIS PARAGRAPH WOULD NOT HAVE          
282400*    BEEN CALLED.                                                         
282500 7535-FIND-NONEMPTY-BUCKET.                                               
282600     MOVE WS-BOT-BUCKET-NDX TO WS-BOT-BUCKET-START                        
282700     PERFORM 7537-TEST-ONE-CANDIDATE THRU 7537-EXIT                       
282800         VARYING WS-BOT-BUCKET-RADIUS FROM 1 BY 1                         
282900             UNTIL WS-BOT-BUCKET-RADIUS > 4                               
283000                OR WS-BOT-BUCKET-HI (WS-BOT-BUCKET-NDX)                   
283100                   NOT < WS-BOT-BUCKET-LO (WS-BOT-BUCKET-NDX).            
283200 7535-EXIT.                                                               
283300     EXIT.                                                                
283400*                                                                         
283500*    FINAL SANITY PASS OVER THE SORTED LIST BEFORE THE TOP                
283600*    CANDIDATE IS HANDED BACK AS THE BOT'S WORD CHOICE.                   
283700 7537-TEST-ONE-CANDIDATE.                                                 
283800     MOVE WS-BOT-BUCKET-ORDER-COL                                         
283900             (WS-BOT-BUCKET-START WS-BOT-BUCKET-RADIUS)                   
284000         TO WS-BOT-BUCKET-NDX.                                            
284100 7537-EXIT.                                                               
284200     EXIT.                                                                
284300*                                                                         
284400*****************************************************************         
284500*    8000-SERIES.  HWF-MATCH-END -- CHECKED AT THE TOP OF EVERY           
284600*    ROUND-START EVENT AND AGAIN AFTER EVERY ROUND RESOLUTION.            
284700*    THE FOUR END CONDITIONS ARE TESTED IN THE HOUSE'S FIXED              
284800*    ORDER; THE FIRST ONE THAT FIRES SETS WS-MATCH-IS-OVER AND            
284900*    LEAVES THE WINNER'S ROSTER SLOT IN WS-MATCH-WINNER-NDX.              
285000*****************************************************************         
285100*                                                                         
285200 8000-CHECK-MATCH-END.                                                    
285300     IF NOT WS-MATCH-IS-OVER                                              
285400         PERFORM 8010-FIND-LEADER THRU 8010-EXIT                          
285500         IF WS-ROSTER-COUNT = 1                                           
285600            AND WS-PLY-BALLOONS (1) NOT > ZERO                            
285700             MOVE 1 TO WS-MATCH-WINNER-NDX                                
285800             MOVE "LAST CONTENDER" TO WS-MATCH-END-REASON                 
285900             SET WS-MATCH-IS-OVER TO TRUE                                 
286000         END-IF                                                           
286100         IF NOT WS-MATCH-IS-OVER AND WS-PRM-MAX-SCORE > ZERO              
286200             IF WS-PLY-SCORE (WS-MATCH-WINNER-NDX)                        
286300                NOT < WS-PRM-MAX-SCORE                                    
286400                 MOVE "SCORE LIMIT REACHED" TO WS-MATCH-END-REASON        
286500                 SET WS-MATCH-IS-OVER TO TRUE                             
286600             END-IF                                                       
286700         END-IF                                                           
286800         IF NOT WS-MATCH-IS-OVER AND WS-PRM-MAX-ROUNDS > ZERO             
286900             IF WS-ROUND-NUMBER NOT < WS-PRM-MAX-ROUNDS                   
287000                 MOVE "ROUND LIMIT REACHED" TO WS-MATCH-END-REASON        
287100                 SET WS-MATCH-IS-OVER TO TRUE                             
287200             END-IF                                                       
287300         END-IF                                                           
287400         IF NOT WS-MATCH-IS-OVER AND WS-ROSTER-COUNT > 1                  
287500             PERFORM 8020-COUNT-WITH-BALLOONS THRU 8020-EXIT              
287600             IF WS-SCR-COUNT NOT > 1                                      
287700                 PERFORM 8030-FIND-LONE-BALLOON-HOLDER                    
287800                     THRU 8030-EXIT                                       
287900                 SET WS-MATCH-IS-OVER TO TRUE                             
288000             END-IF                                                       
288100         END-IF                                                           
288200     END-IF.                                                              
288300 8000-EXIT.                                                               
288400     EXIT.                                                                
288500*                                                                         
288600*    LEADER BY (SCORE, BALLOONS) DESCENDING, ROSTER-WIDE.  USED           
288700*    AS THE SCORE-LIMIT/ROUND-LIMIT WINNER AND AS THE FALLBACK            
288800*    WINNER WHEN NO ONE HOLDS A BALLOON.                                  
288900 8010-FIND-LEADER.                                                        
289000     MOVE 1 TO WS-MATCH-WINNER-NDX                                        
289100     PERFORM 8012-COMPARE-ONE-FOR-LEADER THRU 8012-EXIT                   
289200         VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > WS-ROSTER-COUNT.         
289300 8010-EXIT.                                                               
289400     EXIT.                                                                
289500*                                                                         
289600*    ONE COMPARISON OF THE LEADER-BY-SCORE SCAN BEHIND                    
289700*    8000-CHECK-MATCH-END.                                                
289800 8012-COMPARE-ONE-FOR-LEADER.                                             
289900     IF WS-PLY-SCORE (WS-IX) > WS-PLY-SCORE (WS-MATCH-WINNER-NDX)         
290000         MOVE WS-IX TO WS-MATCH-WINNER-NDX                                
290100     ELSE                                                                 
290200         IF WS-PLY-SCORE (WS-IX) =                                        
290300            WS-PLY-SCORE (WS-MATCH-WINNER-NDX)                            
290400            AND WS-PLY-BALLOONS (WS-IX) >                                 
290500                WS-PLY-BALLOONS (WS-MATCH-WINNER-NDX)                     
290600             MOVE WS-IX TO WS-MATCH-WINNER-NDX                            
290700         END-IF                                                           
290800     END-IF.                                                              
290900 8012-EXIT.                                                               
291000     EXIT.                                                                
291100*                                                                         
291200*    A BALLOON-POP MATCH ENDS WHEN ONLY ONE PLAYER STILL HAS              
291300*    BALLOONS -- THIS COUNTS HOW MANY DO.                                 
291400 8020-COUNT-WITH-BALLOONS.                                                
291500     MOVE ZERO TO WS-SCR-COUNT                                            
291600     PERFORM 8022-TALLY-ONE-BALLOON-HOLDER THRU 8022-EXIT                 
291700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ROSTER-COUNT.         
291800 8020-EXIT.                                                               
291900     EXIT.                                                                
292000*                                                                         
292100*    TESTS ONE ROSTER SLOT FOR A LIVE BALLOON COUNT.                      
292200*    A PLAYER AT ZERO BALLOONS IS OUT OF THE BALLOON-POP MATCH            
292300*    EVEN IF THEY ARE STILL PHYSICALLY IN THE ROSTER TABLE.               
292400 8022-TALLY-ONE-BALLOON-HOLDER.                                           
292500     IF WS-PLY-BALLOONS (WS-IX) > ZERO                                    
292600         ADD 1 TO WS-SCR-COUNT                                            
292700     END-IF.                                                              
292800 8022-EXIT.                                                               
292900     EXIT.                                                                
293000*                                                                         
293100*    ENTERED WITH WS-SCR-COUNT HOLDING THE NUMBER OF PLAYERS              
293200*    STILL CARRYING A BALLOON (0 OR 1 -- THE CALLER ALREADY               
293300*    RULED OUT 2 OR MORE).  ONE HOLDER WINS OUTRIGHT; ZERO                
293400*    HOLDERS LEAVES THE SCORE LEADER FROM 8010 IN PLACE.                  
293500 8030-FIND-LONE-BALLOON-HOLDER.                                           
293600     IF WS-SCR-COUNT = 1                                                  
293700         PERFORM 8032-TEST-ONE-BALLOON-HOLDER THRU 8032-EXIT              
293800             VARYING WS-IX FROM 1 BY 1                                    
293900                 UNTIL WS-IX > WS-ROSTER-COUNT                            
294000                    OR WS-PLY-BALLOONS (WS-IX) > ZERO                     
294100         MOVE WS-IX TO WS-MATCH-WINNER-NDX                                
294200     END-IF                                                               
294300     MOVE "LAST CONTENDER" TO WS-MATCH-END-REASON.                        
294400 8030-EXIT.                                                               
294500     EXIT.                                                                
294600*                                                                         
294700*    LOCATES THE ONE REMAINING BALLOON HOLDER TO NAME AS MATCH            
294800*    WINNER.                                                              
294900 8032-TEST-ONE-BALLOON-HOLDER.                                            
295000     CONTINUE.                                                            
295100 8032-EXIT.                                                               
295200     EXIT.                                                                
295300*                                                                         
295400*****************************************************************         
295500*  9000-WRITE-STANDINGS-REPORT  --  BATCH FLOW STEP FIVE.  CLOSES         
295600*  OUT WHATEVER ROUND WAS STILL BEING LISTED, THEN PRINTS THE             
295700*  STANDINGS TABLE AND THE MATCH TRAILER.  CALLED EXACTLY ONCE,           
295800*  WHETHER THE RUN ENDED ON END-OF-INPUT OR ON HWF-MATCH-END.             
295900*****************************************************************         
296000 9000-WRITE-STANDINGS-REPORT.                                             
296100     IF WS-LAST-REPORTED-ROUND > ZERO                                     
296200         PERFORM 2030-WRITE-ROUND-TOTAL-LINE THRU 2030-EXIT               
296300     END-IF                                                               
296400     MOVE SPACE TO WS-RPT-PRINT-LINE                                      
296500     WRITE RPT-PRINT-REC FROM WS-RPT-PRINT-LINE                           
296600     PERFORM 8010-FIND-LEADER THRU 8010-EXIT                              
296700     IF WS-MATCH-END-REASON = SPACE                                       
296800         MOVE "END OF INPUT" TO WS-MATCH-END-REASON                       
296900     END-IF                                                               
297000     WRITE RPT-PRINT-REC FROM WS-RPT-STANDINGS-HDR                        
297100     PERFORM 9010-BUILD-SORT-ORDER THRU 9010-EXIT                         
297200     PERFORM 9020-WRITE-ONE-STANDING THRU 9020-EXIT                       
297300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ROSTER-COUNT          
297400     MOVE SPACE TO WS-RPT-PRINT-LINE                                      
297500     WRITE RPT-PRINT-REC FROM WS-RPT-PRINT-LINE                           
297600     PERFORM 9030-WRITE-TRAILER THRU 9030-EXIT.                           
297700 9000-EXIT.                                                               
297800     EXIT.                                                                
297900*                                                                         
298000*****************************************************************         
298100*  9010-9016  --  SELECTION SORT OF THE ROSTER SUBSCRIPTS INTO            
298200*  STANDINGS ORDER, DESCENDING BY (SCORE, BALLOONS).  SAME                
298300*  SELECT-THE-BEST-REMAINING-SLOT SHAPE AS 7520-7526 ABOVE, RUN           
298400*  OVER WS-RPT-SORT-NDX INSTEAD OF THE BOT CANDIDATE TABLE.               
298500*****************************************************************         
298600 9010-BUILD-SORT-ORDER.                                                   
298700     PERFORM 9012-INIT-ONE-SORT-SLOT THRU 9012-EXIT                       
298800         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ROSTER-COUNT          
298900     PERFORM 9014-SELECT-ONE-SORT-POSITION THRU 9014-EXIT                 
299000         VARYING WS-IX FROM 1 BY 1                                        
299100             UNTIL WS-IX > WS-ROSTER-COUNT.                               
299200 9010-EXIT.                                                               
299300     EXIT.                                                                
299400*                                                                         
299500*    LOADS ONE ROSTER SLOT INTO THE STANDINGS-SORT WORK TABLE             
299600*    AHEAD OF THE DESCENDING-SCORE SORT.                                  
299700 9012-INIT-ONE-SORT-SLOT.                                                 
299800     MOVE WS-IX TO WS-RPT-SORT-NDX (WS-IX).                               
299900 9012-EXIT.                                                               
300000     EXIT.                                                                
300100*                                                                         
300200*    ONE PASS OF THE SELECTION SORT THAT ORDERS THE STANDINGS             
300300*    TABLE BY SCORE, HIGHEST FIRST.                                       
300400 9014-SELECT-ONE-SORT-POSITION.                                           
300500     SET WS-CAND-NDX TO WS-IX                                             
300600     PERFORM 9016-FIND-BETTER-SORT-SLOT THRU 9016-EXIT                    
300700         VARYING WS-IY FROM WS-IX BY 1                                    
300800             UNTIL WS-IY > WS-ROSTER-COUNT                                
300900     IF WS-CAND-NDX NOT = WS-IX                                           
301000         MOVE WS-RPT-SORT-NDX (WS-IX) TO WS-RPT-SORT-TEMP                 
301100         MOVE WS-RPT-SORT-NDX (WS-CAND-NDX)                               
301200             TO WS-RPT-SORT-NDX (WS-IX)                                   
301300         MOVE WS-RPT-SORT-TEMP TO WS-RPT-SORT-NDX (WS-CAND-NDX)           
301400     END-IF.                                                              
301500 9014-EXIT.                                                               
301600     EXIT.                                                                
301700*                                                                         
301800*    COMPARES ONE SORT-TABLE ENTRY AGAINST THE CURRENT BEST               
301900*    DURING THE SELECTION SORT PASS.                                      
302000 9016-FIND-BETTER-SORT-SLOT.                                              
302100     IF WS-PLY-SCORE (WS-RPT-SORT-NDX (WS-IY)) >                          
302200        WS-PLY-SCORE (WS-RPT-SORT-NDX (WS-CAND-NDX))                      
302300         SET WS-CAND-NDX TO WS-IY                                         
302400     ELSE                                                                 
302500         IF WS-PLY-SCORE (WS-RPT-SORT-NDX (WS-IY)) =                      
302600            WS-PLY-SCORE (WS-RPT-SORT-NDX (WS-CAND-NDX))                  
302700            AND WS-PLY-BALLOONS (WS-RPT-SORT-NDX (WS-IY)) >               
302800                WS-PLY-BALLOONS (WS-RPT-SORT-NDX (WS-CAND-NDX))           
302900             SET WS-CAND-NDX TO WS-IY                                     
303000         END-IF                                                           
303100     END-IF.                                                              
303200 9016-EXIT.                                                               
303300     EXIT.                                                                
303400*                                                                         
303500*****************************************************************         
303600*  9020-WRITE-ONE-STANDING  --  ONE STANDINGS-SECTION LINE, IN            
303700*  THE ORDER 9010-9016 JUST BUILT.                                        
303800*****************************************************************         
303900 9020-WRITE-ONE-STANDING.                                                 
304000     SET WS-CAND-NDX TO WS-RPT-SORT-NDX (WS-IX)                           
304100     MOVE SPACE TO WS-RPT-STANDINGS-LINE                                  
304200     MOVE WS-PLY-NAME       (WS-CAND-NDX) TO STL-NAME                     
304300     MOVE WS-PLY-SCORE      (WS-CAND-NDX) TO STL-SCORE                    
304400     MOVE WS-PLY-BALLOONS   (WS-CAND-NDX) TO STL-BALLOONS                 
304500     MOVE WS-PLY-COINS      (WS-CAND-NDX) TO STL-COINS                    
304600     MOVE WS-PLY-LEVEL      (WS-CAND-NDX) TO STL-LEVEL                    
304700     MOVE WS-PLY-LL-REVEAL  (WS-CAND-NDX) TO STL-LL-REVEAL                
304800     MOVE WS-PLY-LL-REMOVE  (WS-CAND-NDX) TO STL-LL-REMOVE                
304900     MOVE WS-PLY-LL-RETRY   (WS-CAND-NDX) TO STL-LL-RETRY                 
305000     MOVE WS-PLY-ELIMINATED (WS-CAND-NDX) TO STL-ELIMINATED               
305100     WRITE RPT-PRINT-REC FROM WS-RPT-STANDINGS-LINE.                      
305200 9020-EXIT.                                                               
305300     EXIT.                                                                
305400*                                                                         
305500*****************************************************************         
305600*  9030-WRITE-TRAILER  --  MATCH TOTALS, TWO PRINT LINES.                 
305700*****************************************************************         
305800 9030-WRITE-TRAILER.                                                      
305900     MOVE SPACE TO WS-RPT-TRAILER-LINE-1                                  
306000     MOVE WS-ROUNDS-PLAYED     TO TRL-ROUNDS                              
306100     MOVE WS-EVENTS-PROCESSED  TO TRL-EVENTS                              
306200     MOVE WS-GUESSES-PROCESSED TO TRL-GUESSES                             
306300     MOVE WS-WRONG-PROCESSED   TO TRL-WRONG                               
306400     WRITE RPT-PRINT-REC FROM WS-RPT-TRAILER-LINE-1                       
306500     MOVE SPACE TO WS-RPT-TRAILER-LINE-2                                  
306600     MOVE WS-MATCH-TOTAL-POINTS TO TRL-POINTS                             
306700     MOVE WS-PLY-NAME (WS-MATCH-WINNER-NDX) TO TRL-WINNER-NAME            
306800     MOVE WS-MATCH-END-REASON   TO TRL-REASON                             
306900     WRITE RPT-PRINT-REC FROM WS-RPT-TRAILER-LINE-2.                      
307000 9030-EXIT.                                                               
307100     EXIT.                                                                
