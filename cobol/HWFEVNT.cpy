000100*****************************************************************         
000200*                                                               *         
000300*  HWFEVNT  --  CHRONOLOGICAL ROUND/GUESS EVENT RECORD FOR THE  *         
000400*                HANGIN' MATCH ENGINE (HWFMATCH).               *         
000500*                                                               *         
000600*****************************************************************         
000700* CHANGE LOG.                                                             
000800*    1989-05-02  CHIPMAN     ORIGINAL COPYBOOK.                           
000900*    1991-08-14  CHIPMAN     ADDED THE THREE LIFELINE EVENT               
001000*                            TYPES (RVL/RMV/RTY).                         
001100*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
001200*                            NO CHANGE REQUIRED.                          
001300*****************************************************************         
001400 01  EVT-EVENT-RECORD.                                                    
001500*        ROUND-START, CHOOSE-WORD, GUESS, LIFELINE-RVL,                   
001600*        LIFELINE-RMV OR LIFELINE-RTY.                                    
001700     05  EVT-TYPE                    PIC X(12).                           
001800*        THE PLAYER TAKING THE ACTION.                                    
001900     05  EVT-PLAYER-ID               PIC X(08).                           
002000*        SECRET WORD -- CHOOSE-WORD EVENTS ONLY.                          
002100     05  EVT-WORD                    PIC X(12).                           
002200*        GUESSED LETTER -- GUESS EVENTS ONLY.                             
002300     05  EVT-LETTER                  PIC X(01).                           
002400     05  FILLER                      PIC X(47).                           
