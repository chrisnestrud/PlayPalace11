000100*****************************************************************         
000200*                                                               *         
000300*  PIRGEMR  --  GEM RECORD FOR THE PIRATES GEM LEDGER (PIRGEM). *         
000400*                ONE RECORD PER GEM HELD BY A PLAYER.           *         
000500*                                                               *         
000600*****************************************************************         
000700* CHANGE LOG.                                                             
000800*    1991-03-04  CHIPMAN     ORIGINAL COPYBOOK.                           
000900*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
001000*                            NO CHANGE REQUIRED.                          
001100*****************************************************************         
001200 01  GEM-GEM-RECORD.                                                      
001300*        OWNING PLAYER.                                                   
001400     05  GEM-PLAYER-ID               PIC X(08).                           
001500*        GEM TYPE CODE.                                                   
001600     05  GEM-TYPE                    PIC 9(02).                           
001700*        GEM VALUE, ADDED TO THE PLAYER'S SCORE.                          
001800     05  GEM-VALUE                   PIC S9(05).                          
001900     05  FILLER                      PIC X(65).                           
