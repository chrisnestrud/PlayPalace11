000100*****************************************************************         
000200*                                                               *         
000300*  HWFPLYR  --  PLAYER MASTER RECORD FOR THE HANGIN' MATCH      *         
000400*                ENGINE (HWFMATCH).  READ ONCE AS THE ROSTER,   *         
000500*                THEN MAINTAINED IN THE WS-ROSTER-TABLE ENTRY   *         
000600*                OF THE SAME LAYOUT FOR THE LIFE OF THE RUN.    *         
000700*                MAXIMUM EIGHT PLAYERS PER MATCH.               *         
000800*                                                               *         
000900*****************************************************************         
001000* CHANGE LOG.                                                             
001100*    1989-05-02  CHIPMAN     ORIGINAL COPYBOOK, CARRIED SCORE             
001200*                            AND BALLOONS ONLY.                           
001300*    1990-02-18  CHIPMAN     ADDED PLY-COINS AND PLY-LEVEL FOR            
001400*                            THE COIN-SHOP RELEASE.                       
001500*    1991-08-14  CHIPMAN     ADDED THE THREE LIFELINE COUNTERS            
001600*                            AND PLY-RETRY-ACTIVE.                        
001700*    1993-02-19  R.HALVERSN  ADDED PLY-IS-HOST FOR ROUND-1                
001800*                            PAIRING (SEE HWF-PAIRING).                   
001900*    1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS HERE,            
002000*                            NO CHANGE REQUIRED.                          
002100*    2002-06-30  T.OKONKWO   TICKET HWF-114, WIDENED FILLER TO            
002200*                            BRING THE RECORD OUT TO 80 BYTES             
002300*                            AND ADDED THE PLY-RANK-VIEW                  
002400*                            REDEFINES FOR THE STANDINGS SORT.            
002500*    2006-09-05  T.OKONKWO   TICKET HWF-151, ADDED 88-LEVELS              
002600*                            FOR THE Y/N INDICATOR BYTES SO               
002700*                            THE PAIRING LOGIC READS CLEANER.             
002800*****************************************************************         
002900 01  PLY-PLAYER-RECORD.                                                   
003000*        PLAYER IDENTIFIER, UNIQUE WITHIN THE ROSTER.                     
003100     05  PLY-ID                      PIC X(08).                           
003200*        DISPLAY NAME FOR THE STANDINGS REPORT.                           
003300     05  PLY-NAME                    PIC X(20).                           
003400*        "Y" WHEN THE ROSTER SLOT IS A BOT PLAYER.                        
003500     05  PLY-IS-BOT                  PIC X(01).                           
003600         88  PLY-BOT-PLAYER              VALUE "Y".                       
003700         88  PLY-HUMAN-PLAYER             VALUE "N".                      
003800*        "Y" ON AT MOST ONE ROSTER ENTRY -- THE ROUND-1 HOST.             
003900     05  PLY-IS-HOST                 PIC X(01).                           
004000         88  PLY-MATCH-HOST               VALUE "Y".                      
004100*        BALLOONS REMAINING.  ELIMINATED AT ZERO.                         
004200     05  PLY-BALLOONS                PIC S9(03).                          
004300*        CUMULATIVE SCORE ACROSS ALL ROUNDS PLAYED.                       
004400     05  PLY-SCORE                   PIC S9(05).                          
004500*        COINS EARNED (SCORE AWARD ALSO ADDS POINTS X 2,                  
004600*        WHEEL COIN-BONUS OUTCOME ADDS A FLAT 10).                        
004700     05  PLY-COINS                   PIC S9(05).                          
004800*        1 + SCORE DIV 5, INTEGER DIVISION.  NEVER DECREASES.             
004900     05  PLY-LEVEL                   PIC 9(03).                           
005000*        CONSECUTIVE CORRECT LETTER GUESSES BY THIS PLAYER.               
005100     05  PLY-CORRECT-STREAK          PIC 9(03).                           
005200*        CONSECUTIVE WRONG LETTER GUESSES BY THIS PLAYER.                 
005300     05  PLY-WRONG-STREAK            PIC 9(03).                           
005400*        REVEAL LIFELINES HELD.                                           
005500     05  PLY-LL-REVEAL               PIC 9(02).                           
005600*        REMOVE-STRIKE LIFELINES HELD.                                    
005700     05  PLY-LL-REMOVE               PIC 9(02).                           
005800*        RETRY-SHIELD LIFELINES HELD.                                     
005900     05  PLY-LL-RETRY                PIC 9(02).                           
006000*        "Y" WHILE A RETRY SHIELD IS ARMED FOR THIS PLAYER.               
006100     05  PLY-RETRY-ACTIVE            PIC X(01).                           
006200         88  PLY-SHIELD-ARMED             VALUE "Y".                      
006300*        "Y" ONCE PLY-BALLOONS REACHES ZERO.                              
006400     05  PLY-ELIMINATED              PIC X(01).                           
006500         88  PLY-IS-ELIMINATED            VALUE "Y".                      
006600         88  PLY-IS-ACTIVE                VALUE "N".                      
006700     05  FILLER                      PIC X(20).                           
006800*                                                                         
006900*    ALTERNATE VIEW OF THE SAME 80 BYTES USED BY THE STANDINGS            
007000*    CONTROL BREAK TO PAIR-COMPARE (SCORE, BALLOONS) WITHOUT              
007100*    UNSTRINGING THE WHOLE RECORD.                                        
007200*                                                                         
007300 01  PLY-RANK-VIEW REDEFINES PLY-PLAYER-RECORD.                           
007400     05  PLY-RANK-IDENTITY           PIC X(29).                           
007500     05  PLY-RANK-BALLOONS           PIC S9(03).                          
007600     05  PLY-RANK-SCORE              PIC S9(05).                          
007700     05  FILLER                      PIC X(43).                           
