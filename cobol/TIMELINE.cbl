000100*****************************************************************         
000200*                                                               *         
000300*   T I M E L I N E                                             *         
000400*                                                               *         
000500*   SCHEDULED-ANNOUNCEMENT ENGINE FOR THE PIRATES SUITE.  KEEPS *         
000600*   AN IN-MEMORY TABLE OF PENDING ANNOUNCEMENTS AND SUPPORTS    *         
000700*   INSERT, CANCEL-BY-TAG AND PROCESS-AT-TICK OPERATIONS.  NO   *         
000800*   PRODUCTION FILES ARE READ -- THIS DECK CARRIES ITS OWN      *         
000900*   FIXTURE OF OPERATIONS SO THE ENGINE CAN BE PROVEN OUT ON    *         
001000*   ITS OWN, THE SAME WAY THE OLD RANDOM-NUMBER DEMO WAS.       *         
001100*                                                               *         
001200*****************************************************************         
001300 IDENTIFICATION DIVISION.                                                 
001400 PROGRAM-ID.    TIMELINE.                                                 
001500 AUTHOR.        CHIPMAN.                                                  
001600 INSTALLATION.  EMIT GAMES GROUP.                                         
001700 DATE-WRITTEN.  10/02/92.                                                 
001800 DATE-COMPILED.                                                           
001900 SECURITY.      NONE.                                                     
002000*****************************************************************         
002100* CHANGE LOG.                                                             
002200*   1992-10-02  CHIPMAN     ORIGINAL VERSION, LIFTED FROM THE             
002300*                           PIRATES SPEECH-QUEUE PROTOTYPE AND            
002400*                           BUILT AS A STAND-ALONE PROOF DECK.            
002500*   1994-11-08  R.HALVERSN  CANCEL NOW COMPACTS THE TABLE                 
002600*                           INSTEAD OF BLANKING THE TAG IN PLACE.         
002700*   1997-06-19  R.HALVERSN  RAISED THE TABLE FROM 12 TO 20                
002800*                           ENTRIES (TICKET PIR-030).                     
002900*   1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS ON THE            
003000*                           TIMELINE ENTRY, ONLY THE RUN-START            
003100*                           BANNER; WIDENED TO A FOUR-DIGIT YEAR.         
003200*   1999-02-11  CHIPMAN     Y2K FIX APPLIED AND UNIT TESTED               
003300*                           AGAINST THE 01/01/2000 BOUNDARY               
003400*                           (TICKET PIR-022).                             
003500*   2013-11-04  T.OKONKWO   TICKET HWF-142.  2000-INSERT-EVENT            
003600*                           AND 2100-CANCEL-TAG NOW GUARD THEIR           
003700*                           REJECTION PATHS WITH A GO TO EXIT             
003800*                           INSTEAD OF WRAPPING THE NORMAL PATH           
003900*                           IN AN IF, AND EVERY PERFORM OF A              
004000*                           PARAGRAPH CARRYING ITS OWN -EXIT NOW          
004100*                           RUNS PERFORM ... THRU ...-EXIT.  ALSO         
004200*                           PROMOTED WS-TIMELINE-COUNT AND                
004300*                           WS-KEEP-COUNT TO 77-LEVEL.                    
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.  IBM-370.                                               
004800 OBJECT-COMPUTER.  IBM-370.                                               
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS LOWER-LETTERS IS "a" THRU "z"                                  
005200     UPSI-0 ON STATUS IS TLN-TRACE-ON                                     
005300            OFF STATUS IS TLN-TRACE-OFF.                                  
005400*                                                                         
005500* //TIMELINE JOB 1,NOTIFY=&SYSUID                                         
005600* //***************************************************/                  
005700* //COBRUN  EXEC IGYWCL                                                   
005800* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(TIMELINE),DISP=SHR                   
005900* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(TIMELINE),DISP=SHR                  
006000* //***************************************************/                  
006100* // IF RC = 0 THEN                                                       
006200* //***************************************************/                  
006300* //RUN     EXEC PGM=TIMELINE                                             
006400* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
006500* //SYSUDUMP  DD DUMMY                                                    
006600* //***************************************************/                  
006700* // ELSE                                                                 
006800* // ENDIF                                                                
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 WORKING-STORAGE SECTION.                                                 
007200*                                                                         
007300*    STANDALONE TABLE-COUNTS -- 77-LEVEL, SAME SHOP HABIT THE             
007400*    OLDER BOARD-GAME DECKS CARRY.                                        
007500*                                                                         
007600 77  WS-TIMELINE-COUNT                PIC 9(02) COMP VALUE ZERO.          
007700 77  WS-KEEP-COUNT                    PIC 9(02) COMP VALUE ZERO.          
007800*                                                                         
007900*    RUN-DATE WORK AREA FOR THE RUN-START BANNER.                         
008000*                                                                         
008100 01  WS-RUN-DATE-AREA.                                                    
008200     05  WS-RUN-DATE                 PIC 9(08).                           
008300     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
008400         10  WS-RUN-YEAR             PIC 9(04).                           
008500         10  WS-RUN-MONTH            PIC 9(02).                           
008600         10  WS-RUN-DAY              PIC 9(02).                           
008700     05  FILLER                      PIC X(02).                           
008800*                                                                         
008900*    LIVE SCHEDULE -- ONE ENTRY PER PENDING ANNOUNCEMENT.  THE            
009000*    SAME TABLE COPYBOOK THE MATCH ENGINE WOULD SCHEDULE                  
009100*    ANNOUNCEMENTS AGAINST, SO THE TWO NEVER DRIFT APART.                 
009200*                                                                         
009300     COPY TLETAB REPLACING ==TLE-== BY ==WS-TLE-==.                       
009400*                                                                         
009500*    THE PROOF-DECK FIXTURE.  SEVEN OPERATIONS AGAINST A SAMPLE           
009600*    PIRATES VOYAGE: THREE ANNOUNCEMENTS SCHEDULED, ONE OF THEM           
009700*    LATER CANCELLED, THEN TWO PROCESS CALLS SHOWING WHAT COMES           
009800*    DUE AT EACH TICK AND WHAT IS STILL CARRIED FORWARD.  EACH            
009900*    COLUMN IS LOADED AS FILLER LITERALS AND RE-VIEWED AS A               
010000*    TABLE, SAME IDIOM AS THE MATCH ENGINE'S DICTIONARY.                  
010100*                                                                         
010200 01  WS-FIX-OPCODE-LOAD.                                                  
010300     05  FILLER                      PIC X(01) VALUE "I".                 
010400     05  FILLER                      PIC X(01) VALUE "I".                 
010500     05  FILLER                      PIC X(01) VALUE "I".                 
010600     05  FILLER                      PIC X(01) VALUE "C".                 
010700     05  FILLER                      PIC X(01) VALUE "P".                 
010800     05  FILLER                      PIC X(01) VALUE "I".                 
010900     05  FILLER                      PIC X(01) VALUE "P".                 
011000 01  WS-FIX-OPCODE-TABLE REDEFINES WS-FIX-OPCODE-LOAD.                    
011100     05  WS-FIX-OPCODE OCCURS 7 TIMES  PIC X(01).                         
011200*                                                                         
011300 01  WS-FIX-TICK-LOAD.                                                    
011400     05  FILLER                      PIC 9(06) VALUE 000010.              
011500     05  FILLER                      PIC 9(06) VALUE 000012.              
011600     05  FILLER                      PIC 9(06) VALUE 000015.              
011700     05  FILLER                      PIC 9(06) VALUE 000000.              
011800     05  FILLER                      PIC 9(06) VALUE 000015.              
011900     05  FILLER                      PIC 9(06) VALUE 000015.              
012000     05  FILLER                      PIC 9(06) VALUE 000025.              
012100 01  WS-FIX-TICK-TABLE REDEFINES WS-FIX-TICK-LOAD.                        
012200     05  WS-FIX-TICK OCCURS 7 TIMES  PIC 9(06).                           
012300*                                                                         
012400 01  WS-FIX-DELAY-LOAD.                                                   
012500     05  FILLER                      PIC S9(04) VALUE +0005.              
012600     05  FILLER                      PIC S9(04) VALUE -0003.              
012700     05  FILLER                      PIC S9(04) VALUE +0010.              
012800     05  FILLER                      PIC S9(04) VALUE +0000.              
012900     05  FILLER                      PIC S9(04) VALUE +0000.              
013000     05  FILLER                      PIC S9(04) VALUE +0000.              
013100     05  FILLER                      PIC S9(04) VALUE +0000.              
013200 01  WS-FIX-DELAY-TABLE REDEFINES WS-FIX-DELAY-LOAD.                      
013300     05  WS-FIX-DELAY OCCURS 7 TIMES  PIC S9(04).                         
013400*                                                                         
013500 01  WS-FIX-TEXT-LOAD.                                                    
013600     05  FILLER PIC X(60) VALUE "LOOKOUT SPOTS A SAIL".                   
013700     05  FILLER PIC X(60) VALUE "STORM WARNING ISSUED".                   
013800     05  FILLER PIC X(60) VALUE "TREASURE ROOM UNLOCKED".                 
013900     05  FILLER PIC X(60) VALUE SPACE.                                    
014000     05  FILLER PIC X(60) VALUE SPACE.                                    
014100     05  FILLER PIC X(60) VALUE "KRAKEN SIGHTED NEARBY".                  
014200     05  FILLER PIC X(60) VALUE SPACE.                                    
014300 01  WS-FIX-TEXT-TABLE REDEFINES WS-FIX-TEXT-LOAD.                        
014400     05  WS-FIX-TEXT OCCURS 7 TIMES  PIC X(60).                           
014500*                                                                         
014600 01  WS-FIX-ONLY-SPECT-LOAD.                                              
014700     05  FILLER                      PIC X(01) VALUE "N".                 
014800     05  FILLER                      PIC X(01) VALUE "Y".                 
014900     05  FILLER                      PIC X(01) VALUE "N".                 
015000     05  FILLER                      PIC X(01) VALUE SPACE.               
015100     05  FILLER                      PIC X(01) VALUE SPACE.               
015200     05  FILLER                      PIC X(01) VALUE "N".                 
015300     05  FILLER                      PIC X(01) VALUE SPACE.               
015400 01  WS-FIX-ONLY-SPECT-TABLE REDEFINES WS-FIX-ONLY-SPECT-LOAD.            
015500     05  WS-FIX-ONLY-SPECT OCCURS 7 TIMES  PIC X(01).                     
015600*                                                                         
015700 01  WS-FIX-INCL-SPECT-LOAD.                                              
015800     05  FILLER                      PIC X(01) VALUE "Y".                 
015900     05  FILLER                      PIC X(01) VALUE "Y".                 
016000     05  FILLER                      PIC X(01) VALUE "N".                 
016100     05  FILLER                      PIC X(01) VALUE SPACE.               
016200     05  FILLER                      PIC X(01) VALUE SPACE.               
016300     05  FILLER                      PIC X(01) VALUE "Y".                 
016400     05  FILLER                      PIC X(01) VALUE SPACE.               
016500 01  WS-FIX-INCL-SPECT-TABLE REDEFINES WS-FIX-INCL-SPECT-LOAD.            
016600     05  WS-FIX-INCL-SPECT OCCURS 7 TIMES  PIC X(01).                     
016700*                                                                         
016800 01  WS-FIX-TAG-LOAD.                                                     
016900     05  FILLER PIC X(16) VALUE "LOOKOUT".                                
017000     05  FILLER PIC X(16) VALUE "STORM".                                  
017100     05  FILLER PIC X(16) VALUE SPACE.                                    
017200     05  FILLER PIC X(16) VALUE "STORM".                                  
017300     05  FILLER PIC X(16) VALUE SPACE.                                    
017400     05  FILLER PIC X(16) VALUE "KRAKEN".                                 
017500     05  FILLER PIC X(16) VALUE SPACE.                                    
017600 01  WS-FIX-TAG-TABLE REDEFINES WS-FIX-TAG-LOAD.                          
017700     05  WS-FIX-TAG OCCURS 7 TIMES  PIC X(16).                            
017800*                                                                         
017900*    GENERAL WORK AREA.                                                   
018000*                                                                         
018100 01  WS-EFF-DELAY                    PIC 9(04) COMP.                      
018200 01  WS-COUNTERS.                                                         
018300     05  WS-FIX-NDX                  PIC 9(02) COMP.                      
018400     05  FILLER                      PIC X(02).                           
018500*                                                                         
018600 PROCEDURE DIVISION.                                                      
018700*                                                                         
018800*****************************************************************         
018900*  0000-MAIN-CONTROL  --  TOP OF THE RUN.                                 
019000*****************************************************************         
019100 0000-MAIN-CONTROL.                                                       
019200     PERFORM 1000-INITIALIZE THRU 1000-EXIT                               
019300     PERFORM 1500-RUN-ONE-FIXTURE-OP THRU 1500-EXIT                       
019400         VARYING WS-FIX-NDX FROM 1 BY 1 UNTIL WS-FIX-NDX > 7              
019500     STOP RUN.                                                            
019600*                                                                         
019700 1000-INITIALIZE.                                                         
019800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                                
019900     IF TLN-TRACE-ON                                                      
020000         DISPLAY "TIMELINE RUN DATE " WS-RUN-MONTH "/"                    
020100                 WS-RUN-DAY "/" WS-RUN-YEAR                               
020200     END-IF                                                               
020300     DISPLAY "TIMELINE PROOF DECK STARTING".                              
020400 1000-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700*****************************************************************         
020800*  1500-RUN-ONE-FIXTURE-OP  --  DISPATCHES ONE FIXTURE ROW TO             
020900*  THE MATCHING ENGINE OPERATION.                                         
021000*****************************************************************         
021100 1500-RUN-ONE-FIXTURE-OP.                                                 
021200     IF WS-FIX-OPCODE (WS-FIX-NDX) = "I"                                  
021300         PERFORM 2000-INSERT-EVENT THRU 2000-EXIT                         
021400     ELSE                                                                 
021500         IF WS-FIX-OPCODE (WS-FIX-NDX) = "C"                              
021600             PERFORM 2100-CANCEL-TAG THRU 2100-EXIT                       
021700         ELSE                                                             
021800             PERFORM 2200-PROCESS-TICK THRU 2200-EXIT                     
021900         END-IF                                                           
022000     END-IF.                                                              
022100 1500-EXIT.                                                               
022200     EXIT.                                                                
022300*                                                                         
022400*****************************************************************         
022500*  2000-INSERT-EVENT  --  APPENDS ONE ANNOUNCEMENT.  DUE TICK IS          
022600*  THE INSERT TICK PLUS THE DELAY, WITH A NEGATIVE DELAY FLOORED          
022700*  AT ZERO.  THE TABLE IS NEVER RE-SORTED.                                
022800*****************************************************************         
022900 2000-INSERT-EVENT.                                                       
023000     IF WS-TIMELINE-COUNT NOT < 20                                        
023100         DISPLAY "TIMELINE INSERT REJECTED - TABLE FULL"                  
023200         GO TO 2000-EXIT                                                  
023300     END-IF                                                               
023400     ADD 1 TO WS-TIMELINE-COUNT                                           
023500     SET WS-TLE-NDX TO WS-TIMELINE-COUNT                                  
023600     IF WS-FIX-DELAY (WS-FIX-NDX) < ZERO                                  
023700         MOVE ZERO TO WS-EFF-DELAY                                        
023800     ELSE                                                                 
023900         MOVE WS-FIX-DELAY (WS-FIX-NDX) TO WS-EFF-DELAY                   
024000     END-IF                                                               
024100     COMPUTE WS-TLE-TICK (WS-TLE-NDX) =                                   
024200         WS-FIX-TICK (WS-FIX-NDX) + WS-EFF-DELAY                          
024300     MOVE WS-FIX-TEXT (WS-FIX-NDX)                                        
024400         TO WS-TLE-TEXT (WS-TLE-NDX)                                      
024500     MOVE WS-FIX-ONLY-SPECT (WS-FIX-NDX)                                  
024600         TO WS-TLE-ONLY-SPECT (WS-TLE-NDX)                                
024700     MOVE WS-FIX-INCL-SPECT (WS-FIX-NDX)                                  
024800         TO WS-TLE-INCL-SPECT (WS-TLE-NDX)                                
024900     MOVE WS-FIX-TAG (WS-FIX-NDX) TO WS-TLE-TAG (WS-TLE-NDX)              
025000     DISPLAY "TIMELINE INSERT DUE " WS-TLE-TICK (WS-TLE-NDX)              
025100             " " WS-TLE-TEXT (WS-TLE-NDX).                                
025200 2000-EXIT.                                                               
025300     EXIT.                                                                
025400*                                                                         
025500*****************************************************************         
025600*  2100-CANCEL-TAG  --  REMOVES EVERY ENTRY WHOSE TAG MATCHES             
025700*  THE FIXTURE ROW'S TAG.  A BLANK TAG IS A NO-OP.  SURVIVORS             
025800*  ARE COMPACTED SO NO HOLE IS LEFT BEHIND.                               
025900*****************************************************************         
026000 2100-CANCEL-TAG.                                                         
026100     IF WS-FIX-TAG (WS-FIX-NDX) = SPACE                                   
026200         DISPLAY "TIMELINE CANCEL IGNORED - BLANK TAG"                    
026300         GO TO 2100-EXIT                                                  
026400     END-IF                                                               
026500     MOVE ZERO TO WS-KEEP-COUNT                                           
026600     PERFORM 2110-KEEP-ONE-IF-NOT-TAGGED THRU 2110-EXIT                   
026700         VARYING WS-TLE-NDX FROM 1 BY 1                                   
026800             UNTIL WS-TLE-NDX > WS-TIMELINE-COUNT                         
026900     MOVE WS-KEEP-COUNT TO WS-TIMELINE-COUNT                              
027000     DISPLAY "TIMELINE CANCEL " WS-FIX-TAG (WS-FIX-NDX)                   
027100             " KEPT " WS-KEEP-COUNT.                                      
027200 2100-EXIT.                                                               
027300     EXIT.                                                                
027400*                                                                         
027500 2110-KEEP-ONE-IF-NOT-TAGGED.                                             
027600     IF WS-TLE-TAG (WS-TLE-NDX) NOT = WS-FIX-TAG (WS-FIX-NDX)             
027700         ADD 1 TO WS-KEEP-COUNT                                           
027800         IF WS-KEEP-COUNT NOT = WS-TLE-NDX                                
027900             MOVE WS-TLE-ENTRY (WS-TLE-NDX)                               
028000                 TO WS-TLE-ENTRY (WS-KEEP-COUNT)                          
028100         END-IF                                                           
028200     END-IF.                                                              
028300 2110-EXIT.                                                               
028400     EXIT.                                                                
028500*                                                                         
028600*****************************************************************         
028700*  2200-PROCESS-TICK  --  EMITS EVERY ENTRY DUE AT OR BEFORE THE          
028800*  FIXTURE ROW'S TICK, IN TABLE ORDER, AND RETAINS THE REST.              
028900*****************************************************************         
029000 2200-PROCESS-TICK.                                                       
029100     MOVE ZERO TO WS-KEEP-COUNT                                           
029200     PERFORM 2210-HANDLE-ONE-ENTRY THRU 2210-EXIT                         
029300         VARYING WS-TLE-NDX FROM 1 BY 1                                   
029400             UNTIL WS-TLE-NDX > WS-TIMELINE-COUNT                         
029500     MOVE WS-KEEP-COUNT TO WS-TIMELINE-COUNT                              
029600     DISPLAY "TIMELINE PROCESS AT " WS-FIX-TICK (WS-FIX-NDX)              
029700             " RETAINED " WS-KEEP-COUNT.                                  
029800 2200-EXIT.                                                               
029900     EXIT.                                                                
030000*                                                                         
030100 2210-HANDLE-ONE-ENTRY.                                                   
030200     IF WS-TLE-TICK (WS-TLE-NDX) NOT > WS-FIX-TICK (WS-FIX-NDX)           
030300         PERFORM 2220-EMIT-ONE-ENTRY THRU 2220-EXIT                       
030400     ELSE                                                                 
030500         ADD 1 TO WS-KEEP-COUNT                                           
030600         IF WS-KEEP-COUNT NOT = WS-TLE-NDX                                
030700             MOVE WS-TLE-ENTRY (WS-TLE-NDX)                               
030800                 TO WS-TLE-ENTRY (WS-KEEP-COUNT)                          
030900         END-IF                                                           
031000     END-IF.                                                              
031100 2210-EXIT.                                                               
031200     EXIT.                                                                
031300*                                                                         
031400*    DELIVERY, PER THE AUDIENCE FILTER: A NON-SPECTATOR RECEIVES          
031500*    THE ANNOUNCEMENT ONLY WHEN IT IS NOT FLAGGED SPECTATORS-             
031600*    ONLY; A SPECTATOR RECEIVES IT ONLY WHEN SPECTATORS ARE               
031700*    INCLUDED.                                                            
031800 2220-EMIT-ONE-ENTRY.                                                     
031900     DISPLAY "TIMELINE EMIT " WS-TLE-TEXT (WS-TLE-NDX)                    
032000     IF WS-TLE-ONLY-SPECT (WS-TLE-NDX) = "N"                              
032100         DISPLAY "  TO PLAYER    - YES"                                   
032200     ELSE                                                                 
032300         DISPLAY "  TO PLAYER    - NO"                                    
032400     END-IF                                                               
032500     IF WS-TLE-INCL-SPECT (WS-TLE-NDX) = "Y"                              
032600         DISPLAY "  TO SPECTATOR - YES"                                   
032700     ELSE                                                                 
032800         DISPLAY "  TO SPECTATOR - NO"                                    
032900     END-IF.                                                              
033000 2220-EXIT.                                                               
033100     EXIT.                                                                
