000100*****************************************************************         
000200*                                                               *         
000300*   P I R G E M                                                 *         
000400*                                                               *         
000500*   GEM-LEDGER ENGINE FOR THE PIRATES SUITE.  READS ONE GEM     *         
000600*   TRANSACTION PER RECORD, KEEPS AN IN-MEMORY GEM LIST AND     *         
000700*   RUNNING SCORE PER PLAYER, AND DISPLAYS THE RESULT OF EACH   *         
000800*   TRANSACTION PLUS AN END-OF-JOB PLAYER SUMMARY.              *         
000900*                                                               *         
001000*****************************************************************         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.    PIRGEM.                                                   
001300 AUTHOR.        CHIPMAN.                                                  
001400 INSTALLATION.  EMIT GAMES GROUP.                                         
001500 DATE-WRITTEN.  03/11/91.                                                 
001600 DATE-COMPILED.                                                           
001700 SECURITY.      NONE.                                                     
001800*****************************************************************         
001900* CHANGE LOG.                                                             
002000*   1991-03-11  CHIPMAN     ORIGINAL VERSION.  GEM TYPE 98 ON             
002100*                           THE INPUT RECORD MEANS "REMOVE",              
002200*                           WITH GEM-VALUE CARRYING THE 0-BASED           
002300*                           INDEX; TYPE 99 MEANS "RECALCULATE".           
002400*   1994-07-21  R.HALVERSN  REMOVE NOW COMPACTS THE GEM LIST              
002500*                           INSTEAD OF LEAVING A HOLE.                    
002600*   1997-02-14  R.HALVERSN  RAISED THE PER-PLAYER GEM LIST FROM           
002700*                           12 TO 20 SLOTS (TICKET PIR-030 -              
002800*                           TREASURE-ROOM PLAYERS WERE                    
002900*                           OVERFLOWING IT).                              
003000*   1998-11-30  CHIPMAN     Y2K SURVEY - NO DATE FIELDS ON THE            
003100*                           GEM RECORD, ONLY THE JOB-SUMMARY              
003200*                           BANNER; WIDENED TO A FOUR-DIGIT YEAR.         
003300*   1999-02-11  CHIPMAN     Y2K FIX APPLIED AND UNIT TESTED               
003400*                           AGAINST THE 01/01/2000 BOUNDARY               
003500*                           (TICKET PIR-022).                             
003600*   2013-11-04  T.OKONKWO   TICKET HWF-142.  1500-PROCESS-ONE-            
003700*                           GEM NOW USES A GO TO AT-END EXIT              
003800*                           INSTEAD OF NESTED AT END/NOT AT END,          
003900*                           AND EVERY PERFORM OF A PARAGRAPH              
004000*                           CARRYING ITS OWN -EXIT NOW RUNS               
004100*                           PERFORM ... THRU ...-EXIT.  ALSO              
004200*                           PROMOTED WS-GEMS-EOF-SW, WS-SLOT-             
004300*                           FOUND-SW AND WS-SLOT-NDX TO 77-LEVEL.         
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.  IBM-370.                                               
004800 OBJECT-COMPUTER.  IBM-370.                                               
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS LOWER-LETTERS IS "a" THRU "z"                                  
005200     UPSI-0 ON STATUS IS PIG-TRACE-ON                                     
005300            OFF STATUS IS PIG-TRACE-OFF.                                  
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT GEMS-IN-FILE  ASSIGN TO GEMIN                                 
005700         ORGANIZATION IS SEQUENTIAL.                                      
005800*                                                                         
005900* //PIRGEM   JOB 1,NOTIFY=&SYSUID                                         
006000* //***************************************************/                  
006100* //COBRUN  EXEC IGYWCL                                                   
006200* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(PIRGEM),DISP=SHR                     
006300* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(PIRGEM),DISP=SHR                    
006400* //***************************************************/                  
006500* // IF RC = 0 THEN                                                       
006600* //***************************************************/                  
006700* //RUN     EXEC PGM=PIRGEM                                               
006800* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR                               
006900* //GEMIN     DD DSN=&SYSUID..PIR.GEMIN,DISP=SHR                          
007000* //SYSUDUMP  DD DUMMY                                                    
007100* //***************************************************/                  
007200* // ELSE                                                                 
007300* // ENDIF                                                                
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  GEMS-IN-FILE                                                         
007800     RECORDING MODE F.                                                    
007900     COPY PIRGEMR REPLACING ==GEM-== BY ==WS-GEM-==.                      
008000*                                                                         
008100 WORKING-STORAGE SECTION.                                                 
008200*                                                                         
008300*    STANDALONE SWITCHES AND SUBSCRIPT -- 77-LEVEL, SAME SHOP             
008400*    HABIT THE OLDER BOARD-GAME DECKS CARRY.                              
008500*                                                                         
008600 77  WS-GEMS-EOF-SW                   PIC X(01) VALUE "N".                
008700     88  WS-GEMS-EOF                      VALUE "Y".                      
008800 77  WS-SLOT-FOUND-SW                 PIC X(01) VALUE "N".                
008900     88  WS-SLOT-FOUND                    VALUE "Y".                      
009000 77  WS-SLOT-NDX                      PIC 9(02) COMP.                     
009100*                                                                         
009200*    RUN-DATE WORK AREA FOR THE END-OF-JOB SUMMARY BANNER.                
009300*                                                                         
009400 01  WS-RUN-DATE-AREA.                                                    
009500     05  WS-RUN-DATE                 PIC 9(08).                           
009600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                             
009700         10  WS-RUN-YEAR             PIC 9(04).                           
009800         10  WS-RUN-MONTH            PIC 9(02).                           
009900         10  WS-RUN-DAY              PIC 9(02).                           
010000     05  FILLER                      PIC X(02).                           
010100*                                                                         
010200*    GEM-VALUE ARRIVES SIGNED (S9(05)) BUT A REMOVE-REQUEST'S             
010300*    INDEX IS AN UNSIGNED POSITION IN THE LIST.  THE TRANSACTION          
010400*    VALUE IS COPIED HERE AND VIEWED UNSIGNED FOR THAT TEST.              
010500*                                                                         
010600 01  WS-GEM-VALUE-WORK               PIC S9(05).                          
010700 01  WS-GEM-INDEX-VIEW REDEFINES WS-GEM-VALUE-WORK PIC 9(05).             
010800*                                                                         
010900*    END-OF-JOB TRANSACTION TALLY.  LABELS LOADED VIA                     
011000*    FILLER/REDEFINES, SAME IDIOM AS THE SKILL ENGINE; COUNTS             
011100*    ARE KEPT SEPARATELY SINCE THEY MUST BE COMP, NOT ZONED.              
011200*                                                                         
011300 01  WS-TALLY-LABEL-LOAD.                                                 
011400     05  FILLER                      PIC X(08) VALUE "ADD     ".          
011500     05  FILLER                      PIC X(08) VALUE "REMOVE  ".          
011600     05  FILLER                      PIC X(08) VALUE "RECALC  ".          
011700 01  WS-TALLY-LABEL-TABLE REDEFINES WS-TALLY-LABEL-LOAD.                  
011800     05  TAL-LABEL OCCURS 3 TIMES        PIC X(08).                       
011900 01  WS-TALLY-COUNT OCCURS 3 TIMES  PIC 9(05) COMP VALUE ZERO.            
012000*                                                                         
012100*    IN-MEMORY GEM LEDGER, ONE SLOT PER DISTINCT PLAYER-ID SEEN           
012200*    THIS RUN.  A HELD GEM KEEPS ITS TYPE AND VALUE SIDE BY SIDE          
012300*    SO A RECALCULATE NEVER NEEDS TO GO BACK TO THE INPUT.                
012400*                                                                         
012500 01  WS-PLAYER-GEM-TABLE.                                                 
012600     05  WS-PGT-ENTRY OCCURS 8 TIMES INDEXED BY WS-PGT-NDX.               
012700         10  WS-PGT-PLAYER-ID        PIC X(08).                           
012800         10  WS-PGT-SCORE            PIC S9(07) COMP.                     
012900         10  WS-PGT-GEM-COUNT        PIC 9(02) COMP.                      
013000         10  WS-PGT-GEM-LIST OCCURS 20 TIMES                              
013100                 INDEXED BY WS-PGT-GEM-NDX.                               
013200             15  WS-PGT-GEM-TYPE     PIC 9(02).                           
013300             15  WS-PGT-GEM-VALUE    PIC S9(05).                          
013400             15  FILLER              PIC X(01).                           
013500         10  FILLER                  PIC X(01).                           
013600 01  WS-PLAYER-COUNT                 PIC 9(02) COMP VALUE ZERO.           
013700*                                                                         
013800*    GENERAL WORK AREA.                                                   
013900*                                                                         
014000 01  WS-COUNTERS.                                                         
014100     05  WS-RECS-READ                 PIC 9(05) COMP VALUE ZERO.          
014200     05  WS-IX                        PIC 9(02) COMP.                     
014300     05  WS-REMOVE-AT                 PIC 9(02) COMP.                     
014400     05  WS-REMOVED-TYPE              PIC 9(02).                          
014500     05  FILLER                       PIC X(01).                          
014600*                                                                         
014700 PROCEDURE DIVISION.                                                      
014800*                                                                         
014900*****************************************************************         
015000*  0000-MAIN-CONTROL  --  TOP OF THE RUN.                                 
015100*****************************************************************         
015200 0000-MAIN-CONTROL.                                                       
015300     PERFORM 1000-INITIALIZE THRU 1000-EXIT                               
015400     PERFORM 1500-PROCESS-ONE-GEM THRU 1500-EXIT UNTIL WS-GEMS-EOF        
015500     PERFORM 1800-WRITE-JOB-SUMMARY THRU 1800-EXIT                        
015600     PERFORM 1900-CLOSE-FILES THRU 1900-EXIT                              
015700     STOP RUN.                                                            
015800*                                                                         
015900 1000-INITIALIZE.                                                         
016000     OPEN INPUT GEMS-IN-FILE.                                             
016100 1000-EXIT.                                                               
016200     EXIT.                                                                
016300*                                                                         
016400*    END-OF-JOB SUMMARY -- ONE LINE PER TRANSACTION KIND, THEN            
016500*    ONE LINE PER PLAYER SEEN.  PIG-TRACE-ON (UPSI-0) ALSO GATES          
016600*    A RUN-DATE LINE AHEAD OF THE TALLY FOR A DEBUGGING RUN.              
016700 1800-WRITE-JOB-SUMMARY.                                                  
016800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD                                
016900     PERFORM 1950-PRINT-TALLY-LINE THRU 1950-EXIT                         
017000         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 3                        
017100     PERFORM 1960-PRINT-PLAYER-LINE THRU 1960-EXIT                        
017200         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-PLAYER-COUNT.         
017300 1800-EXIT.                                                               
017400     EXIT.                                                                
017500*                                                                         
017600 1900-CLOSE-FILES.                                                        
017700     CLOSE GEMS-IN-FILE.                                                  
017800 1900-EXIT.                                                               
017900     EXIT.                                                                
018000*                                                                         
018100 1950-PRINT-TALLY-LINE.                                                   
018200     IF WS-IX = 1 AND PIG-TRACE-ON                                        
018300         DISPLAY "PIRGEM RUN DATE " WS-RUN-MONTH "/"                      
018400                 WS-RUN-DAY "/" WS-RUN-YEAR                               
018500     END-IF                                                               
018600     DISPLAY "PIRGEM " TAL-LABEL (WS-IX) " "                              
018700             WS-TALLY-COUNT (WS-IX).                                      
018800 1950-EXIT.                                                               
018900     EXIT.                                                                
019000*                                                                         
019100 1960-PRINT-PLAYER-LINE.                                                  
019200     DISPLAY "PIRGEM PLAYER " WS-PGT-PLAYER-ID (WS-IX)                    
019300             " GEMS " WS-PGT-GEM-COUNT (WS-IX)                            
019400             " SCORE " WS-PGT-SCORE (WS-IX).                              
019500 1960-EXIT.                                                               
019600     EXIT.                                                                
019700*                                                                         
019800*****************************************************************         
019900*  1500-PROCESS-ONE-GEM  --  READ ONE TRANSACTION AND DISPATCH            
020000*  IT.  EVERY TRANSACTION DISPLAYS ONE RESULT LINE.                       
020100*****************************************************************         
020200 1500-PROCESS-ONE-GEM.                                                    
020300     READ GEMS-IN-FILE INTO WS-GEM-GEM-RECORD                             
020400         AT END                                                           
020500             SET WS-GEMS-EOF TO TRUE                                      
020600             GO TO 1500-EXIT                                              
020700     END-READ                                                             
020800     ADD 1 TO WS-RECS-READ                                                
020900     PERFORM 1550-DISPATCH-ONE-GEM THRU 1550-EXIT.                        
021000 1500-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300 1550-DISPATCH-ONE-GEM.                                                   
021400     PERFORM 1560-FIND-OR-ADD-PLAYER-SLOT THRU 1560-EXIT                  
021500     MOVE WS-GEM-VALUE TO WS-GEM-VALUE-WORK                               
021600     IF WS-GEM-TYPE = 99                                                  
021700         MOVE 3 TO WS-SLOT-NDX                                            
021800         PERFORM 2200-RECALC-SCORE THRU 2200-EXIT                         
021900     ELSE                                                                 
022000         IF WS-GEM-TYPE = 98                                              
022100             MOVE 2 TO WS-SLOT-NDX                                        
022200             PERFORM 2100-REMOVE-GEM THRU 2100-EXIT                       
022300         ELSE                                                             
022400             MOVE 1 TO WS-SLOT-NDX                                        
022500             PERFORM 2000-ADD-GEM THRU 2000-EXIT                          
022600         END-IF                                                           
022700     END-IF                                                               
022800     ADD 1 TO WS-TALLY-COUNT (WS-SLOT-NDX).                               
022900 1550-EXIT.                                                               
023000     EXIT.                                                                
023100*                                                                         
023200*    LOCATES THE LEDGER SLOT FOR THE TRANSACTION'S PLAYER-ID,             
023300*    OPENING A NEW SLOT (SCORE AND GEM COUNT ZERO) THE FIRST              
023400*    TIME A PLAYER-ID IS SEEN.  UP TO 8 DISTINCT PLAYERS PER RUN.         
023500 1560-FIND-OR-ADD-PLAYER-SLOT.                                            
023600     SET WS-SLOT-FOUND TO FALSE                                           
023700     PERFORM 1565-TEST-ONE-PLAYER-SLOT THRU 1565-EXIT                     
023800         VARYING WS-PGT-NDX FROM 1 BY 1                                   
023900             UNTIL WS-PGT-NDX > WS-PLAYER-COUNT                           
024000                OR WS-SLOT-FOUND                                          
024100     IF NOT WS-SLOT-FOUND AND WS-PLAYER-COUNT < 8                         
024200         ADD 1 TO WS-PLAYER-COUNT                                         
024300         SET WS-PGT-NDX TO WS-PLAYER-COUNT                                
024400         MOVE WS-GEM-PLAYER-ID TO WS-PGT-PLAYER-ID (WS-PGT-NDX)           
024500         MOVE ZERO TO WS-PGT-SCORE (WS-PGT-NDX)                           
024600         MOVE ZERO TO WS-PGT-GEM-COUNT (WS-PGT-NDX)                       
024700     END-IF.                                                              
024800 1560-EXIT.                                                               
024900     EXIT.                                                                
025000*                                                                         
025100 1565-TEST-ONE-PLAYER-SLOT.                                               
025200     IF WS-PGT-PLAYER-ID (WS-PGT-NDX) = WS-GEM-PLAYER-ID                  
025300         SET WS-SLOT-FOUND TO TRUE                                        
025400     END-IF.                                                              
025500 1565-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800*****************************************************************         
025900*  2000-ADD-GEM  --  APPEND THE GEM TO THE PLAYER'S LIST AND              
026000*  ADD ITS VALUE TO THE PLAYER'S RUNNING SCORE.                           
026100*****************************************************************         
026200 2000-ADD-GEM.                                                            
026300     IF WS-PGT-GEM-COUNT (WS-PGT-NDX) < 20                                
026400         ADD 1 TO WS-PGT-GEM-COUNT (WS-PGT-NDX)                           
026500         SET WS-PGT-GEM-NDX TO WS-PGT-GEM-COUNT (WS-PGT-NDX)              
026600         MOVE WS-GEM-TYPE                                                 
026700             TO WS-PGT-GEM-TYPE (WS-PGT-NDX WS-PGT-GEM-NDX)               
026800         MOVE WS-GEM-VALUE                                                
026900             TO WS-PGT-GEM-VALUE (WS-PGT-NDX WS-PGT-GEM-NDX)              
027000         ADD WS-GEM-VALUE TO WS-PGT-SCORE (WS-PGT-NDX)                    
027100         DISPLAY "PIRGEM ADD " WS-GEM-PLAYER-ID " OK"                     
027200     ELSE                                                                 
027300         DISPLAY "PIRGEM ADD " WS-GEM-PLAYER-ID " REJECTED"               
027400     END-IF.                                                              
027500 2000-EXIT.                                                               
027600     EXIT.                                                                
027700*                                                                         
027800*****************************************************************         
027900*  2100-REMOVE-GEM  --  REMOVES THE GEM AT THE 0-BASED INDEX              
028000*  CARRIED IN THE TRANSACTION'S GEM-VALUE.  AN OUT-OF-RANGE               
028100*  INDEX IS A NO-OP.  REMOVING COMPACTS THE LIST DOWNWARD SO NO           
028200*  HOLE IS LEFT FOR A LATER RECALCULATE TO STUMBLE OVER.                  
028300*****************************************************************         
028400 2100-REMOVE-GEM.                                                         
028500     ADD 1 WS-GEM-INDEX-VIEW GIVING WS-REMOVE-AT                          
028600     IF WS-REMOVE-AT > ZERO                                               
028700        AND WS-REMOVE-AT NOT > WS-PGT-GEM-COUNT (WS-PGT-NDX)              
028800         MOVE WS-PGT-GEM-TYPE (WS-PGT-NDX WS-REMOVE-AT)                   
028900             TO WS-REMOVED-TYPE                                           
029000         PERFORM 2110-SHIFT-ONE-GEM-DOWN THRU 2110-EXIT                   
029100             VARYING WS-IX FROM WS-REMOVE-AT BY 1                         
029200                 UNTIL WS-IX >= WS-PGT-GEM-COUNT (WS-PGT-NDX)             
029300         SUBTRACT 1 FROM WS-PGT-GEM-COUNT (WS-PGT-NDX)                    
029400         DISPLAY "PIRGEM REMOVE " WS-GEM-PLAYER-ID " TYPE "               
029500                 WS-REMOVED-TYPE                                          
029600     ELSE                                                                 
029700         DISPLAY "PIRGEM REMOVE " WS-GEM-PLAYER-ID " NONE"                
029800     END-IF.                                                              
029900 2100-EXIT.                                                               
030000     EXIT.                                                                
030100*                                                                         
030200 2110-SHIFT-ONE-GEM-DOWN.                                                 
030300     SET WS-PGT-GEM-NDX TO WS-IX                                          
030400     MOVE WS-PGT-GEM-TYPE (WS-PGT-NDX WS-PGT-GEM-NDX + 1)                 
030500         TO WS-PGT-GEM-TYPE (WS-PGT-NDX WS-PGT-GEM-NDX)                   
030600     MOVE WS-PGT-GEM-VALUE (WS-PGT-NDX WS-PGT-GEM-NDX + 1)                
030700         TO WS-PGT-GEM-VALUE (WS-PGT-NDX WS-PGT-GEM-NDX).                 
030800 2110-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100*****************************************************************         
031200*  2200-RECALC-SCORE  --  RE-DERIVES THE PLAYER'S SCORE AS THE            
031300*  SUM OF THE VALUES OF THE GEMS CURRENTLY HELD.                          
031400*****************************************************************         
031500 2200-RECALC-SCORE.                                                       
031600     MOVE ZERO TO WS-PGT-SCORE (WS-PGT-NDX)                               
031700     PERFORM 2210-ADD-ONE-HELD-VALUE THRU 2210-EXIT                       
031800         VARYING WS-PGT-GEM-NDX FROM 1 BY 1                               
031900             UNTIL WS-PGT-GEM-NDX >                                       
032000                 WS-PGT-GEM-COUNT (WS-PGT-NDX)                            
032100     DISPLAY "PIRGEM RECALC " WS-GEM-PLAYER-ID " SCORE "                  
032200             WS-PGT-SCORE (WS-PGT-NDX).                                   
032300 2200-EXIT.                                                               
032400     EXIT.                                                                
032500*                                                                         
032600 2210-ADD-ONE-HELD-VALUE.                                                 
032700     ADD WS-PGT-GEM-VALUE (WS-PGT-NDX WS-PGT-GEM-NDX)                     
032800         TO WS-PGT-SCORE (WS-PGT-NDX).                                    
032900 2210-EXIT.                                                               
033000     EXIT.                                                                
